000100*****************************************************************
000200*  WFILEST  --  SHARED FILE-STATUS CHECK WORK AREA.
000300*     ONE COPY OF THE OLD PER-PROGRAM "FS / FS-NOMBRE /
000400*     FS-FUNCION" LAYOUT THAT USED TO BE RETYPED INTO EVERY
000500*     BATCH PROGRAM IN THIS SHOP.  MOVE THE FILE-SPECIFIC
000600*     FS-XXXX FIELD INTO WFS-CODE, THE LOGICAL FILE NAME INTO
000700*     WFS-ARCHIVO AND THE VERB BEING ATTEMPTED INTO WFS-FUNCION
000800*     BEFORE PERFORMING 8900-CHECK-FILE-STATUS.
000900*****************************************************************
001000 01  WFILE-STATUS-AREA.
001100     05  WFS-CODE                        PIC X(02).
001200*    EL PRIMER DIGITO DEL FILE STATUS ES LA CATEGORIA DEL ERROR
001300*    (0=OK, 1=FIN DE ARCHIVO, 3=ERROR PERMANENTE, 9=EXTENSION
001400*    DEL VENDOR); EL SEGUNDO ES EL DETALLE DENTRO DE ESA
001500*    CATEGORIA.  8900-CHECK-FILE-STATUS MUESTRA LA CATEGORIA
001600*    POR SEPARADO PARA QUE EL OPERADOR NO TENGA QUE BUSCAR LA
001700*    TABLA DE CODIGOS RM/COBOL CADA VEZ QUE CANCELA UN JOB.
001800     05  WFS-CODE-DESGLOSE REDEFINES WFS-CODE.
001900         10  WFS-CAT                     PIC X.
002000         10  WFS-DET                      PIC X.
002100     05  WFS-ARCHIVO                     PIC X(08).
002200     05  WFS-FUNCION                     PIC X(08).
002300     05  FILLER                          PIC X(04).
