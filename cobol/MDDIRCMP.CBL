000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              MDDIRCMP.
000300 AUTHOR.                  R. HALVERSEN.
000400 INSTALLATION.            MERIDIAN LITIGATION SUPPORT SVCS.
000500 DATE-WRITTEN.            03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000*    M D D I R C M P   --   NATIVE FILE DIRECTORY RECONCILE     *
001100*                                                               *
001200*    COMPARES TWO FLAT DIRECTORY MANIFESTS (DIR1/DIR2) BY NAME  *
001300*    AND/OR BY MD5 CONTENT HASH.  REPLACES THE OLD MANUAL       *
001400*    "COUNT THE DISKETTES" PROCEDURE THE IMAGING ROOM USED      *
001500*    BEFORE PRODUCTION SETS WERE VERIFIED AGAINST THE VENDOR'S  *
001600*    COPY.  SEE MDDIRPRM FOR THE CONTROL-CARD LAYOUT.           *
001700*                                                               *
001800*---------------+------+----------------------------------------*
001900*    DATE       | BY   | DESCRIPTION                           *
002000*---------------+------+----------------------------------------*
002100*    03/14/1989 | RH   | ORIGINAL CODING (REQ IMG-0412).       *
002200*    09/02/1989 | RH   | ADDED DUPLICATE-COUNT CHECK FOR        *
002300*                |      | MODE B (HASHES ONLY).                *
002400*    06/21/1990 | DLO  | CASE-INSENSITIVE NAME SORT PER QA      *
002500*                |      | FINDING QA-1123 (MIXED-CASE VENDOR    *
002600*                |      | MEDIA).                               *
002700*    11/08/1991 | DLO  | REJECT RUN WHEN A NESTED SUBDIRECTORY  *
002800*                |      | IS FOUND -- REPORT ALL OF THEM, NOT   *
002900*                |      | JUST THE FIRST (TICKET 1277).        *
003000*    04/30/1993 | RH   | PICK UP NATIVE MD5 ROUTINE (SEE        *
003100*                |      | WMD5TAB COPY) SO WE STOP SHELLING     *
003200*                |      | OUT TO THE CHECKSUM UTILITY.          *
003300*    02/19/1996 | KPC  | STOP AT "ALL TESTS PASSED." LINE WHEN  *
003400*                |      | ZERO DIFFERENCES -- IMAGING ROOM      *
003500*                |      | WANTED A ONE-LINE GREEN LIGHT.        *
003600*    12/03/1998 | KPC  | Y2K REVIEW -- NO TWO-DIGIT YEAR        *
003700*                |      | FIELDS IN THIS PROGRAM, NO CHANGE     *
003800*                |      | REQUIRED.  SIGNED OFF PER MEMO 98-114.*
003900*    07/11/2001 | MBF  | RAISE TABLE-D1/TABLE-D2 OCCURS LIMIT   *
004000*                |      | TO 2000 -- NATIVE SETS NOW RUN BIGGER.*
004100*    05/02/2004 | MBF  | TICKET LIT-2289: DUPLICATE-HASH REPORT *
004200*                |      | NOW SHOWS BOTH SIDES' FILE NAMES.     *
004300*    08/14/2005 | JWL  | TICKET LIT-2411: MD5 WAS NEVER REALLY  *
004400*                |      | READING THE BLOCK -- 5310 WASN'T      *
004500*                |      | LOADING WMD5-M AND 5400 WAS ADDING    *
004600*                |      | NUMBERS INSTEAD OF USING THE AND/XOR  *
004700*                |      | TABLES.  TWO DIFFERENT FILES OF THE   *
004800*                |      | SAME LENGTH CAME BACK AS "IDENTICAL". *
004900*                |      | REWORKED BOTH PARAGRAPHS -- SEE 5310, *
005000*                |      | 5320, 5330, 5400, 5420, 5430, 5440.    *
005100*---------------+------+----------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.         RM-COBOL-85.
005500 OBJECT-COMPUTER.         RM-COBOL-85.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS MODO-SOLO-HASH-SW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* TARJETA DE CONTROL DEL PROCESO -- RUTAS Y MODO.
006200     SELECT ARCH-PARM  ASSIGN TO "MDDIRPRM"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-PARM.
006500
006600* MANIFIESTO DEL LADO D1 (ORIGEN) A COMPARAR.
006700     SELECT D1-MANIFEST ASSIGN TO WS-D1-MANIFEST-DD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-D1-MAN.
007000
007100* MANIFIESTO DEL LADO D2 (DESTINO) A COMPARAR.
007200     SELECT D2-MANIFEST ASSIGN TO WS-D2-MANIFEST-DD
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-D2-MAN.
007500
007600* ARCHIVO MIEMBRO ABIERTO BAJO DEMANDA PARA MD5.
007700     SELECT D-MIEMBRO   ASSIGN TO WS-RUTA-MIEMBRO
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-MIEMBRO.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  ARCH-PARM.
008400 01  PARM-REG                         PIC X(200).
008500
008600 FD  D1-MANIFEST.
008700 01  D1-MAN-REG.
008800     05  D1-MAN-NOMBRE                PIC X(255).
008900     05  D1-MAN-TIPO                  PIC X.
009000         88  D1-MAN-ES-DIRECTORIO     VALUE "D".
009100         88  D1-MAN-ES-ARCHIVO        VALUE "F".
009200     05  FILLER                       PIC X(44).
009300
009400 FD  D2-MANIFEST.
009500 01  D2-MAN-REG.
009600     05  D2-MAN-NOMBRE                PIC X(255).
009700     05  D2-MAN-TIPO                  PIC X.
009800         88  D2-MAN-ES-DIRECTORIO     VALUE "D".
009900         88  D2-MAN-ES-ARCHIVO        VALUE "F".
010000     05  FILLER                       PIC X(44).
010100
010200 FD  D-MIEMBRO.
010300 01  D-MIEMBRO-REG                    PIC X(4000).
010400
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700*  RENGLONES DE FILE STATUS POR ARCHIVO, UNO POR SELECT.  CADA
010800*  UNO SE VUELCA A WFS-CODE ANTES DE IR A 8900-CHECK-FILE-STATUS.
010900*****************************************************************
011000 01  FS-PARM                         PIC X(02).
011100     88  FS-PARM-OK                  VALUE "00".
011200 01  FS-D1-MAN                       PIC X(02).
011300     88  FS-D1-MAN-OK                 VALUE "00".
011400     88  FS-D1-MAN-FIN                VALUE "10".
011500 01  FS-D2-MAN                       PIC X(02).
011600     88  FS-D2-MAN-OK                 VALUE "00".
011700     88  FS-D2-MAN-FIN                VALUE "10".
011800 01  FS-MIEMBRO                      PIC X(02).
011900     88  FS-MIEMBRO-OK                VALUE "00".
012000     88  FS-MIEMBRO-FIN               VALUE "10".
012100 COPY WFILEST.
012200 COPY WMD5TAB.
012300
012400*****************************************************************
012500*  RUTAS DE DIRECTORIO, LEIDAS DEL CONTROL-CARD MDDIRPRM.        *
012600*****************************************************************
012700 01  WS-D1-RUTA-BASE                  PIC X(180).
012800 01  WS-D2-RUTA-BASE                  PIC X(180).
012900 01  WS-D1-MANIFEST-DD                PIC X(184).
013000 01  WS-D2-MANIFEST-DD                PIC X(184).
013100 01  WS-RUTA-MIEMBRO                  PIC X(440).
013200 01  WS-NRO-TARJETA                   PIC S9(4) COMP VALUE ZERO.
013300
013400*****************************************************************
013500*  TABLAS DE NOMBRES/HASH POR DIRECTORIO (MODO A Y MODO B).      *
013600*****************************************************************
013700 01  TABLA-D1.
013800     05  D1-TABLA-ENT   OCCURS 2000 TIMES
013900                         INDEXED BY IX-D1 BY IX-D1B.
014000         10  D1-NOMBRE                PIC X(255).
014100         10  D1-HASH                  PIC X(32).
014200         10  D1-TIENE-PAREJA          PIC X VALUE "N".
014300         10  FILLER                   PIC X(03).
014400 01  CANT-D1                          PIC S9(8) COMP VALUE ZERO.
014500
014600 01  TABLA-D2.
014700     05  D2-TABLA-ENT   OCCURS 2000 TIMES
014800                         INDEXED BY IX-D2 BY IX-D2B.
014900         10  D2-NOMBRE                PIC X(255).
015000         10  D2-HASH                  PIC X(32).
015100         10  D2-TIENE-PAREJA          PIC X VALUE "N".
015200         10  FILLER                   PIC X(03).
015300 01  CANT-D2                          PIC S9(8) COMP VALUE ZERO.
015400
015500*****************************************************************
015600*  CUBETAS DE HASH PARA EL MODO B (SOLO HASHES).                *
015700*****************************************************************
015800 01  TABLA-HASH-D1.
015900     05  THD1           OCCURS 2000 TIMES
016000                         INDEXED BY IX-H1 BY IX-H1B.
016100         10  THD1-HASH                PIC X(32).
016200         10  THD1-CANT                PIC S9(4) COMP.
016300         10  THD1-NOMBRES              PIC X(2000).
016400         10  THD1-TIENE-PAREJA        PIC X VALUE "N".
016500         10  FILLER                   PIC X(03).
016600 01  CANT-HASH-D1                     PIC S9(8) COMP VALUE ZERO.
016700
016800 01  TABLA-HASH-D2.
016900     05  THD2           OCCURS 2000 TIMES
017000                         INDEXED BY IX-H2 BY IX-H2B.
017100         10  THD2-HASH                PIC X(32).
017200         10  THD2-CANT                PIC S9(4) COMP.
017300         10  THD2-NOMBRES              PIC X(2000).
017400         10  THD2-TIENE-PAREJA        PIC X VALUE "N".
017500         10  FILLER                   PIC X(03).
017600 01  CANT-HASH-D2                     PIC S9(8) COMP VALUE ZERO.
017700
017800*****************************************************************
017900*  SWITCHES Y CONTADORES VARIOS.                                *
018000*****************************************************************
018100 01  WS-SUBDIR-LISTA                  PIC X(4000) VALUE SPACES.
018200 01  WS-SUBDIR-LISTA-LONG             PIC S9(4) COMP VALUE ZERO.
018300 01  WS-HAY-SUBDIR                    PIC X VALUE "N".
018400     88  WS-EXISTE-SUBDIR             VALUE "S".
018500
018600 01  WS-HUBO-DIFERENCIA               PIC X VALUE "N".
018700     88  WS-SIN-DIFERENCIAS           VALUE "N".
018800     88  WS-CON-DIFERENCIAS           VALUE "S".
018900* TICKET LIT-2433 (09/2005, JWL): 1200-ABRIR-MANIFIESTOS CANCELABA
019000* EN CUANTO FALLABA D1, SIN SIQUIERA INTENTAR D2 -- EL OPERADOR
019100* TENIA QUE CORRER DE NUEVO PARA ENTERARSE DE LA SEGUNDA RUTA MALA.
019200* ESTE SWITCH JUNTA LOS DOS LADOS IGUAL QUE WS-HAY-SUBDIR.
019300 01  WS-HAY-ERROR-APERTURA            PIC X VALUE "N".
019400     88  WS-SIN-ERROR-APERTURA        VALUE "N".
019500     88  WS-CON-ERROR-APERTURA        VALUE "S".
019600
019700* WS-I/WS-J SON PUNTEROS DE USO UNICO DE LA BURBUJA DE ORDEN Y
019800* DEL DESARME DE PALABRA MD5 -- DE AHI EL NIVEL 77, NO 01.
019900 77  WS-I                             PIC S9(8) COMP.
020000 77  WS-J                             PIC S9(8) COMP.
020100 01  WS-NOMBRE-MAYUS-I                PIC X(255).
020200 01  WS-NOMBRE-MAYUS-J                PIC X(255).
020300 01  WS-TEMP-ENT-D1                   PIC X(291).
020400 01  WS-TEMP-ENT-D2                   PIC X(291).
020500
020600 PROCEDURE DIVISION.
020700*****************************************************************
020800*                        RUTINA PRINCIPAL                       *
020900*****************************************************************
021000 0000-PROGRAMA-PRINCIPAL.
021100     DISPLAY "MDDIRCMP - INICIA RECONCILIACION DE DIRECTORIOS".
021200     PERFORM 1000-INICIO.
021300     PERFORM 2000-PROCESAR.
021400     DISPLAY "MDDIRCMP - FINALIZA RECONCILIACION".
021500     PERFORM 9000-FINAL.
021600     STOP RUN.
021700
021800*****************************************************************
021900*                          APERTURAS                            *
022000*****************************************************************
022100 1000-INICIO.
022200     PERFORM 1100-LEER-CONTROL-CARD.
022300     PERFORM 1200-ABRIR-MANIFIESTOS.
022400     PERFORM 1300-CARGAR-TABLA-D1.
022500     PERFORM 1400-CARGAR-TABLA-D2.
022600     PERFORM 1500-VALIDAR-SIN-SUBDIR.
022700     PERFORM 1600-ORDENAR-TABLA-D1.
022800     PERFORM 1700-ORDENAR-TABLA-D2.
022900
023000* LEE LAS DOS RUTAS BASE (DIRECTORIO 1 Y 2) DE MDDIRPRM Y ARMA LOS
023100* NOMBRES LOGICOS DE LOS MANIFIESTOS QUE SE ABREN EN 1200.
023200 1100-LEER-CONTROL-CARD.
023300     OPEN INPUT ARCH-PARM.
023400     MOVE FS-PARM    TO WFS-CODE.
023500     MOVE "MDDIRPRM" TO WFS-ARCHIVO.
023600     MOVE "ABRIR"    TO WFS-FUNCION.
023700     PERFORM 8900-CHECK-FILE-STATUS.
023800
023900     READ ARCH-PARM INTO WS-D1-RUTA-BASE
024000         AT END
024100*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
024200             DISPLAY "MDDIRPRM SIN TARJETA DE DIRECTORIO 1"
024300*           DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
024400             GO TO 9999-CANCELAR-PROGRAMA
024500     END-READ.
024600     READ ARCH-PARM INTO WS-D2-RUTA-BASE
024700         AT END
024800*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
024900             DISPLAY "MDDIRPRM SIN TARJETA DE DIRECTORIO 2"
025000*           DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
025100             GO TO 9999-CANCELAR-PROGRAMA
025200     END-READ.
025300     READ ARCH-PARM
025400         AT END
025500*           COPIA "A" A PARM-REG.
025600             MOVE "A" TO PARM-REG
025700     END-READ.
025800     IF PARM-REG(1:1) = "B" OR PARM-REG(1:1) = "b"
025900*       FIJA EL INDICE MODO-SOLO-HASH-SW EN TRUE.
026000         SET MODO-SOLO-HASH-SW TO TRUE
026100     END-IF.
026200     CLOSE ARCH-PARM.
026300
026400     STRING WS-D1-RUTA-BASE DELIMITED BY "  "
026500            ".MAN"          DELIMITED BY SIZE
026600            INTO WS-D1-MANIFEST-DD.
026700     STRING WS-D2-RUTA-BASE DELIMITED BY "  "
026800            ".MAN"          DELIMITED BY SIZE
026900            INTO WS-D2-MANIFEST-DD.
027000
027100 1200-ABRIR-MANIFIESTOS.
027200*    SE ABREN LOS DOS MANIFIESTOS ANTES DE CANCELAR POR CUALQUIERA
027300*    DE LOS DOS -- MISMO PATRON DE "JUNTAR LOS DOS LADOS" QUE
027400*    1500-VALIDAR-SIN-SUBDIR, PARA QUE UNA RUTA MALA EN D1 Y OTRA
027500*    EN D2 SE REPORTEN JUNTAS EN UNA SOLA CORRIDA.
027600     MOVE "N" TO WS-HAY-ERROR-APERTURA.
027700     OPEN INPUT D1-MANIFEST.
027800     IF NOT FS-D1-MAN-OK
027900*       FIJA EL INDICE WS-CON-ERROR-APERTURA EN TRUE.
028000         SET WS-CON-ERROR-APERTURA TO TRUE
028100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
028200         DISPLAY "ERROR AL ABRIR D1-MANIFEST -- FILE STATUS: "
028300                 FS-D1-MAN
028400     END-IF.
028500     OPEN INPUT D2-MANIFEST.
028600     IF NOT FS-D2-MAN-OK
028700*       FIJA EL INDICE WS-CON-ERROR-APERTURA EN TRUE.
028800         SET WS-CON-ERROR-APERTURA TO TRUE
028900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
029000         DISPLAY "ERROR AL ABRIR D2-MANIFEST -- FILE STATUS: "
029100                 FS-D2-MAN
029200     END-IF.
029300     IF WS-CON-ERROR-APERTURA
029400*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
029500         GO TO 9999-CANCELAR-PROGRAMA
029600     END-IF.
029700
029800* VUELCA EL MANIFIESTO D1 A TABLA-D1, UNA FILA POR RENGLON,
029900* SALTANDO LAS ENTRADAS DE DIRECTORIO (VER 1330/1320).
030000 1300-CARGAR-TABLA-D1.
030100     MOVE ZERO TO CANT-D1.
030200     PERFORM 1310-LEER-D1.
030300     PERFORM 1330-PROCESAR-UN-RENGLON-D1 UNTIL FS-D1-MAN-FIN.
030400
030500* SI LA ENTRADA ES DE ARCHIVO SE AGREGA A TABLA-D1; SI ES DE
030600* DIRECTORIO SE ANOTA EN LA LISTA DE RECHAZO DE 1320.
030700 1330-PROCESAR-UN-RENGLON-D1.
030800     IF D1-MAN-ES-DIRECTORIO
030900*       EJECUTA EL PARRAFO 1320-ANOTAR-SUBDIR-D1.
031000         PERFORM 1320-ANOTAR-SUBDIR-D1
031100     ELSE
031200*       ACUMULA 1 EN CANT-D1.
031300         ADD 1 TO CANT-D1
031400*       COPIA D1-MAN-NOMBRE A D1-NOMBRE(CANT-D1).
031500         MOVE D1-MAN-NOMBRE TO D1-NOMBRE(CANT-D1)
031600     END-IF.
031700     PERFORM 1310-LEER-D1.
031800
031900* LECTURA DE UN RENGLON DEL MANIFIESTO D1 CON CHEQUEO DE ERROR
032000* DISTINTO DE FIN DE ARCHIVO.
032100 1310-LEER-D1.
032200     READ D1-MANIFEST AT END SET FS-D1-MAN-FIN TO TRUE.
032300     IF NOT FS-D1-MAN-OK AND NOT FS-D1-MAN-FIN
032400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
032500         DISPLAY "ERROR AL LEER D1-MANIFEST"
032600*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
032700         GO TO 9999-CANCELAR-PROGRAMA
032800     END-IF.
032900
033000* ACUMULA EL NOMBRE DEL SUBDIRECTORIO HALLADO EN D1 SOBRE
033100* WS-SUBDIR-LISTA, PARA QUE 1500 LOS REPORTE TODOS JUNTOS.
033200 1320-ANOTAR-SUBDIR-D1.
033300     SET WS-EXISTE-SUBDIR TO TRUE.
033400     STRING WS-SUBDIR-LISTA DELIMITED BY "  "
033500            " D1:" DELIMITED BY SIZE
033600            D1-MAN-NOMBRE DELIMITED BY "  "
033700            INTO WS-SUBDIR-LISTA.
033800
033900* MISMO PROCESO DE 1300 PERO SOBRE EL MANIFIESTO D2.
034000 1400-CARGAR-TABLA-D2.
034100     MOVE ZERO TO CANT-D2.
034200     PERFORM 1410-LEER-D2.
034300     PERFORM 1430-PROCESAR-UN-RENGLON-D2 UNTIL FS-D2-MAN-FIN.
034400
034500* EQUIVALENTE DE 1330 PARA EL LADO D2.
034600 1430-PROCESAR-UN-RENGLON-D2.
034700     IF D2-MAN-ES-DIRECTORIO
034800*       EJECUTA EL PARRAFO 1420-ANOTAR-SUBDIR-D2.
034900         PERFORM 1420-ANOTAR-SUBDIR-D2
035000     ELSE
035100*       ACUMULA 1 EN CANT-D2.
035200         ADD 1 TO CANT-D2
035300*       COPIA D2-MAN-NOMBRE A D2-NOMBRE(CANT-D2).
035400         MOVE D2-MAN-NOMBRE TO D2-NOMBRE(CANT-D2)
035500     END-IF.
035600     PERFORM 1410-LEER-D2.
035700
035800* EQUIVALENTE DE 1310 PARA EL MANIFIESTO D2.
035900 1410-LEER-D2.
036000     READ D2-MANIFEST AT END SET FS-D2-MAN-FIN TO TRUE.
036100     IF NOT FS-D2-MAN-OK AND NOT FS-D2-MAN-FIN
036200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
036300         DISPLAY "ERROR AL LEER D2-MANIFEST"
036400*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
036500         GO TO 9999-CANCELAR-PROGRAMA
036600     END-IF.
036700
036800* EQUIVALENTE DE 1320 PARA EL LADO D2.
036900 1420-ANOTAR-SUBDIR-D2.
037000     SET WS-EXISTE-SUBDIR TO TRUE.
037100     STRING WS-SUBDIR-LISTA DELIMITED BY "  "
037200            " D2:" DELIMITED BY SIZE
037300            D2-MAN-NOMBRE DELIMITED BY "  "
037400            INTO WS-SUBDIR-LISTA.
037500
037600* SI CUALQUIERA DE LOS DOS LADOS TUVO UN SUBDIRECTORIO SE RECHAZA
037700* LA CORRIDA COMPLETA, MOSTRANDO TODOS LOS HALLADOS DE UNA VEZ
037800* (TICKET 1277 -- VER EL CHANGE-LOG DE 1991).
037900 1500-VALIDAR-SIN-SUBDIR.
038000     IF WS-EXISTE-SUBDIR
038100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
038200         DISPLAY "RECHAZADO - SE HALLARON SUBDIRECTORIOS: "
038300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
038400         DISPLAY WS-SUBDIR-LISTA
038500*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
038600         GO TO 9999-CANCELAR-PROGRAMA
038700     END-IF.
038800
038900*****************************************************************
039000*  ORDEN ALFABETICO INSENSIBLE A MAYUS/MINUS (BURBUJA, COMO EN  *
039100*  LA RUTINA DE CARGA DE TABLAS DE LA VIEJA LIQUIDACION).       *
039200*****************************************************************
039300 1600-ORDENAR-TABLA-D1.
039400     IF CANT-D1 > 1
039500*       EJECUTA EL PARRAFO 1610-BURBUJA-D1.
039600         PERFORM 1610-BURBUJA-D1
039700             VARYING WS-I FROM 1 BY 1
039800             UNTIL WS-I > CANT-D1 - 1
039900     END-IF.
040000
040100* UNA PASADA DE LA BURBUJA EXTERNA SOBRE TABLA-D1.
040200 1610-BURBUJA-D1.
040300     PERFORM 1620-COMPARAR-SWAP-D1
040400         VARYING WS-J FROM 1 BY 1
040500         UNTIL WS-J > CANT-D1 - WS-I.
040600
040700* COMPARA DOS NOMBRES VECINOS SIN IMPORTAR MAYUS/MINUS Y LOS
040800* INTERCAMBIA SI ESTAN FUERA DE ORDEN.
040900 1620-COMPARAR-SWAP-D1.
041000     MOVE D1-NOMBRE(WS-J)     TO WS-NOMBRE-MAYUS-I.
041100     MOVE D1-NOMBRE(WS-J + 1) TO WS-NOMBRE-MAYUS-J.
041200     INSPECT WS-NOMBRE-MAYUS-I CONVERTING
041300         "abcdefghijklmnopqrstuvwxyz"
041400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041500     INSPECT WS-NOMBRE-MAYUS-J CONVERTING
041600         "abcdefghijklmnopqrstuvwxyz"
041700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041800     IF WS-NOMBRE-MAYUS-I > WS-NOMBRE-MAYUS-J
041900         MOVE D1-TABLA-ENT(WS-J)     TO WS-TEMP-ENT-D1
042000         MOVE D1-TABLA-ENT(WS-J + 1) TO D1-TABLA-ENT(WS-J)
042100         MOVE WS-TEMP-ENT-D1         TO D1-TABLA-ENT(WS-J + 1)
042200     END-IF.
042300
042400* EQUIVALENTE DE 1600 PARA TABLA-D2.
042500 1700-ORDENAR-TABLA-D2.
042600     IF CANT-D2 > 1
042700*       EJECUTA EL PARRAFO 1710-BURBUJA-D2.
042800         PERFORM 1710-BURBUJA-D2
042900             VARYING WS-I FROM 1 BY 1
043000             UNTIL WS-I > CANT-D2 - 1
043100     END-IF.
043200
043300* EQUIVALENTE DE 1610 PARA TABLA-D2.
043400 1710-BURBUJA-D2.
043500     PERFORM 1720-COMPARAR-SWAP-D2
043600         VARYING WS-J FROM 1 BY 1
043700         UNTIL WS-J > CANT-D2 - WS-I.
043800
043900* EQUIVALENTE DE 1620 PARA TABLA-D2.
044000 1720-COMPARAR-SWAP-D2.
044100     MOVE D2-NOMBRE(WS-J)     TO WS-NOMBRE-MAYUS-I.
044200     MOVE D2-NOMBRE(WS-J + 1) TO WS-NOMBRE-MAYUS-J.
044300     INSPECT WS-NOMBRE-MAYUS-I CONVERTING
044400         "abcdefghijklmnopqrstuvwxyz"
044500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044600     INSPECT WS-NOMBRE-MAYUS-J CONVERTING
044700         "abcdefghijklmnopqrstuvwxyz"
044800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044900     IF WS-NOMBRE-MAYUS-I > WS-NOMBRE-MAYUS-J
045000         MOVE D2-TABLA-ENT(WS-J)     TO WS-TEMP-ENT-D2
045100         MOVE D2-TABLA-ENT(WS-J + 1) TO D2-TABLA-ENT(WS-J)
045200         MOVE WS-TEMP-ENT-D2         TO D2-TABLA-ENT(WS-J + 1)
045300     END-IF.
045400
045500*****************************************************************
045600*                       DESPACHO DE MODO                        *
045700*****************************************************************
045800 2000-PROCESAR.
045900     DISPLAY "DIRECTORIO 1 - CANTIDAD DE ARCHIVOS: " CANT-D1.
046000     DISPLAY "DIRECTORIO 2 - CANTIDAD DE ARCHIVOS: " CANT-D2.
046100     IF MODO-SOLO-HASH-SW
046200*       EJECUTA EL PARRAFO 4000-MODO-B-SOLO-HASH.
046300         PERFORM 4000-MODO-B-SOLO-HASH
046400     ELSE
046500*       EJECUTA EL PARRAFO 3000-MODO-A-NOMBRES-HASH.
046600         PERFORM 3000-MODO-A-NOMBRES-HASH
046700     END-IF.
046800     PERFORM 7900-IMPRIMIR-CIERRE.
046900
047000*****************************************************************
047100*         MODO A  -  NOMBRES + HASH (POR DEFECTO)               *
047200*****************************************************************
047300 3000-MODO-A-NOMBRES-HASH.
047400     PERFORM 3100-MARCAR-PAREJAS.
047500     PERFORM 3200-IMPRIMIR-SOLO-EN-D1
047600         VARYING IX-D1 FROM 1 BY 1 UNTIL IX-D1 > CANT-D1.
047700     PERFORM 3300-IMPRIMIR-SOLO-EN-D2
047800         VARYING IX-D2 FROM 1 BY 1 UNTIL IX-D2 > CANT-D2.
047900     PERFORM 3400-COMPARAR-HASH-COINCIDENTES
048000         VARYING IX-D1 FROM 1 BY 1 UNTIL IX-D1 > CANT-D1.
048100
048200* RECORRE TABLA-D1 BUSCANDO CADA NOMBRE EN TABLA-D2 Y MARCA
048300* D1-TIENE-PAREJA/D2-TIENE-PAREJA CUANDO LOS ENCUENTRA.
048400 3100-MARCAR-PAREJAS.
048500     PERFORM 3110-MARCAR-D1
048600         VARYING IX-D1 FROM 1 BY 1 UNTIL IX-D1 > CANT-D1.
048700
048800* BUSCA EL NOMBRE ACTUAL DE D1 DENTRO DE TABLA-D2.
048900 3110-MARCAR-D1.
049000     PERFORM 3120-BUSCAR-EN-D2
049100         VARYING IX-D2 FROM 1 BY 1
049200         UNTIL IX-D2 > CANT-D2
049300         OR D1-TIENE-PAREJA(IX-D1) = "S".
049400
049500* COMPARACION DE UN PAR DE NOMBRES D1/D2; SI COINCIDEN MARCA
049600* AMBAS ENTRADAS COMO EMPAREJADAS.
049700 3120-BUSCAR-EN-D2.
049800     IF D1-NOMBRE(IX-D1) = D2-NOMBRE(IX-D2)
049900*       COPIA "S" A D1-TIENE-PAREJA(IX-D1).
050000         MOVE "S" TO D1-TIENE-PAREJA(IX-D1)
050100*       COPIA "S" A D2-TIENE-PAREJA(IX-D2).
050200         MOVE "S" TO D2-TIENE-PAREJA(IX-D2)
050300     END-IF.
050400
050500* LISTA LAS ENTRADAS DE D1 QUE NO ENCONTRARON PAREJA EN D2.
050600 3200-IMPRIMIR-SOLO-EN-D1.
050700     IF D1-TIENE-PAREJA(IX-D1) = "N"
050800*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
050900         SET WS-CON-DIFERENCIAS TO TRUE
051000*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
051100         DISPLAY "FOUND IN D1 ONLY: " D1-NOMBRE(IX-D1)
051200     END-IF.
051300
051400* LISTA LAS ENTRADAS DE D2 QUE NO ENCONTRARON PAREJA EN D1.
051500 3300-IMPRIMIR-SOLO-EN-D2.
051600     IF D2-TIENE-PAREJA(IX-D2) = "N"
051700*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
051800         SET WS-CON-DIFERENCIAS TO TRUE
051900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
052000         DISPLAY "FOUND IN D2 ONLY: " D2-NOMBRE(IX-D2)
052100     END-IF.
052200
052300* PARA CADA PAREJA DE NOMBRES COINCIDENTES, COMPARA EL HASH MD5
052400* DE AMBOS LADOS Y REPORTA LAS DIFERENCIAS DE CONTENIDO.
052500 3400-COMPARAR-HASH-COINCIDENTES.
052600     IF D1-TIENE-PAREJA(IX-D1) = "S"
052700*       EJECUTA EL PARRAFO 3410-COMPARAR-UN-PAR.
052800         PERFORM 3410-COMPARAR-UN-PAR
052900     END-IF.
053000
053100* UBICA LA ENTRADA GEMELA EN D2 Y COMPARA LOS DOS HASHES.  LA
053200* BUSQUEDA ES TEST-BEFORE (PERFORM VARYING...UNTIL), ASI QUE EL
053300* PARRAFO 3420 DEBE QUEDAR COMO UN CONTINUE PURO; SI EL HASH SE
053400* CALCULARA DENTRO DE 3420, EL RENGLON QUE SI COINCIDE NUNCA SE
053500* LLEGA A PROCESAR -- EL PERFORM SALE JUSTO EN ESE PASO SIN
053600* EJECUTAR EL CUERPO.  LA PAREJA SIEMPRE EXISTE PORQUE EL
053700* LLAMADOR YA VERIFICO D1-TIENE-PAREJA = "S" (VER 4610/4620
053800* PARA LA MISMA FORMA).
053900 3410-COMPARAR-UN-PAR.
054000     PERFORM 3420-UBICAR-PAR-EN-D2
054100         VARYING IX-D2 FROM 1 BY 1
054200         UNTIL IX-D2 > CANT-D2
054300         OR D1-NOMBRE(IX-D1) = D2-NOMBRE(IX-D2).
054400*    CALCULA EL HASH DEL LADO D1 DE LA PAREJA YA UBICADA.
054500     STRING WS-D1-RUTA-BASE DELIMITED BY "  "
054600            "\" DELIMITED BY SIZE
054700            D1-NOMBRE(IX-D1) DELIMITED BY "  "
054800            INTO WS-RUTA-MIEMBRO.
054900     PERFORM 5000-CALCULAR-HASH-MD5.
055000     MOVE WMD5-DIGEST-HEX TO D1-HASH(IX-D1).
055100*    CALCULA EL HASH DEL LADO D2 DE LA PAREJA YA UBICADA.
055200     STRING WS-D2-RUTA-BASE DELIMITED BY "  "
055300            "\" DELIMITED BY SIZE
055400            D2-NOMBRE(IX-D2) DELIMITED BY "  "
055500            INTO WS-RUTA-MIEMBRO.
055600     PERFORM 5000-CALCULAR-HASH-MD5.
055700     MOVE WMD5-DIGEST-HEX TO D2-HASH(IX-D2).
055800     IF D1-HASH(IX-D1) NOT = D2-HASH(IX-D2)
055900*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
056000         SET WS-CON-DIFERENCIAS TO TRUE
056100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
056200         DISPLAY "HASHES DO NOT MATCH: " D1-NOMBRE(IX-D1)
056300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
056400         DISPLAY "   D1 MD5: " D1-HASH(IX-D1)
056500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
056600         DISPLAY "   D2 MD5: " D2-HASH(IX-D2)
056700     END-IF.
056800* BUSQUEDA LINEAL DEL NOMBRE DE D1 DENTRO DE TABLA-D2 -- CUERPO
056900* VACIO A PROPOSITO, VER COMENTARIO ARRIBA DE 3410.
057000 3420-UBICAR-PAR-EN-D2.
057100     CONTINUE.
057200
057300*****************************************************************
057400*         MODO B  -  SOLO HASHES (SIN NOMBRES)                  *
057500*****************************************************************
057600 4000-MODO-B-SOLO-HASH.
057700     PERFORM 4100-ARMAR-CUBETAS-D1
057800         VARYING IX-D1 FROM 1 BY 1 UNTIL IX-D1 > CANT-D1.
057900     PERFORM 4200-ARMAR-CUBETAS-D2
058000         VARYING IX-D2 FROM 1 BY 1 UNTIL IX-D2 > CANT-D2.
058100     PERFORM 4300-MARCAR-PAREJAS-HASH
058200         VARYING IX-H1 FROM 1 BY 1 UNTIL IX-H1 > CANT-HASH-D1.
058300     PERFORM 4400-IMPRIMIR-SOLO-EN-D1-HASH
058400         VARYING IX-H1 FROM 1 BY 1 UNTIL IX-H1 > CANT-HASH-D1.
058500     PERFORM 4500-IMPRIMIR-SOLO-EN-D2-HASH
058600         VARYING IX-H2 FROM 1 BY 1 UNTIL IX-H2 > CANT-HASH-D2.
058700     PERFORM 4600-COMPARAR-OCURRENCIAS
058800         VARYING IX-H1 FROM 1 BY 1 UNTIL IX-H1 > CANT-HASH-D1.
058900
059000* AGRUPA TABLA-D1 POR HASH EN TABLA-HASH-D1, ACUMULANDO LA LISTA
059100* DE NOMBRES DE CADA CUBETA EN THD1-NOMBRES.
059200 4100-ARMAR-CUBETAS-D1.
059300     STRING WS-D1-RUTA-BASE DELIMITED BY "  "
059400            "\" DELIMITED BY SIZE
059500            D1-NOMBRE(IX-D1) DELIMITED BY "  "
059600            INTO WS-RUTA-MIEMBRO.
059700     PERFORM 5000-CALCULAR-HASH-MD5.
059800     MOVE WMD5-DIGEST-HEX TO D1-HASH(IX-D1).
059900     PERFORM 4110-BUSCAR-CUBETA-D1
060000         VARYING IX-H1 FROM 1 BY 1
060100         UNTIL IX-H1 > CANT-HASH-D1
060200         OR THD1-HASH(IX-H1) = WMD5-DIGEST-HEX.
060300     IF IX-H1 > CANT-HASH-D1
060400*       ACUMULA 1 EN CANT-HASH-D1.
060500         ADD 1 TO CANT-HASH-D1
060600*       COPIA WMD5-DIGEST-HEX A THD1-HASH(CANT-HASH-D1).
060700         MOVE WMD5-DIGEST-HEX TO THD1-HASH(CANT-HASH-D1)
060800*       COPIA 1 A THD1-CANT(CANT-HASH-D1).
060900         MOVE 1 TO THD1-CANT(CANT-HASH-D1)
061000*       COPIA D1-NOMBRE(IX-D1) A THD1-NOMBRES(CANT-HASH-D1).
061100         MOVE D1-NOMBRE(IX-D1) TO THD1-NOMBRES(CANT-HASH-D1)
061200     ELSE
061300*       ACUMULA 1 EN THD1-CANT(IX-H1).
061400         ADD 1 TO THD1-CANT(IX-H1)
061500*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
061600         STRING THD1-NOMBRES(IX-H1) DELIMITED BY "  "
061700                ", " DELIMITED BY SIZE
061800                D1-NOMBRE(IX-D1) DELIMITED BY "  "
061900                INTO THD1-NOMBRES(IX-H1)
062000     END-IF.
062100
062200* BUSCA SI YA EXISTE UNA CUBETA PARA EL HASH ACTUAL EN D1.
062300 4110-BUSCAR-CUBETA-D1.
062400     CONTINUE.
062500
062600* EQUIVALENTE DE 4100 PARA EL LADO D2.
062700 4200-ARMAR-CUBETAS-D2.
062800     STRING WS-D2-RUTA-BASE DELIMITED BY "  "
062900            "\" DELIMITED BY SIZE
063000            D2-NOMBRE(IX-D2) DELIMITED BY "  "
063100            INTO WS-RUTA-MIEMBRO.
063200     PERFORM 5000-CALCULAR-HASH-MD5.
063300     MOVE WMD5-DIGEST-HEX TO D2-HASH(IX-D2).
063400     PERFORM 4210-BUSCAR-CUBETA-D2
063500         VARYING IX-H2 FROM 1 BY 1
063600         UNTIL IX-H2 > CANT-HASH-D2
063700         OR THD2-HASH(IX-H2) = WMD5-DIGEST-HEX.
063800     IF IX-H2 > CANT-HASH-D2
063900*       ACUMULA 1 EN CANT-HASH-D2.
064000         ADD 1 TO CANT-HASH-D2
064100*       COPIA WMD5-DIGEST-HEX A THD2-HASH(CANT-HASH-D2).
064200         MOVE WMD5-DIGEST-HEX TO THD2-HASH(CANT-HASH-D2)
064300*       COPIA 1 A THD2-CANT(CANT-HASH-D2).
064400         MOVE 1 TO THD2-CANT(CANT-HASH-D2)
064500*       COPIA D2-NOMBRE(IX-D2) A THD2-NOMBRES(CANT-HASH-D2).
064600         MOVE D2-NOMBRE(IX-D2) TO THD2-NOMBRES(CANT-HASH-D2)
064700     ELSE
064800*       ACUMULA 1 EN THD2-CANT(IX-H2).
064900         ADD 1 TO THD2-CANT(IX-H2)
065000*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
065100         STRING THD2-NOMBRES(IX-H2) DELIMITED BY "  "
065200                ", " DELIMITED BY SIZE
065300                D2-NOMBRE(IX-D2) DELIMITED BY "  "
065400                INTO THD2-NOMBRES(IX-H2)
065500     END-IF.
065600
065700* EQUIVALENTE DE 4110 PARA EL LADO D2.
065800 4210-BUSCAR-CUBETA-D2.
065900     CONTINUE.
066000
066100* MARCA CADA CUBETA DE HASH DE D1 QUE TIENE CUBETA GEMELA EN D2.
066200 4300-MARCAR-PAREJAS-HASH.
066300     PERFORM 4310-BUSCAR-HASH-EN-D2
066400         VARYING IX-H2 FROM 1 BY 1
066500         UNTIL IX-H2 > CANT-HASH-D2
066600         OR THD1-TIENE-PAREJA(IX-H1) = "S".
066700
066800* BUSQUEDA DE UN HASH DE D1 DENTRO DE LA TABLA DE CUBETAS DE D2.
066900 4310-BUSCAR-HASH-EN-D2.
067000     IF THD1-HASH(IX-H1) = THD2-HASH(IX-H2)
067100*       COPIA "S" A THD1-TIENE-PAREJA(IX-H1).
067200         MOVE "S" TO THD1-TIENE-PAREJA(IX-H1)
067300*       COPIA "S" A THD2-TIENE-PAREJA(IX-H2).
067400         MOVE "S" TO THD2-TIENE-PAREJA(IX-H2)
067500     END-IF.
067600
067700* LISTA LOS HASHES PRESENTES EN D1 SIN CUBETA GEMELA EN D2.
067800 4400-IMPRIMIR-SOLO-EN-D1-HASH.
067900     IF THD1-TIENE-PAREJA(IX-H1) = "N"
068000*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
068100         SET WS-CON-DIFERENCIAS TO TRUE
068200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
068300         DISPLAY "EXISTS IN D1 ONLY: " THD1-HASH(IX-H1)
068400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
068500         DISPLAY "   FILES: " THD1-NOMBRES(IX-H1)
068600     END-IF.
068700
068800* LISTA LOS HASHES PRESENTES EN D2 SIN CUBETA GEMELA EN D1.
068900 4500-IMPRIMIR-SOLO-EN-D2-HASH.
069000     IF THD2-TIENE-PAREJA(IX-H2) = "N"
069100*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
069200         SET WS-CON-DIFERENCIAS TO TRUE
069300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
069400         DISPLAY "EXISTS IN D2 ONLY: " THD2-HASH(IX-H2)
069500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
069600         DISPLAY "   FILES: " THD2-NOMBRES(IX-H2)
069700     END-IF.
069800
069900* PARA LOS HASHES QUE APARECEN EN AMBOS LADOS, COMPARA LA
070000* CANTIDAD DE OCURRENCIAS -- UN DESBALANCE INDICA ARCHIVOS
070100* DUPLICADOS DE MAS O DE MENOS (TICKET LIT-2289).
070200 4600-COMPARAR-OCURRENCIAS.
070300     IF THD1-TIENE-PAREJA(IX-H1) = "S"
070400*       EJECUTA EL PARRAFO 4610-COMPARAR-UNA-CUBETA.
070500         PERFORM 4610-COMPARAR-UNA-CUBETA
070600     END-IF.
070700
070800* UBICA LA CUBETA GEMELA EN D2 Y COMPARA LAS CANTIDADES.
070900 4610-COMPARAR-UNA-CUBETA.
071000     PERFORM 4620-UBICAR-CUBETA-D2
071100         VARYING IX-H2 FROM 1 BY 1
071200         UNTIL IX-H2 > CANT-HASH-D2
071300         OR THD1-HASH(IX-H1) = THD2-HASH(IX-H2).
071400     IF THD1-CANT(IX-H1) NOT = THD2-CANT(IX-H2)
071500*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
071600         SET WS-CON-DIFERENCIAS TO TRUE
071700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
071800         DISPLAY "DUPLICATE-COUNT MISMATCH: " THD1-HASH(IX-H1)
071900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
072000         DISPLAY "   D1 COUNT: " THD1-CANT(IX-H1)
072100                 " FILES: " THD1-NOMBRES(IX-H1)
072200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
072300         DISPLAY "   D2 COUNT: " THD2-CANT(IX-H2)
072400                 " FILES: " THD2-NOMBRES(IX-H2)
072500     END-IF.
072600
072700* BUSQUEDA LINEAL DEL HASH DE D1 EN LA TABLA DE CUBETAS DE D2.
072800 4620-UBICAR-CUBETA-D2.
072900     CONTINUE.
073000
073100*****************************************************************
073200*  5000-CALCULAR-HASH-MD5 -- DIGEST MD5 NATIVO SOBRE EL ARCHIVO  *
073300*  NOMBRADO EN WS-RUTA-MIEMBRO.  DEVUELVE EL DIGEST HEXA EN      *
073400*  WMD5-DIGEST-HEX.  VER WMD5TAB PARA LAS TABLAS DE CONSTANTES.  *
073500*****************************************************************
073600 5000-CALCULAR-HASH-MD5.
073700     PERFORM 5100-LEER-ARCHIVO-COMPLETO.
073800     PERFORM 5200-APLICAR-RELLENO-MD5.
073900     MOVE 1732584193 TO WMD5-A.
074000     MOVE 4023233417 TO WMD5-B.
074100     MOVE 2562383102 TO WMD5-C.
074200     MOVE 0271733878 TO WMD5-D.
074300     PERFORM 5300-PROCESAR-BLOQUES
074400         VARYING WMD5-IX-BLOQUE FROM 1 BY 1
074500         UNTIL WMD5-IX-BLOQUE > WMD5-CANT-BLOQUES.
074600     PERFORM 5900-ARMAR-DIGEST-HEXA.
074700
074800* CARGA EL ARCHIVO MIEMBRO COMPLETO EN WMD5-BUFFER-MENSAJE ANTES
074900* DE APLICAR EL RELLENO MD5 -- VER WMD5TAB PARA EL LIMITE DE
075000* TAMANO DEL BUFFER.
075100 5100-LEER-ARCHIVO-COMPLETO.
075200     MOVE SPACES TO WMD5-BUFFER-MENSAJE.
075300     MOVE ZERO TO WMD5-LARGO-MENSAJE.
075400     OPEN INPUT D-MIEMBRO.
075500     IF FS-MIEMBRO NOT = "00"
075600*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
075700         DISPLAY "NO SE PUDO ABRIR MIEMBRO: " WS-RUTA-MIEMBRO
075800*       COPIA SPACES A WMD5-DIGEST-HEX.
075900         MOVE SPACES TO WMD5-DIGEST-HEX
076000     ELSE
076100*       EJECUTA EL PARRAFO 5110-LEER-UN-RENGLON.
076200         PERFORM 5110-LEER-UN-RENGLON
076300         PERFORM 5110-LEER-UN-RENGLON UNTIL FS-MIEMBRO-FIN
076400*       CIERRA D-MIEMBRO.
076500         CLOSE D-MIEMBRO
076600     END-IF.
076700
076800* LEE UN RENGLON DE D-MIEMBRO Y LO AGREGA AL BUFFER DE MENSAJE.
076900 5110-LEER-UN-RENGLON.
077000     READ D-MIEMBRO AT END SET FS-MIEMBRO-FIN TO TRUE.
077100     IF NOT FS-MIEMBRO-FIN
077200*       VERIFICA LA CONDICION SIGUIENTE.
077300         IF WMD5-LARGO-MENSAJE + 4000 < 65600
077400             MOVE D-MIEMBRO-REG TO
077500                 WMD5-BUFFER-MENSAJE(WMD5-LARGO-MENSAJE + 1:4000)
077600*           ACUMULA 4000 EN WMD5-LARGO-MENSAJE.
077700             ADD 4000 TO WMD5-LARGO-MENSAJE
077800         END-IF
077900     END-IF.
078000
078100* AGREGA EL BIT DE RELLENO X"80" Y CALCULA CUANTOS BLOQUES DE 64
078200* BYTES HACEN FALTA, IGUAL QUE EL ALGORITMO MD5 ESTANDAR.
078300 5200-APLICAR-RELLENO-MD5.
078400     MOVE X"80" TO
078500         WMD5-BUFFER-MENSAJE(WMD5-LARGO-MENSAJE + 1:1).
078600     ADD 1 TO WMD5-LARGO-MENSAJE.
078700     DIVIDE WMD5-LARGO-MENSAJE BY 64 GIVING WMD5-CANT-BLOQUES
078800         REMAINDER WMD5-IX-BLOQUE.
078900     IF WMD5-IX-BLOQUE NOT > 56 OR WMD5-IX-BLOQUE = 0
079000*       ACUMULA 1 EN WMD5-CANT-BLOQUES.
079100         ADD 1 TO WMD5-CANT-BLOQUES
079200     ELSE
079300*       ACUMULA 2 EN WMD5-CANT-BLOQUES.
079400         ADD 2 TO WMD5-CANT-BLOQUES
079500     END-IF.
079600     COMPUTE WMD5-LARGO-BITS = WMD5-LARGO-MENSAJE * 8.
079700
079800* DESEMPACA LAS 16 PALABRAS DE 32 BITS DEL BLOQUE ACTUAL Y
079900* CORRE LAS 64 VUELTAS DE COMPRESION MD5 SOBRE ELLAS.
080000 5300-PROCESAR-BLOQUES.
080100     PERFORM 5310-DESEMPACAR-BLOQUE
080200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 16.
080300     MOVE WMD5-A TO WMD5-AA.
080400     MOVE WMD5-B TO WMD5-BB.
080500     MOVE WMD5-C TO WMD5-CC.
080600     MOVE WMD5-D TO WMD5-DD.
080700     PERFORM 5400-64-PASOS
080800         VARYING WMD5-RONDA FROM 0 BY 1 UNTIL WMD5-RONDA > 63.
080900     PERFORM 5800-SUMAR-MOD-32BITS.
081000
081100*  5310-DESEMPACAR-BLOQUE -- DESARMA LOS 4 BYTES DE LA PALABRA
081200*  WS-I DEL BLOQUE ACTUAL (WMD5-IX-BLOQUE) EN WMD5-M(WS-I),
081300*  CHIQUITO-PRIMERO (LITTLE-ENDIAN), POR MEDIO DE LA TABLA
081400*  WMD5-BYTE-TABLE QUE HACE DE FUNCION ORD. JWL 2003-08.
081500 5310-DESEMPACAR-BLOQUE.
081600     COMPUTE WMD5-OFFSET = (WMD5-IX-BLOQUE - 1) * 64
081700         + (WS-I - 1) * 4 + 1.
081800     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET:1) TO
081900         WMD5-BYTE-BUSCAR.
082000     PERFORM 5320-HALLAR-ORDINAL.
082100     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD0.
082200     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 1:1) TO
082300         WMD5-BYTE-BUSCAR.
082400     PERFORM 5320-HALLAR-ORDINAL.
082500     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD1.
082600     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 2:1) TO
082700         WMD5-BYTE-BUSCAR.
082800     PERFORM 5320-HALLAR-ORDINAL.
082900     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD2.
083000     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 3:1) TO
083100         WMD5-BYTE-BUSCAR.
083200     PERFORM 5320-HALLAR-ORDINAL.
083300     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD3.
083400     COMPUTE WMD5-M(WS-I) =
083500         WMD5-ORD0 + (WMD5-ORD1 * 256)
083600             + (WMD5-ORD2 * 65536) + (WMD5-ORD3 * 16777216).
083700
083800*  5320-HALLAR-ORDINAL -- RECORRE WMD5-BYTE BUSCANDO EL BYTE
083900*  DE WMD5-BYTE-BUSCAR; LA POSICION MENOS UNO ES EL ORDINAL.
084000 5320-HALLAR-ORDINAL.
084100     PERFORM 5330-PROBAR-UN-BYTE
084200         VARYING WMD5-BYTE-IX FROM 1 BY 1
084300         UNTIL WMD5-BYTE-IX > 256
084400         OR WMD5-BYTE(WMD5-BYTE-IX) = WMD5-BYTE-BUSCAR.
084500     COMPUTE WMD5-ORD-ENCONTRADO = WMD5-BYTE-IX - 1.
084600
084700* COMPARA UNA ENTRADA DE LA TABLA DE BYTES CONTRA EL BYTE
084800* BUSCADO.
084900 5330-PROBAR-UN-BYTE.
085000     CONTINUE.
085100
085200*  5400-64-PASOS -- FUNCION NO LINEAL F/G/H/I DE LA RONDA ACTUAL,
085300*  NIBBLE A NIBBLE POR LAS TABLAS WMD5-AND/WMD5-XOR. JWL 2003-08:
085400*  REEMPLAZADA LA SUMA ARITMETICA QUE QUEDABA DE LA PRIMERA
085500*  VERSION, QUE NO DEPENDIA DEL CONTENIDO DEL ARCHIVO.
085600 5400-64-PASOS.
085700     MOVE WMD5-B TO WMD5-B-COPIA.
085800     MOVE WMD5-C TO WMD5-C-COPIA.
085900     MOVE WMD5-D TO WMD5-D-COPIA.
086000     MOVE ZERO TO WMD5-F.
086100     MOVE 1 TO WMD5-PESO-NIBBLE.
086200     PERFORM 5420-UNA-RONDA-DE-NIBBLES
086300         VARYING WMD5-NIBBLE-IX FROM 1 BY 1
086400         UNTIL WMD5-NIBBLE-IX > 8.
086500     PERFORM 5440-HALLAR-INDICE-M.
086600     PERFORM 5700-ROTAR-IZQUIERDA.
086700     MOVE WMD5-C TO WMD5-D.
086800     MOVE WMD5-B TO WMD5-C.
086900     MOVE WMD5-TEMP TO WMD5-B.
087000
087100*  5420-UNA-RONDA-DE-NIBBLES -- SACA EL NIBBLE MENOS SIGNIFICA-
087200*  TIVO QUE QUEDA DE B-COPIA/C-COPIA/D-COPIA (IGUAL QUE 5920-
087300*  SACAR-UN-NIBBLE), CALCULA EL NIBBLE DE F Y LO SUMA PESADO
087400*  POR LA POSICION.
087500 5420-UNA-RONDA-DE-NIBBLES.
087600     DIVIDE WMD5-B-COPIA BY 16
087700         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-B.
087800     MOVE WMD5-MOD-COCIENTE TO WMD5-B-COPIA.
087900     DIVIDE WMD5-C-COPIA BY 16
088000         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-C.
088100     MOVE WMD5-MOD-COCIENTE TO WMD5-C-COPIA.
088200     DIVIDE WMD5-D-COPIA BY 16
088300         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-D.
088400     MOVE WMD5-MOD-COCIENTE TO WMD5-D-COPIA.
088500     PERFORM 5430-CALCULAR-NIBBLE-F.
088600     COMPUTE WMD5-F = WMD5-F + (WMD5-NIB-F * WMD5-PESO-NIBBLE).
088700     COMPUTE WMD5-PESO-NIBBLE = WMD5-PESO-NIBBLE * 16.
088800
088900*  5430-CALCULAR-NIBBLE-F -- F=(B.AND.C).OR.(NOT-B.AND.D),
089000*  G=(D.AND.B).OR.(NOT-D.AND.C), H=B.XOR.C.XOR.D,
089100*  I=C.XOR.(B.OR.NOT-D), TODO POR LAS TABLAS WMD5-AND/XOR. EL OR
089200*  SALE DEL AND POR DE MORGAN (VER EL COMENTARIO EN WMD5TAB), Y
089300*  EL NOT DE UN NIBBLE ES 15 MENOS EL NIBBLE.
089400 5430-CALCULAR-NIBBLE-F.
089500     EVALUATE TRUE
089600         WHEN WMD5-RONDA < 16
089700*           CALCULA EL VALOR DEL CAMPO INDICADO.
089800             COMPUTE WMD5-IX-AND1 =
089900                 (WMD5-NIB-B * 16) + WMD5-NIB-C + 1
090000*           COPIA WMD5-AND(WMD5-IX-AND1) A WMD5-NIB-T1.
090100             MOVE WMD5-AND(WMD5-IX-AND1) TO WMD5-NIB-T1
090200*           CALCULA EL VALOR DEL CAMPO INDICADO.
090300             COMPUTE WMD5-IX-AND2 =
090400                 ((15 - WMD5-NIB-B) * 16) + WMD5-NIB-D + 1
090500*           COPIA WMD5-AND(WMD5-IX-AND2) A WMD5-NIB-T2.
090600             MOVE WMD5-AND(WMD5-IX-AND2) TO WMD5-NIB-T2
090700*           CALCULA EL VALOR DEL CAMPO INDICADO.
090800             COMPUTE WMD5-IX-OR =
090900                 ((15 - WMD5-NIB-T1) * 16) + (15 - WMD5-NIB-T2) + 1
091000*           CALCULA EL VALOR DEL CAMPO INDICADO.
091100             COMPUTE WMD5-NIB-F = 15 - WMD5-AND(WMD5-IX-OR)
091200         WHEN WMD5-RONDA < 32
091300*           CALCULA EL VALOR DEL CAMPO INDICADO.
091400             COMPUTE WMD5-IX-AND1 =
091500                 (WMD5-NIB-D * 16) + WMD5-NIB-B + 1
091600*           COPIA WMD5-AND(WMD5-IX-AND1) A WMD5-NIB-T1.
091700             MOVE WMD5-AND(WMD5-IX-AND1) TO WMD5-NIB-T1
091800*           CALCULA EL VALOR DEL CAMPO INDICADO.
091900             COMPUTE WMD5-IX-AND2 =
092000                 ((15 - WMD5-NIB-D) * 16) + WMD5-NIB-C + 1
092100*           COPIA WMD5-AND(WMD5-IX-AND2) A WMD5-NIB-T2.
092200             MOVE WMD5-AND(WMD5-IX-AND2) TO WMD5-NIB-T2
092300*           CALCULA EL VALOR DEL CAMPO INDICADO.
092400             COMPUTE WMD5-IX-OR =
092500                 ((15 - WMD5-NIB-T1) * 16) + (15 - WMD5-NIB-T2) + 1
092600*           CALCULA EL VALOR DEL CAMPO INDICADO.
092700             COMPUTE WMD5-NIB-F = 15 - WMD5-AND(WMD5-IX-OR)
092800         WHEN WMD5-RONDA < 48
092900*           CALCULA EL VALOR DEL CAMPO INDICADO.
093000             COMPUTE WMD5-IX-XOR1 =
093100                 (WMD5-NIB-B * 16) + WMD5-NIB-C + 1
093200*           COPIA WMD5-XOR(WMD5-IX-XOR1) A WMD5-NIB-T1.
093300             MOVE WMD5-XOR(WMD5-IX-XOR1) TO WMD5-NIB-T1
093400*           CALCULA EL VALOR DEL CAMPO INDICADO.
093500             COMPUTE WMD5-IX-OR =
093600                 (WMD5-NIB-T1 * 16) + WMD5-NIB-D + 1
093700*           CALCULA EL VALOR DEL CAMPO INDICADO.
093800             COMPUTE WMD5-NIB-F = WMD5-XOR(WMD5-IX-OR)
093900         WHEN OTHER
094000*           CALCULA EL VALOR DEL CAMPO INDICADO.
094100             COMPUTE WMD5-IX-AND1 =
094200                 ((15 - WMD5-NIB-B) * 16) + WMD5-NIB-D + 1
094300*           CALCULA EL VALOR DEL CAMPO INDICADO.
094400             COMPUTE WMD5-NIB-T1 = 15 - WMD5-AND(WMD5-IX-AND1)
094500*           CALCULA EL VALOR DEL CAMPO INDICADO.
094600             COMPUTE WMD5-IX-XOR1 =
094700                 (WMD5-NIB-C * 16) + WMD5-NIB-T1 + 1
094800*           CALCULA EL VALOR DEL CAMPO INDICADO.
094900             COMPUTE WMD5-NIB-F = WMD5-XOR(WMD5-IX-XOR1)
095000     END-EVALUATE.
095100
095200*  5440-HALLAR-INDICE-M -- QUE PALABRA DE WMD5-M (1-16) ENTRA EN
095300*  LA RONDA ACTUAL.  RONDAS 0-15 USAN LA PALABRA EN ORDEN; LAS
095400*  DEMAS SIGUEN EL REORDENAMIENTO ESTANDAR DEL ALGORITMO MD5.
095500 5440-HALLAR-INDICE-M.
095600     EVALUATE TRUE
095700         WHEN WMD5-RONDA < 16
095800*           CALCULA EL VALOR DEL CAMPO INDICADO.
095900             COMPUTE WMD5-IX-M = WMD5-RONDA + 1
096000         WHEN WMD5-RONDA < 32
096100*           CALCULA EL VALOR DEL CAMPO INDICADO.
096200             COMPUTE WMD5-MOD-ENTRADA = (5 * WMD5-RONDA) + 1
096300             DIVIDE WMD5-MOD-ENTRADA BY 16
096400                 GIVING WMD5-MOD-COCIENTE
096500                 REMAINDER WMD5-MOD-RESTO
096600*           CALCULA EL VALOR DEL CAMPO INDICADO.
096700             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
096800         WHEN WMD5-RONDA < 48
096900*           CALCULA EL VALOR DEL CAMPO INDICADO.
097000             COMPUTE WMD5-MOD-ENTRADA = (3 * WMD5-RONDA) + 5
097100             DIVIDE WMD5-MOD-ENTRADA BY 16
097200                 GIVING WMD5-MOD-COCIENTE
097300                 REMAINDER WMD5-MOD-RESTO
097400*           CALCULA EL VALOR DEL CAMPO INDICADO.
097500             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
097600         WHEN OTHER
097700*           CALCULA EL VALOR DEL CAMPO INDICADO.
097800             COMPUTE WMD5-MOD-ENTRADA = 7 * WMD5-RONDA
097900             DIVIDE WMD5-MOD-ENTRADA BY 16
098000                 GIVING WMD5-MOD-COCIENTE
098100                 REMAINDER WMD5-MOD-RESTO
098200*           CALCULA EL VALOR DEL CAMPO INDICADO.
098300             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
098400     END-EVALUATE.
098500
098600*  5600-REDUCIR-MODULO-32 -- DEVUELVE WMD5-MOD-ENTRADA MODULO
098700*  2**32 EN WMD5-MOD-RESTO.  SUSTITUYE A LA FUNCION MOD, QUE
098800*  EL COMPILADOR DE ESTA CASA NO TRAE.
098900 5600-REDUCIR-MODULO-32.
099000     DIVIDE WMD5-MOD-ENTRADA BY WMD5-MOD-DIVISOR
099100         GIVING WMD5-MOD-COCIENTE
099200         REMAINDER WMD5-MOD-RESTO.
099300
099400* ROTACION CIRCULAR A LA IZQUIERDA DE UNA PALABRA DE 32 BITS EN
099500* WMD5-ROT-CANT POSICIONES, NIBBLE A NIBBLE CON LAS TABLAS AND/XOR.
099600 5700-ROTAR-IZQUIERDA.
099700     COMPUTE WMD5-MOD-ENTRADA =
099800         WMD5-A + WMD5-F + WMD5-K(WMD5-RONDA + 1)
099900             + WMD5-M(WMD5-IX-M).
100000     PERFORM 5600-REDUCIR-MODULO-32.
100100     COMPUTE WMD5-MOD-ENTRADA =
100200         WMD5-B + (WMD5-MOD-RESTO * (2 ** WMD5-S(WMD5-RONDA
100300             + 1))).
100400     PERFORM 5600-REDUCIR-MODULO-32.
100500     MOVE WMD5-MOD-RESTO TO WMD5-TEMP.
100600
100700* SUMA AA/BB/CC/DD A WMD5-A/B/C/D AL CIERRE DEL BLOQUE, TAMBIEN
100800* MODULO 2**32.
100900 5800-SUMAR-MOD-32BITS.
101000     COMPUTE WMD5-MOD-ENTRADA = WMD5-A + WMD5-AA.
101100     PERFORM 5600-REDUCIR-MODULO-32.
101200     MOVE WMD5-MOD-RESTO TO WMD5-A.
101300     COMPUTE WMD5-MOD-ENTRADA = WMD5-B + WMD5-BB.
101400     PERFORM 5600-REDUCIR-MODULO-32.
101500     MOVE WMD5-MOD-RESTO TO WMD5-B.
101600     COMPUTE WMD5-MOD-ENTRADA = WMD5-C + WMD5-CC.
101700     PERFORM 5600-REDUCIR-MODULO-32.
101800     MOVE WMD5-MOD-RESTO TO WMD5-C.
101900     COMPUTE WMD5-MOD-ENTRADA = WMD5-D + WMD5-DD.
102000     PERFORM 5600-REDUCIR-MODULO-32.
102100     MOVE WMD5-MOD-RESTO TO WMD5-D.
102200
102300*  5900-ARMAR-DIGEST-HEXA -- VUELCA A,B,C,D A 32 DIGITOS HEXA,
102400*  UN REGISTRO DE 32 BITS POR VEZ, OCHO NIBBLES CADA UNO.
102500 5900-ARMAR-DIGEST-HEXA.
102600     MOVE SPACES TO WMD5-DIGEST-HEX.
102700     MOVE WMD5-A TO WMD5-MOD-ENTRADA.
102800     MOVE 1 TO WMD5-HEX-BASE.
102900     PERFORM 5910-VOLCAR-REGISTRO.
103000     MOVE WMD5-B TO WMD5-MOD-ENTRADA.
103100     MOVE 9 TO WMD5-HEX-BASE.
103200     PERFORM 5910-VOLCAR-REGISTRO.
103300     MOVE WMD5-C TO WMD5-MOD-ENTRADA.
103400     MOVE 17 TO WMD5-HEX-BASE.
103500     PERFORM 5910-VOLCAR-REGISTRO.
103600     MOVE WMD5-D TO WMD5-MOD-ENTRADA.
103700     MOVE 25 TO WMD5-HEX-BASE.
103800     PERFORM 5910-VOLCAR-REGISTRO.
103900
104000*  5910-VOLCAR-REGISTRO -- OCHO DIVISIONES POR 16 PARA SACAR
104100*  LOS NIBBLES DE WMD5-MOD-ENTRADA, DEL MAS AL MENOS SIGNIFICA-
104200*  TIVO, Y BUSCARLOS EN WMD5-HEXA-DIGITO.
104300 5910-VOLCAR-REGISTRO.
104400     PERFORM 5920-SACAR-UN-NIBBLE
104500         VARYING WMD5-NIBBLE-IX FROM 8 BY -1
104600         UNTIL WMD5-NIBBLE-IX < 1.
104700
104800* CONVIERTE UN NIBBLE (0-15) AL CARACTER HEXA CORRESPONDIENTE
104900* POR MEDIO DE WMD5-HEXA-TABLE.
105000 5920-SACAR-UN-NIBBLE.
105100     DIVIDE WMD5-MOD-ENTRADA BY 16
105200         GIVING WMD5-MOD-COCIENTE
105300         REMAINDER WMD5-MOD-RESTO.
105400     COMPUTE WMD5-HEX-POS = WMD5-HEX-BASE + WMD5-NIBBLE-IX - 1.
105500     MOVE WMD5-HEXA-DIGITO(WMD5-MOD-RESTO + 1)
105600         TO WMD5-DIGEST-HEX(WMD5-HEX-POS:1).
105700     MOVE WMD5-MOD-COCIENTE TO WMD5-MOD-ENTRADA.
105800
105900*****************************************************************
106000*                           IMPRESION                           *
106100*****************************************************************
106200 7900-IMPRIMIR-CIERRE.
106300     IF WS-SIN-DIFERENCIAS
106400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
106500         DISPLAY "All tests passed."
106600     ELSE
106700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
106800         DISPLAY "Tests complete."
106900     END-IF.
107000
107100*****************************************************************
107200*                      CIERRE Y CANCELACION                     *
107300*****************************************************************
107400 8900-CHECK-FILE-STATUS.
107500     IF WFS-CODE NOT = "00"
107600*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
107700         DISPLAY "CANCELACION POR ERROR"
107800*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
107900         DISPLAY "EN ARCHIVO: " WFS-ARCHIVO
108000*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
108100         DISPLAY "FILE STATUS: " WFS-CODE
108200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
108300         DISPLAY "CATEGORIA DE STATUS: " WFS-CAT
108400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
108500         DISPLAY "AL INTENTAR: " WFS-FUNCION
108600*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
108700         GO TO 9999-CANCELAR-PROGRAMA
108800     END-IF.
108900
109000* PUNTO DE SALIDA NORMAL, SIN PROCESAMIENTO ADICIONAL -- EL
109100* CIERRE YA SE IMPRIMIO EN 7900.
109200 9000-FINAL.
109300     CLOSE D1-MANIFEST.
109400     CLOSE D2-MANIFEST.
109500
109600* SALIDA ABRUPTA COMUN A TODOS LOS GO TO DE ERROR DEL PROGRAMA.
109700 9999-CANCELAR-PROGRAMA.
109800     PERFORM 9000-FINAL.
109900     DISPLAY "SALIDA POR CANCELACION DE PROGRAMA".
110000     STOP RUN.
