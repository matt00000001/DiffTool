000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              MDTXTCMP.
000300 AUTHOR.                  D. OKONKWO.
000400 INSTALLATION.            MERIDIAN LITIGATION SUPPORT SVCS.
000500 DATE-WRITTEN.            08/22/1990.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800*****************************************************************
000900*                                                               *
001000*    M D T X T C M P   --   EXTRACTED-TEXT OUTPUT RECONCILE     *
001100*                                                               *
001200*    SISTER PROGRAM TO MDDIRCMP.  COMPARES TWO DIRECTORIES OF   *
001300*    OCR/EXTRACTED-TEXT OUTPUT (ONE FILE PER DOCUMENT) BY NAME  *
001400*    AND BY MD5 CONTENT HASH, SAME AS THE NATIVE FILE COMPARE,  *
001500*    SO THE LITIGATION SUPPORT DESK CAN CONFIRM A RELOADED      *
001600*    EXTRACTION BATCH MATCHES THE ORIGINAL.  NOTE THE CLOSING   *
001700*    LINE HERE IS ALWAYS "TESTS COMPLETE." -- SEE THE 1994      *
001800*    ENTRY BELOW, THIS WAS A DELIBERATE CHOICE AND MDDIRCMP     *
001900*    WAS LEFT ALONE.                                            *
002000*                                                               *
002100*---------------+------+----------------------------------------*
002200*    DATE       | BY   | DESCRIPTION                           *
002300*---------------+------+----------------------------------------*
002400*    08/22/1990 | DO   | ORIGINAL CODING (REQ IMG-0431), CLONED *
002500*                |      | FROM THE NATIVE-FILE COMPARE.        *
002600*    01/15/1991 | DO   | HASHES-ONLY MODE ADDED PER OCR VENDOR  *
002700*                |      | SWITCH TO RANDOM OUTPUT FILE NAMES.  *
002800*    07/09/1992 | RH   | CASE-INSENSITIVE SORT, SAME FIX AS     *
002900*                |      | MDDIRCMP (TICKET IMG-0512).          *
003000*    03/02/1994 | DO   | QA ASKED FOR "TESTS COMPLETE." HERE    *
003100*                |      | EVEN WHEN THE RUN IS CLEAN -- OCR     *
003200*                |      | REVIEWERS WANTED A CONSTANT FOOTER    *
003300*                |      | THEY COULD GREP FOR.  DO NOT MAKE     *
003400*                |      | THIS CONDITIONAL LIKE MDDIRCMP'S.     *
003500*    05/18/1995 | RH   | NATIVE MD5 ROUTINE (SEE WMD5TAB COPY)  *
003600*                |      | REPLACES SHELL-OUT TO CHECKSUM.EXE.   *
003700*    12/03/1998 | KPC  | Y2K REVIEW -- NO TWO-DIGIT YEAR        *
003800*                |      | FIELDS IN THIS PROGRAM, NO CHANGE     *
003900*                |      | REQUIRED.  SIGNED OFF PER MEMO 98-114.*
004000*    09/27/2000 | MBF  | OCCURS LIMIT ON BOTH TABLES RAISED TO  *
004100*                |      | 2000 TO MATCH MDDIRCMP.              *
004200*    05/02/2004 | MBF  | DUPLICATE-HASH REPORT SHOWS BOTH       *
004300*                |      | SIDES' FILE NAMES (TICKET LIT-2289).  *
004400*    09/02/2005 | JWL  | TICKET LIT-2411: SAME MD5 BUG AS       *
004500*                |      | MDDIRCMP -- 520-64-PASOS WAS ADDING   *
004600*                |      | NUMBERS INSTEAD OF USING THE AND/XOR  *
004700*                |      | TABLES, AND THIS PROGRAM NEVER HAD A  *
004800*                |      | BLOCK-UNPACK STEP AT ALL.  ADDED 516, *
004900*                |      | 517, 518, 521, 522, 523.              *
005000*---------------+------+----------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.         RM-COBOL-85.
005400 OBJECT-COMPUTER.         RM-COBOL-85.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS MODO-SOLO-HASH-SW.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000* TARJETA DE CONTROL DEL PROCESO -- RUTAS Y MODO.
006100     SELECT ARCH-PARM  ASSIGN TO "MDTXTPRM"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-PARM.
006400
006500* MANIFIESTO DEL LADO EX1 (ORIGEN) A COMPARAR.
006600     SELECT EX1-MANIFEST ASSIGN TO WS-EX1-MANIFEST-DD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-EX1-MAN.
006900
007000* MANIFIESTO DEL LADO EX2 (DESTINO) A COMPARAR.
007100     SELECT EX2-MANIFEST ASSIGN TO WS-EX2-MANIFEST-DD
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-EX2-MAN.
007400
007500* ARCHIVO MIEMBRO ABIERTO BAJO DEMANDA PARA MD5.
007600     SELECT EX-MIEMBRO   ASSIGN TO WS-RUTA-MIEMBRO
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-MIEMBRO.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ARCH-PARM.
008300 01  PARM-REG                         PIC X(200).
008400
008500 FD  EX1-MANIFEST.
008600 01  EX1-MAN-REG.
008700     05  EX1-MAN-NOMBRE               PIC X(255).
008800     05  EX1-MAN-TIPO                 PIC X.
008900         88  EX1-MAN-ES-DIRECTORIO    VALUE "D".
009000         88  EX1-MAN-ES-ARCHIVO       VALUE "F".
009100     05  FILLER                       PIC X(44).
009200
009300 FD  EX2-MANIFEST.
009400 01  EX2-MAN-REG.
009500     05  EX2-MAN-NOMBRE               PIC X(255).
009600     05  EX2-MAN-TIPO                 PIC X.
009700         88  EX2-MAN-ES-DIRECTORIO    VALUE "D".
009800         88  EX2-MAN-ES-ARCHIVO       VALUE "F".
009900     05  FILLER                       PIC X(44).
010000
010100 FD  EX-MIEMBRO.
010200 01  EX-MIEMBRO-REG                   PIC X(4000).
010300
010400 WORKING-STORAGE SECTION.
010500*****************************************************************
010600*  RENGLONES DE FILE STATUS POR ARCHIVO, UNO POR SELECT.  CADA
010700*  UNO SE VUELCA A WFS-CODE ANTES DE IR A 800-CHECK-FILE-STATUS.
010800*****************************************************************
010900 01  FS-PARM                         PIC X(02).
011000     88  FS-PARM-OK                  VALUE "00".
011100 01  FS-EX1-MAN                      PIC X(02).
011200     88  FS-EX1-MAN-OK                VALUE "00".
011300     88  FS-EX1-MAN-FIN               VALUE "10".
011400 01  FS-EX2-MAN                      PIC X(02).
011500     88  FS-EX2-MAN-OK                VALUE "00".
011600     88  FS-EX2-MAN-FIN               VALUE "10".
011700 01  FS-MIEMBRO                      PIC X(02).
011800     88  FS-MIEMBRO-OK                VALUE "00".
011900     88  FS-MIEMBRO-FIN               VALUE "10".
012000 COPY WFILEST.
012100 COPY WMD5TAB.
012200
012300*****************************************************************
012400*  RUTAS DE DIRECTORIO, LEIDAS DEL CONTROL-CARD MDTXTPRM.        *
012500*****************************************************************
012600 01  WS-EX1-RUTA-BASE                 PIC X(180).
012700 01  WS-EX2-RUTA-BASE                 PIC X(180).
012800 01  WS-EX1-MANIFEST-DD               PIC X(184).
012900 01  WS-EX2-MANIFEST-DD               PIC X(184).
013000 01  WS-RUTA-MIEMBRO                  PIC X(440).
013100
013200*****************************************************************
013300*  TABLAS DE NOMBRES/HASH POR LADO (MODO A Y MODO B).            *
013400*****************************************************************
013500 01  TABLA-EX1.
013600     05  EX1-TABLA-ENT  OCCURS 2000 TIMES
013700                         INDEXED BY IX-E1 BY IX-E1B.
013800         10  EX1-NOMBRE               PIC X(255).
013900         10  EX1-HASH                 PIC X(32).
014000         10  EX1-TIENE-PAREJA         PIC X VALUE "N".
014100         10  FILLER                   PIC X(03).
014200 01  CANT-EX1                         PIC S9(8) COMP VALUE ZERO.
014300
014400 01  TABLA-EX2.
014500     05  EX2-TABLA-ENT  OCCURS 2000 TIMES
014600                         INDEXED BY IX-E2 BY IX-E2B.
014700         10  EX2-NOMBRE               PIC X(255).
014800         10  EX2-HASH                 PIC X(32).
014900         10  EX2-TIENE-PAREJA         PIC X VALUE "N".
015000         10  FILLER                   PIC X(03).
015100 01  CANT-EX2                         PIC S9(8) COMP VALUE ZERO.
015200
015300*****************************************************************
015400*  CUBETAS DE HASH PARA EL MODO B (SOLO HASHES).                *
015500*****************************************************************
015600 01  TABLA-HASH-E1.
015700     05  THE1           OCCURS 2000 TIMES
015800                         INDEXED BY IX-G1 BY IX-G1B.
015900         10  THE1-HASH                PIC X(32).
016000         10  THE1-CANT                PIC S9(4) COMP.
016100         10  THE1-NOMBRES             PIC X(2000).
016200         10  THE1-TIENE-PAREJA        PIC X VALUE "N".
016300         10  FILLER                   PIC X(03).
016400 01  CANT-HASH-E1                     PIC S9(8) COMP VALUE ZERO.
016500
016600 01  TABLA-HASH-E2.
016700     05  THE2           OCCURS 2000 TIMES
016800                         INDEXED BY IX-G2 BY IX-G2B.
016900         10  THE2-HASH                PIC X(32).
017000         10  THE2-CANT                PIC S9(4) COMP.
017100         10  THE2-NOMBRES             PIC X(2000).
017200         10  THE2-TIENE-PAREJA        PIC X VALUE "N".
017300         10  FILLER                   PIC X(03).
017400 01  CANT-HASH-E2                     PIC S9(8) COMP VALUE ZERO.
017500
017600*****************************************************************
017700*  SWITCHES Y CONTADORES VARIOS.                                *
017800*****************************************************************
017900 01  WS-SUBDIR-LISTA                  PIC X(4000) VALUE SPACES.
018000 01  WS-HAY-SUBDIR                    PIC X VALUE "N".
018100     88  WS-EXISTE-SUBDIR             VALUE "S".
018200* TICKET LIT-2433 (09/2005, JWL): 110-ABRIR-MANIFIESTOS CANCELABA
018300* EN CUANTO FALLABA EX1, SIN INTENTAR EX2 -- MISMO PROBLEMA QUE SE
018400* CORRIGIO EN MDDIRCMP.  JUNTA LOS DOS LADOS IGUAL QUE WS-HAY-SUBDIR.
018500 01  WS-HAY-ERROR-APERTURA            PIC X VALUE "N".
018600     88  WS-SIN-ERROR-APERTURA        VALUE "N".
018700     88  WS-CON-ERROR-APERTURA        VALUE "S".
018800
018900* WS-I/WS-J SON PUNTEROS DE USO UNICO DE LA BURBUJA DE ORDEN Y
019000* DEL DESARME DE PALABRA MD5 -- DE AHI EL NIVEL 77, NO 01.
019100 77  WS-I                             PIC S9(8) COMP.
019200 77  WS-J                             PIC S9(8) COMP.
019300 01  WS-NOMBRE-MAYUS-I                PIC X(255).
019400 01  WS-NOMBRE-MAYUS-J                PIC X(255).
019500 01  WS-TEMP-ENT-E1                   PIC X(294).
019600 01  WS-TEMP-ENT-E2                   PIC X(294).
019700
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000*                        RUTINA PRINCIPAL                       *
020100*****************************************************************
020200 000-PROGRAMA-PRINCIPAL.
020300     DISPLAY "MDTXTCMP - INICIA RECONCILIACION DE TEXTO".
020400     PERFORM 100-INICIO.
020500     PERFORM 200-PROCESAR.
020600     DISPLAY "MDTXTCMP - FINALIZA RECONCILIACION".
020700     PERFORM 900-FINAL.
020800     STOP RUN.
020900
021000*****************************************************************
021100*                          APERTURAS                            *
021200*****************************************************************
021300 100-INICIO.
021400     PERFORM 105-LEER-CONTROL-CARD.
021500     PERFORM 110-ABRIR-MANIFIESTOS.
021600     PERFORM 115-CARGAR-TABLA-E1.
021700     PERFORM 120-CARGAR-TABLA-E2.
021800     PERFORM 125-VALIDAR-SIN-SUBDIR.
021900     PERFORM 130-ORDENAR-TABLA-E1.
022000     PERFORM 135-ORDENAR-TABLA-E2.
022100
022200* LEE LAS DOS RUTAS BASE (DIRECTORIO 1 Y 2) DE MDDIRPRM Y ARMA LOS
022300* NOMBRES LOGICOS DE LOS MANIFIESTOS QUE SE ABREN EN 1200.
022400 105-LEER-CONTROL-CARD.
022500     OPEN INPUT ARCH-PARM.
022600     MOVE FS-PARM    TO WFS-CODE.
022700     MOVE "MDTXTPRM" TO WFS-ARCHIVO.
022800     MOVE "ABRIR"    TO WFS-FUNCION.
022900     PERFORM 800-CHECK-FILE-STATUS.
023000
023100     READ ARCH-PARM INTO WS-EX1-RUTA-BASE
023200         AT END
023300*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
023400             DISPLAY "MDTXTPRM SIN TARJETA DE DIRECTORIO 1"
023500*           DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
023600             GO TO 900-CANCELAR-PROGRAMA
023700     END-READ.
023800     READ ARCH-PARM INTO WS-EX2-RUTA-BASE
023900         AT END
024000*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
024100             DISPLAY "MDTXTPRM SIN TARJETA DE DIRECTORIO 2"
024200*           DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
024300             GO TO 900-CANCELAR-PROGRAMA
024400     END-READ.
024500     READ ARCH-PARM
024600         AT END
024700*           COPIA "A" A PARM-REG.
024800             MOVE "A" TO PARM-REG
024900     END-READ.
025000     IF PARM-REG(1:1) = "B" OR PARM-REG(1:1) = "b"
025100*       FIJA EL INDICE MODO-SOLO-HASH-SW EN TRUE.
025200         SET MODO-SOLO-HASH-SW TO TRUE
025300     END-IF.
025400     CLOSE ARCH-PARM.
025500
025600     STRING WS-EX1-RUTA-BASE DELIMITED BY "  "
025700            ".MAN"           DELIMITED BY SIZE
025800            INTO WS-EX1-MANIFEST-DD.
025900     STRING WS-EX2-RUTA-BASE DELIMITED BY "  "
026000            ".MAN"           DELIMITED BY SIZE
026100            INTO WS-EX2-MANIFEST-DD.
026200
026300 110-ABRIR-MANIFIESTOS.
026400*    LOS DOS MANIFIESTOS SE ABREN ANTES DE CANCELAR POR CUALQUIER
026500*    LADO -- MISMO PATRON DE "JUNTAR LOS DOS LADOS" QUE
026600*    125-VALIDAR-SIN-SUBDIR, PARA NO OBLIGAR AL OPERADOR A CORRER
026700*    DE NUEVO SOLO PARA ENTERARSE DE LA SEGUNDA RUTA MALA.
026800     MOVE "N" TO WS-HAY-ERROR-APERTURA.
026900     OPEN INPUT EX1-MANIFEST.
027000     IF NOT FS-EX1-MAN-OK
027100*       FIJA EL INDICE WS-CON-ERROR-APERTURA EN TRUE.
027200         SET WS-CON-ERROR-APERTURA TO TRUE
027300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
027400         DISPLAY "ERROR AL ABRIR EX1-MANIFEST -- FILE STATUS: "
027500                 FS-EX1-MAN
027600     END-IF.
027700     OPEN INPUT EX2-MANIFEST.
027800     IF NOT FS-EX2-MAN-OK
027900*       FIJA EL INDICE WS-CON-ERROR-APERTURA EN TRUE.
028000         SET WS-CON-ERROR-APERTURA TO TRUE
028100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
028200         DISPLAY "ERROR AL ABRIR EX2-MANIFEST -- FILE STATUS: "
028300                 FS-EX2-MAN
028400     END-IF.
028500     IF WS-CON-ERROR-APERTURA
028600*       DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
028700         GO TO 900-CANCELAR-PROGRAMA
028800     END-IF.
028900
029000* VUELCA EL MANIFIESTO EX1 A TABLA-EX1, UNA FILA POR RENGLON,
029100* SALTANDO LAS ENTRADAS DE DIRECTORIO (VER 1330/1320).
029200 115-CARGAR-TABLA-E1.
029300     MOVE ZERO TO CANT-EX1.
029400     PERFORM 150-LEER-E1.
029500     PERFORM 155-PROCESAR-UN-RENGLON-E1 UNTIL FS-EX1-MAN-FIN.
029600
029700* SI LA ENTRADA ES DE ARCHIVO SE AGREGA A TABLA-EX1; SI ES DE
029800* DIRECTORIO SE ANOTA EN LA LISTA DE RECHAZO DE 1320.
029900 155-PROCESAR-UN-RENGLON-E1.
030000     IF EX1-MAN-ES-DIRECTORIO
030100*       EJECUTA EL PARRAFO 160-ANOTAR-SUBDIR-E1.
030200         PERFORM 160-ANOTAR-SUBDIR-E1
030300     ELSE
030400*       ACUMULA 1 EN CANT-EX1.
030500         ADD 1 TO CANT-EX1
030600*       COPIA EX1-MAN-NOMBRE A EX1-NOMBRE(CANT-EX1).
030700         MOVE EX1-MAN-NOMBRE TO EX1-NOMBRE(CANT-EX1)
030800     END-IF.
030900     PERFORM 150-LEER-E1.
031000
031100* LECTURA DE UN RENGLON DEL MANIFIESTO EX1 CON CHEQUEO DE ERROR
031200* DISTINTO DE FIN DE ARCHIVO.
031300 150-LEER-E1.
031400     READ EX1-MANIFEST AT END SET FS-EX1-MAN-FIN TO TRUE.
031500     IF NOT FS-EX1-MAN-OK AND NOT FS-EX1-MAN-FIN
031600*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
031700         DISPLAY "ERROR AL LEER EX1-MANIFEST"
031800*       DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
031900         GO TO 900-CANCELAR-PROGRAMA
032000     END-IF.
032100
032200* ACUMULA EL NOMBRE DEL SUBDIRECTORIO HALLADO EN EX1 SOBRE
032300* WS-SUBDIR-LISTA, PARA QUE 1500 LOS REPORTE TODOS JUNTOS.
032400 160-ANOTAR-SUBDIR-E1.
032500     SET WS-EXISTE-SUBDIR TO TRUE.
032600     STRING WS-SUBDIR-LISTA DELIMITED BY "  "
032700            " E1:" DELIMITED BY SIZE
032800            EX1-MAN-NOMBRE DELIMITED BY "  "
032900            INTO WS-SUBDIR-LISTA.
033000
033100* MISMO PROCESO DE 1300 PERO SOBRE EL MANIFIESTO EX2.
033200 120-CARGAR-TABLA-E2.
033300     MOVE ZERO TO CANT-EX2.
033400     PERFORM 165-LEER-E2.
033500     PERFORM 170-PROCESAR-UN-RENGLON-E2 UNTIL FS-EX2-MAN-FIN.
033600
033700* EQUIVALENTE DE 1330 PARA EL LADO EX2.
033800 170-PROCESAR-UN-RENGLON-E2.
033900     IF EX2-MAN-ES-DIRECTORIO
034000*       EJECUTA EL PARRAFO 175-ANOTAR-SUBDIR-E2.
034100         PERFORM 175-ANOTAR-SUBDIR-E2
034200     ELSE
034300*       ACUMULA 1 EN CANT-EX2.
034400         ADD 1 TO CANT-EX2
034500*       COPIA EX2-MAN-NOMBRE A EX2-NOMBRE(CANT-EX2).
034600         MOVE EX2-MAN-NOMBRE TO EX2-NOMBRE(CANT-EX2)
034700     END-IF.
034800     PERFORM 165-LEER-E2.
034900
035000* EQUIVALENTE DE 1310 PARA EL MANIFIESTO EX2.
035100 165-LEER-E2.
035200     READ EX2-MANIFEST AT END SET FS-EX2-MAN-FIN TO TRUE.
035300     IF NOT FS-EX2-MAN-OK AND NOT FS-EX2-MAN-FIN
035400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
035500         DISPLAY "ERROR AL LEER EX2-MANIFEST"
035600*       DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
035700         GO TO 900-CANCELAR-PROGRAMA
035800     END-IF.
035900
036000* EQUIVALENTE DE 1320 PARA EL LADO EX2.
036100 175-ANOTAR-SUBDIR-E2.
036200     SET WS-EXISTE-SUBDIR TO TRUE.
036300     STRING WS-SUBDIR-LISTA DELIMITED BY "  "
036400            " E2:" DELIMITED BY SIZE
036500            EX2-MAN-NOMBRE DELIMITED BY "  "
036600            INTO WS-SUBDIR-LISTA.
036700
036800* SI CUALQUIERA DE LOS DOS LADOS TUVO UN SUBDIRECTORIO SE RECHAZA
036900* LA CORRIDA COMPLETA, MOSTRANDO TODOS LOS HALLADOS DE UNA VEZ
037000* (TICKET 1277 -- VER EL CHANGE-LOG DE 1991).
037100 125-VALIDAR-SIN-SUBDIR.
037200     IF WS-EXISTE-SUBDIR
037300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
037400         DISPLAY "RECHAZADO - SE HALLARON SUBDIRECTORIOS: "
037500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
037600         DISPLAY WS-SUBDIR-LISTA
037700*       DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
037800         GO TO 900-CANCELAR-PROGRAMA
037900     END-IF.
038000
038100*****************************************************************
038200*  ORDEN ALFABETICO INSENSIBLE A MAYUS/MINUS.                   *
038300*****************************************************************
038400 130-ORDENAR-TABLA-E1.
038500     IF CANT-EX1 > 1
038600*       EJECUTA EL PARRAFO 131-BURBUJA-E1.
038700         PERFORM 131-BURBUJA-E1
038800             VARYING WS-I FROM 1 BY 1
038900             UNTIL WS-I > CANT-EX1 - 1
039000     END-IF.
039100
039200* UNA PASADA DE LA BURBUJA EXTERNA SOBRE TABLA-EX1.
039300 131-BURBUJA-E1.
039400     PERFORM 132-COMPARAR-SWAP-E1
039500         VARYING WS-J FROM 1 BY 1
039600         UNTIL WS-J > CANT-EX1 - WS-I.
039700
039800* COMPARA DOS NOMBRES VECINOS SIN IMPORTAR MAYUS/MINUS Y LOS
039900* INTERCAMBIA SI ESTAN FUERA DE ORDEN.
040000 132-COMPARAR-SWAP-E1.
040100     MOVE EX1-NOMBRE(WS-J)     TO WS-NOMBRE-MAYUS-I.
040200     MOVE EX1-NOMBRE(WS-J + 1) TO WS-NOMBRE-MAYUS-J.
040300     INSPECT WS-NOMBRE-MAYUS-I CONVERTING
040400         "abcdefghijklmnopqrstuvwxyz"
040500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040600     INSPECT WS-NOMBRE-MAYUS-J CONVERTING
040700         "abcdefghijklmnopqrstuvwxyz"
040800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040900     IF WS-NOMBRE-MAYUS-I > WS-NOMBRE-MAYUS-J
041000         MOVE EX1-TABLA-ENT(WS-J)     TO WS-TEMP-ENT-E1
041100         MOVE EX1-TABLA-ENT(WS-J + 1) TO EX1-TABLA-ENT(WS-J)
041200         MOVE WS-TEMP-ENT-E1          TO EX1-TABLA-ENT(WS-J + 1)
041300     END-IF.
041400
041500* EQUIVALENTE DE 1600 PARA TABLA-EX2.
041600 135-ORDENAR-TABLA-E2.
041700     IF CANT-EX2 > 1
041800*       EJECUTA EL PARRAFO 136-BURBUJA-E2.
041900         PERFORM 136-BURBUJA-E2
042000             VARYING WS-I FROM 1 BY 1
042100             UNTIL WS-I > CANT-EX2 - 1
042200     END-IF.
042300
042400* EQUIVALENTE DE 1610 PARA TABLA-EX2.
042500 136-BURBUJA-E2.
042600     PERFORM 137-COMPARAR-SWAP-E2
042700         VARYING WS-J FROM 1 BY 1
042800         UNTIL WS-J > CANT-EX2 - WS-I.
042900
043000* EQUIVALENTE DE 1620 PARA TABLA-EX2.
043100 137-COMPARAR-SWAP-E2.
043200     MOVE EX2-NOMBRE(WS-J)     TO WS-NOMBRE-MAYUS-I.
043300     MOVE EX2-NOMBRE(WS-J + 1) TO WS-NOMBRE-MAYUS-J.
043400     INSPECT WS-NOMBRE-MAYUS-I CONVERTING
043500         "abcdefghijklmnopqrstuvwxyz"
043600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043700     INSPECT WS-NOMBRE-MAYUS-J CONVERTING
043800         "abcdefghijklmnopqrstuvwxyz"
043900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044000     IF WS-NOMBRE-MAYUS-I > WS-NOMBRE-MAYUS-J
044100         MOVE EX2-TABLA-ENT(WS-J)     TO WS-TEMP-ENT-E2
044200         MOVE EX2-TABLA-ENT(WS-J + 1) TO EX2-TABLA-ENT(WS-J)
044300         MOVE WS-TEMP-ENT-E2          TO EX2-TABLA-ENT(WS-J + 1)
044400     END-IF.
044500
044600*****************************************************************
044700*                       DESPACHO DE MODO                        *
044800*****************************************************************
044900 200-PROCESAR.
045000     DISPLAY "LADO 1 - CANTIDAD DE ARCHIVOS DE TEXTO: " CANT-EX1.
045100     DISPLAY "LADO 2 - CANTIDAD DE ARCHIVOS DE TEXTO: " CANT-EX2.
045200     IF MODO-SOLO-HASH-SW
045300*       EJECUTA EL PARRAFO 400-MODO-B-SOLO-HASH.
045400         PERFORM 400-MODO-B-SOLO-HASH
045500     ELSE
045600*       EJECUTA EL PARRAFO 300-MODO-A-NOMBRES-HASH.
045700         PERFORM 300-MODO-A-NOMBRES-HASH
045800     END-IF.
045900     PERFORM 700-IMPRIMIR-CIERRE.
046000
046100*****************************************************************
046200*         MODO A  -  NOMBRES + HASH (POR DEFECTO)               *
046300*****************************************************************
046400 300-MODO-A-NOMBRES-HASH.
046500     PERFORM 305-MARCAR-PAREJAS
046600         VARYING IX-E1 FROM 1 BY 1 UNTIL IX-E1 > CANT-EX1.
046700     PERFORM 310-IMPRIMIR-SOLO-EN-E1
046800         VARYING IX-E1 FROM 1 BY 1 UNTIL IX-E1 > CANT-EX1.
046900     PERFORM 315-IMPRIMIR-SOLO-EN-E2
047000         VARYING IX-E2 FROM 1 BY 1 UNTIL IX-E2 > CANT-EX2.
047100     PERFORM 320-COMPARAR-HASH-COINCIDENTES
047200         VARYING IX-E1 FROM 1 BY 1 UNTIL IX-E1 > CANT-EX1.
047300
047400* RECORRE TABLA-EX1 BUSCANDO CADA NOMBRE EN TABLA-EX2 Y MARCA
047500* EX1-TIENE-PAREJA/EX2-TIENE-PAREJA CUANDO LOS ENCUENTRA.
047600 305-MARCAR-PAREJAS.
047700     PERFORM 306-BUSCAR-EN-E2
047800         VARYING IX-E2 FROM 1 BY 1
047900         UNTIL IX-E2 > CANT-EX2
048000         OR EX1-TIENE-PAREJA(IX-E1) = "S".
048100
048200* COMPARACION DE UN PAR DE NOMBRES EX1/EX2; SI COINCIDEN MARCA
048300* AMBAS ENTRADAS COMO EMPAREJADAS.
048400 306-BUSCAR-EN-E2.
048500     IF EX1-NOMBRE(IX-E1) = EX2-NOMBRE(IX-E2)
048600*       COPIA "S" A EX1-TIENE-PAREJA(IX-E1).
048700         MOVE "S" TO EX1-TIENE-PAREJA(IX-E1)
048800*       COPIA "S" A EX2-TIENE-PAREJA(IX-E2).
048900         MOVE "S" TO EX2-TIENE-PAREJA(IX-E2)
049000     END-IF.
049100
049200* LISTA LAS ENTRADAS DE EX1 QUE NO ENCONTRARON PAREJA EN EX2.
049300 310-IMPRIMIR-SOLO-EN-E1.
049400     IF EX1-TIENE-PAREJA(IX-E1) = "N"
049500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
049600         DISPLAY "FOUND IN D1 ONLY: " EX1-NOMBRE(IX-E1)
049700     END-IF.
049800
049900* LISTA LAS ENTRADAS DE EX2 QUE NO ENCONTRARON PAREJA EN EX1.
050000 315-IMPRIMIR-SOLO-EN-E2.
050100     IF EX2-TIENE-PAREJA(IX-E2) = "N"
050200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
050300         DISPLAY "FOUND IN D2 ONLY: " EX2-NOMBRE(IX-E2)
050400     END-IF.
050500
050600* PARA CADA PAREJA DE NOMBRES COINCIDENTES, COMPARA EL HASH MD5
050700* DE AMBOS LADOS Y REPORTA LAS DIFERENCIAS DE CONTENIDO.
050800 320-COMPARAR-HASH-COINCIDENTES.
050900     IF EX1-TIENE-PAREJA(IX-E1) = "S"
051000*       EJECUTA EL PARRAFO 321-COMPARAR-UN-PAR.
051100         PERFORM 321-COMPARAR-UN-PAR
051200     END-IF.
051300
051400* UBICA LA ENTRADA GEMELA EN EX2 Y COMPARA LOS DOS HASHES.  LA
051500* BUSQUEDA ES TEST-BEFORE (PERFORM VARYING...UNTIL), ASI QUE EL
051600* PARRAFO 322 DEBE QUEDAR COMO UN CONTINUE PURO; SI EL HASH SE
051700* CALCULARA DENTRO DE 322, EL RENGLON QUE SI COINCIDE NUNCA SE
051800* LLEGA A PROCESAR -- EL PERFORM SALE JUSTO EN ESE PASO SIN
051900* EJECUTAR EL CUERPO.  LA PAREJA SIEMPRE EXISTE PORQUE EL
052000* LLAMADOR YA VERIFICO EX1-TIENE-PAREJA = "S" (VER 431/432
052100* PARA LA MISMA FORMA).
052200 321-COMPARAR-UN-PAR.
052300     PERFORM 322-UBICAR-PAR-EN-E2
052400         VARYING IX-E2 FROM 1 BY 1
052500         UNTIL IX-E2 > CANT-EX2
052600         OR EX1-NOMBRE(IX-E1) = EX2-NOMBRE(IX-E2).
052700*    CALCULA EL HASH DEL LADO EX1 DE LA PAREJA YA UBICADA.
052800     STRING WS-EX1-RUTA-BASE DELIMITED BY "  "
052900            "\" DELIMITED BY SIZE
053000            EX1-NOMBRE(IX-E1) DELIMITED BY "  "
053100            INTO WS-RUTA-MIEMBRO.
053200     PERFORM 500-CALCULAR-HASH-MD5.
053300     MOVE WMD5-DIGEST-HEX TO EX1-HASH(IX-E1).
053400*    CALCULA EL HASH DEL LADO EX2 DE LA PAREJA YA UBICADA.
053500     STRING WS-EX2-RUTA-BASE DELIMITED BY "  "
053600            "\" DELIMITED BY SIZE
053700            EX2-NOMBRE(IX-E2) DELIMITED BY "  "
053800            INTO WS-RUTA-MIEMBRO.
053900     PERFORM 500-CALCULAR-HASH-MD5.
054000     MOVE WMD5-DIGEST-HEX TO EX2-HASH(IX-E2).
054100     IF EX1-HASH(IX-E1) NOT = EX2-HASH(IX-E2)
054200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
054300         DISPLAY "HASHES DO NOT MATCH: " EX1-NOMBRE(IX-E1)
054400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
054500         DISPLAY "   D1 MD5: " EX1-HASH(IX-E1)
054600*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
054700         DISPLAY "   D2 MD5: " EX2-HASH(IX-E2)
054800     END-IF.
054900* BUSQUEDA LINEAL DEL NOMBRE DE EX1 DENTRO DE TABLA-EX2 -- CUERPO
055000* VACIO A PROPOSITO, VER COMENTARIO ARRIBA DE 321.
055100 322-UBICAR-PAR-EN-E2.
055200     CONTINUE.
055300
055400*****************************************************************
055500*         MODO B  -  SOLO HASHES (SIN NOMBRES)                  *
055600*****************************************************************
055700 400-MODO-B-SOLO-HASH.
055800     PERFORM 405-ARMAR-CUBETAS-E1
055900         VARYING IX-E1 FROM 1 BY 1 UNTIL IX-E1 > CANT-EX1.
056000     PERFORM 410-ARMAR-CUBETAS-E2
056100         VARYING IX-E2 FROM 1 BY 1 UNTIL IX-E2 > CANT-EX2.
056200     PERFORM 415-MARCAR-PAREJAS-HASH
056300         VARYING IX-G1 FROM 1 BY 1 UNTIL IX-G1 > CANT-HASH-E1.
056400     PERFORM 420-IMPRIMIR-SOLO-EN-E1-HASH
056500         VARYING IX-G1 FROM 1 BY 1 UNTIL IX-G1 > CANT-HASH-E1.
056600     PERFORM 425-IMPRIMIR-SOLO-EN-E2-HASH
056700         VARYING IX-G2 FROM 1 BY 1 UNTIL IX-G2 > CANT-HASH-E2.
056800     PERFORM 430-COMPARAR-OCURRENCIAS
056900         VARYING IX-G1 FROM 1 BY 1 UNTIL IX-G1 > CANT-HASH-E1.
057000
057100* AGRUPA TABLA-EX1 POR HASH EN TABLA-HASH-EX1, ACUMULANDO LA LISTA
057200* DE NOMBRES DE CADA CUBETA EN THEX1-NOMBRES.
057300 405-ARMAR-CUBETAS-E1.
057400     STRING WS-EX1-RUTA-BASE DELIMITED BY "  "
057500            "\" DELIMITED BY SIZE
057600            EX1-NOMBRE(IX-E1) DELIMITED BY "  "
057700            INTO WS-RUTA-MIEMBRO.
057800     PERFORM 500-CALCULAR-HASH-MD5.
057900     MOVE WMD5-DIGEST-HEX TO EX1-HASH(IX-E1).
058000     PERFORM 406-BUSCAR-CUBETA-E1
058100         VARYING IX-G1 FROM 1 BY 1
058200         UNTIL IX-G1 > CANT-HASH-E1
058300         OR THE1-HASH(IX-G1) = WMD5-DIGEST-HEX.
058400     IF IX-G1 > CANT-HASH-E1
058500*       ACUMULA 1 EN CANT-HASH-E1.
058600         ADD 1 TO CANT-HASH-E1
058700*       COPIA WMD5-DIGEST-HEX A THE1-HASH(CANT-HASH-E1).
058800         MOVE WMD5-DIGEST-HEX TO THE1-HASH(CANT-HASH-E1)
058900*       COPIA 1 A THE1-CANT(CANT-HASH-E1).
059000         MOVE 1 TO THE1-CANT(CANT-HASH-E1)
059100*       COPIA EX1-NOMBRE(IX-E1) A THE1-NOMBRES(CANT-HASH-E1).
059200         MOVE EX1-NOMBRE(IX-E1) TO THE1-NOMBRES(CANT-HASH-E1)
059300     ELSE
059400*       ACUMULA 1 EN THE1-CANT(IX-G1).
059500         ADD 1 TO THE1-CANT(IX-G1)
059600*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
059700         STRING THE1-NOMBRES(IX-G1) DELIMITED BY "  "
059800                ", " DELIMITED BY SIZE
059900                EX1-NOMBRE(IX-E1) DELIMITED BY "  "
060000                INTO THE1-NOMBRES(IX-G1)
060100     END-IF.
060200
060300* BUSCA SI YA EXISTE UNA CUBETA PARA EL HASH ACTUAL EN EX1.
060400 406-BUSCAR-CUBETA-E1.
060500     CONTINUE.
060600
060700* EQUIVALENTE DE 4100 PARA EL LADO EX2.
060800 410-ARMAR-CUBETAS-E2.
060900     STRING WS-EX2-RUTA-BASE DELIMITED BY "  "
061000            "\" DELIMITED BY SIZE
061100            EX2-NOMBRE(IX-E2) DELIMITED BY "  "
061200            INTO WS-RUTA-MIEMBRO.
061300     PERFORM 500-CALCULAR-HASH-MD5.
061400     MOVE WMD5-DIGEST-HEX TO EX2-HASH(IX-E2).
061500     PERFORM 411-BUSCAR-CUBETA-E2
061600         VARYING IX-G2 FROM 1 BY 1
061700         UNTIL IX-G2 > CANT-HASH-E2
061800         OR THE2-HASH(IX-G2) = WMD5-DIGEST-HEX.
061900     IF IX-G2 > CANT-HASH-E2
062000*       ACUMULA 1 EN CANT-HASH-E2.
062100         ADD 1 TO CANT-HASH-E2
062200*       COPIA WMD5-DIGEST-HEX A THE2-HASH(CANT-HASH-E2).
062300         MOVE WMD5-DIGEST-HEX TO THE2-HASH(CANT-HASH-E2)
062400*       COPIA 1 A THE2-CANT(CANT-HASH-E2).
062500         MOVE 1 TO THE2-CANT(CANT-HASH-E2)
062600*       COPIA EX2-NOMBRE(IX-E2) A THE2-NOMBRES(CANT-HASH-E2).
062700         MOVE EX2-NOMBRE(IX-E2) TO THE2-NOMBRES(CANT-HASH-E2)
062800     ELSE
062900*       ACUMULA 1 EN THE2-CANT(IX-G2).
063000         ADD 1 TO THE2-CANT(IX-G2)
063100*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
063200         STRING THE2-NOMBRES(IX-G2) DELIMITED BY "  "
063300                ", " DELIMITED BY SIZE
063400                EX2-NOMBRE(IX-E2) DELIMITED BY "  "
063500                INTO THE2-NOMBRES(IX-G2)
063600     END-IF.
063700
063800* EQUIVALENTE DE 4110 PARA EL LADO EX2.
063900 411-BUSCAR-CUBETA-E2.
064000     CONTINUE.
064100
064200* MARCA CADA CUBETA DE HASH DE EX1 QUE TIENE CUBETA GEMELA EN EX2.
064300 415-MARCAR-PAREJAS-HASH.
064400     PERFORM 416-BUSCAR-HASH-EN-E2
064500         VARYING IX-G2 FROM 1 BY 1
064600         UNTIL IX-G2 > CANT-HASH-E2
064700         OR THE1-TIENE-PAREJA(IX-G1) = "S".
064800
064900* BUSQUEDA DE UN HASH DE EX1 DENTRO DE LA TABLA DE CUBETAS DE EX2.
065000 416-BUSCAR-HASH-EN-E2.
065100     IF THE1-HASH(IX-G1) = THE2-HASH(IX-G2)
065200*       COPIA "S" A THE1-TIENE-PAREJA(IX-G1).
065300         MOVE "S" TO THE1-TIENE-PAREJA(IX-G1)
065400*       COPIA "S" A THE2-TIENE-PAREJA(IX-G2).
065500         MOVE "S" TO THE2-TIENE-PAREJA(IX-G2)
065600     END-IF.
065700
065800* LISTA LOS HASHES PRESENTES EN EX1 SIN CUBETA GEMELA EN EX2.
065900 420-IMPRIMIR-SOLO-EN-E1-HASH.
066000     IF THE1-TIENE-PAREJA(IX-G1) = "N"
066100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
066200         DISPLAY "EXISTS IN D1 ONLY: " THE1-HASH(IX-G1)
066300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
066400         DISPLAY "   FILES: " THE1-NOMBRES(IX-G1)
066500     END-IF.
066600
066700* LISTA LOS HASHES PRESENTES EN EX2 SIN CUBETA GEMELA EN EX1.
066800 425-IMPRIMIR-SOLO-EN-E2-HASH.
066900     IF THE2-TIENE-PAREJA(IX-G2) = "N"
067000*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
067100         DISPLAY "EXISTS IN D2 ONLY: " THE2-HASH(IX-G2)
067200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
067300         DISPLAY "   FILES: " THE2-NOMBRES(IX-G2)
067400     END-IF.
067500
067600* PARA LOS HASHES QUE APARECEN EN AMBOS LADOS, COMPARA LA
067700* CANTIDAD DE OCURRENCIAS -- UN DESBALANCE INDICA ARCHIVOS
067800* DUPLICADOS DE MAS O DE MENOS (TICKET LIT-2289).
067900 430-COMPARAR-OCURRENCIAS.
068000     IF THE1-TIENE-PAREJA(IX-G1) = "S"
068100*       EJECUTA EL PARRAFO 431-COMPARAR-UNA-CUBETA.
068200         PERFORM 431-COMPARAR-UNA-CUBETA
068300     END-IF.
068400
068500* UBICA LA CUBETA GEMELA EN EX2 Y COMPARA LAS CANTIDADES.
068600 431-COMPARAR-UNA-CUBETA.
068700     PERFORM 432-UBICAR-CUBETA-E2
068800         VARYING IX-G2 FROM 1 BY 1
068900         UNTIL IX-G2 > CANT-HASH-E2
069000         OR THE1-HASH(IX-G1) = THE2-HASH(IX-G2).
069100     IF THE1-CANT(IX-G1) NOT = THE2-CANT(IX-G2)
069200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
069300         DISPLAY "DUPLICATE-COUNT MISMATCH: " THE1-HASH(IX-G1)
069400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
069500         DISPLAY "   D1 COUNT: " THE1-CANT(IX-G1)
069600                 " FILES: " THE1-NOMBRES(IX-G1)
069700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
069800         DISPLAY "   D2 COUNT: " THE2-CANT(IX-G2)
069900                 " FILES: " THE2-NOMBRES(IX-G2)
070000     END-IF.
070100
070200* BUSQUEDA LINEAL DEL HASH DE EX1 EN LA TABLA DE CUBETAS DE EX2.
070300 432-UBICAR-CUBETA-E2.
070400     CONTINUE.
070500
070600*****************************************************************
070700*  500-CALCULAR-HASH-MD5 -- IDENTICO AL DE MDDIRCMP.  SE REPITE *
070800*  AQUI PORQUE ESTA CASA NO TIENE CALL DE SUBPROGRAMAS PARA UNA *
070900*  RUTINA TAN CHICA -- CADA PROGRAMA BATCH LLEVA LA SUYA.        *
071000*****************************************************************
071100 500-CALCULAR-HASH-MD5.
071200     PERFORM 505-LEER-ARCHIVO-COMPLETO.
071300     PERFORM 510-APLICAR-RELLENO-MD5.
071400     MOVE 1732584193 TO WMD5-A.
071500     MOVE 4023233417 TO WMD5-B.
071600     MOVE 2562383102 TO WMD5-C.
071700     MOVE 0271733878 TO WMD5-D.
071800     PERFORM 515-PROCESAR-BLOQUES
071900         VARYING WMD5-IX-BLOQUE FROM 1 BY 1
072000         UNTIL WMD5-IX-BLOQUE > WMD5-CANT-BLOQUES.
072100     PERFORM 545-ARMAR-DIGEST-HEXA.
072200
072300* CARGA EL ARCHIVO MIEMBRO COMPLETO EN WMD5-BUFFER-MENSAJE ANTES
072400* DE APLICAR EL RELLENO MD5 -- VER WMD5TAB PARA EL LIMITE DE
072500* TAMANO DEL BUFFER.
072600 505-LEER-ARCHIVO-COMPLETO.
072700     MOVE SPACES TO WMD5-BUFFER-MENSAJE.
072800     MOVE ZERO TO WMD5-LARGO-MENSAJE.
072900     OPEN INPUT EX-MIEMBRO.
073000     IF FS-MIEMBRO NOT = "00"
073100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
073200         DISPLAY "NO SE PUDO ABRIR MIEMBRO: " WS-RUTA-MIEMBRO
073300*       COPIA SPACES A WMD5-DIGEST-HEX.
073400         MOVE SPACES TO WMD5-DIGEST-HEX
073500     ELSE
073600*       EJECUTA EL PARRAFO 506-LEER-UN-RENGLON.
073700         PERFORM 506-LEER-UN-RENGLON
073800         PERFORM 506-LEER-UN-RENGLON UNTIL FS-MIEMBRO-FIN
073900*       CIERRA EX-MIEMBRO.
074000         CLOSE EX-MIEMBRO
074100     END-IF.
074200
074300* LEE UN RENGLON DE EX-MIEMBRO Y LO AGREGA AL BUFFER DE MENSAJE.
074400 506-LEER-UN-RENGLON.
074500     READ EX-MIEMBRO AT END SET FS-MIEMBRO-FIN TO TRUE.
074600     IF NOT FS-MIEMBRO-FIN
074700*       VERIFICA LA CONDICION SIGUIENTE.
074800         IF WMD5-LARGO-MENSAJE + 4000 < 65600
074900             MOVE EX-MIEMBRO-REG TO
075000                 WMD5-BUFFER-MENSAJE(WMD5-LARGO-MENSAJE + 1:4000)
075100*           ACUMULA 4000 EN WMD5-LARGO-MENSAJE.
075200             ADD 4000 TO WMD5-LARGO-MENSAJE
075300         END-IF
075400     END-IF.
075500
075600* AGREGA EL BIT DE RELLENO X"80" Y CALCULA CUANTOS BLOQUES DE 64
075700* BYTES HACEN FALTA, IGUAL QUE EL ALGORITMO MD5 ESTANDAR.
075800 510-APLICAR-RELLENO-MD5.
075900     MOVE X"80" TO
076000         WMD5-BUFFER-MENSAJE(WMD5-LARGO-MENSAJE + 1:1).
076100     ADD 1 TO WMD5-LARGO-MENSAJE.
076200     DIVIDE WMD5-LARGO-MENSAJE BY 64 GIVING WMD5-CANT-BLOQUES
076300         REMAINDER WMD5-IX-BLOQUE.
076400     IF WMD5-IX-BLOQUE NOT > 56 OR WMD5-IX-BLOQUE = 0
076500*       ACUMULA 1 EN WMD5-CANT-BLOQUES.
076600         ADD 1 TO WMD5-CANT-BLOQUES
076700     ELSE
076800*       ACUMULA 2 EN WMD5-CANT-BLOQUES.
076900         ADD 2 TO WMD5-CANT-BLOQUES
077000     END-IF.
077100     COMPUTE WMD5-LARGO-BITS = WMD5-LARGO-MENSAJE * 8.
077200
077300* DESEMPACA LAS 16 PALABRAS DE 32 BITS DEL BLOQUE ACTUAL Y
077400* CORRE LAS 64 VUELTAS DE COMPRESION MD5 SOBRE ELLAS.
077500 515-PROCESAR-BLOQUES.
077600     PERFORM 516-DESEMPACAR-BLOQUE
077700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 16.
077800     MOVE WMD5-A TO WMD5-AA.
077900     MOVE WMD5-B TO WMD5-BB.
078000     MOVE WMD5-C TO WMD5-CC.
078100     MOVE WMD5-D TO WMD5-DD.
078200     PERFORM 520-64-PASOS
078300         VARYING WMD5-RONDA FROM 0 BY 1 UNTIL WMD5-RONDA > 63.
078400     PERFORM 540-SUMAR-MOD-32BITS.
078500
078600*  516-DESEMPACAR-BLOQUE -- VER EL MISMO COMENTARIO EN MDDIRCMP,
078700*  PARRAFO 5310.  DESARMA LOS 4 BYTES DE LA PALABRA WS-I DEL
078800*  BLOQUE ACTUAL EN WMD5-M(WS-I), CHIQUITO-PRIMERO. JWL 2003-09.
078900 516-DESEMPACAR-BLOQUE.
079000     COMPUTE WMD5-OFFSET = (WMD5-IX-BLOQUE - 1) * 64
079100         + (WS-I - 1) * 4 + 1.
079200     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET:1) TO
079300         WMD5-BYTE-BUSCAR.
079400     PERFORM 517-HALLAR-ORDINAL.
079500     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD0.
079600     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 1:1) TO
079700         WMD5-BYTE-BUSCAR.
079800     PERFORM 517-HALLAR-ORDINAL.
079900     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD1.
080000     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 2:1) TO
080100         WMD5-BYTE-BUSCAR.
080200     PERFORM 517-HALLAR-ORDINAL.
080300     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD2.
080400     MOVE WMD5-BUFFER-MENSAJE(WMD5-OFFSET + 3:1) TO
080500         WMD5-BYTE-BUSCAR.
080600     PERFORM 517-HALLAR-ORDINAL.
080700     MOVE WMD5-ORD-ENCONTRADO TO WMD5-ORD3.
080800     COMPUTE WMD5-M(WS-I) =
080900         WMD5-ORD0 + (WMD5-ORD1 * 256)
081000             + (WMD5-ORD2 * 65536) + (WMD5-ORD3 * 16777216).
081100
081200*  517-HALLAR-ORDINAL -- RECORRE WMD5-BYTE BUSCANDO EL BYTE DE
081300*  WMD5-BYTE-BUSCAR; LA POSICION MENOS UNO ES EL ORDINAL.
081400 517-HALLAR-ORDINAL.
081500     PERFORM 518-PROBAR-UN-BYTE
081600         VARYING WMD5-BYTE-IX FROM 1 BY 1
081700         UNTIL WMD5-BYTE-IX > 256
081800         OR WMD5-BYTE(WMD5-BYTE-IX) = WMD5-BYTE-BUSCAR.
081900     COMPUTE WMD5-ORD-ENCONTRADO = WMD5-BYTE-IX - 1.
082000
082100* COMPARA UNA ENTRADA DE LA TABLA DE BYTES CONTRA EL BYTE
082200* BUSCADO.
082300 518-PROBAR-UN-BYTE.
082400     CONTINUE.
082500
082600*  520-64-PASOS -- FUNCION NO LINEAL F/G/H/I DE LA RONDA ACTUAL,
082700*  NIBBLE A NIBBLE POR LAS TABLAS WMD5-AND/WMD5-XOR (VER EL MISMO
082800*  COMENTARIO EN MDDIRCMP, PARRAFO 5400). JWL 2003-09: REEMPLA-
082900*  ZADA LA SUMA ARITMETICA QUE NO DEPENDIA DEL ARCHIVO.
083000 520-64-PASOS.
083100     MOVE WMD5-B TO WMD5-B-COPIA.
083200     MOVE WMD5-C TO WMD5-C-COPIA.
083300     MOVE WMD5-D TO WMD5-D-COPIA.
083400     MOVE ZERO TO WMD5-F.
083500     MOVE 1 TO WMD5-PESO-NIBBLE.
083600     PERFORM 521-UNA-RONDA-DE-NIBBLES
083700         VARYING WMD5-NIBBLE-IX FROM 1 BY 1
083800         UNTIL WMD5-NIBBLE-IX > 8.
083900     PERFORM 523-HALLAR-INDICE-M.
084000     PERFORM 525-ROTAR-IZQUIERDA.
084100     MOVE WMD5-C TO WMD5-D.
084200     MOVE WMD5-B TO WMD5-C.
084300     MOVE WMD5-TEMP TO WMD5-B.
084400
084500*  521-UNA-RONDA-DE-NIBBLES -- VER EL MISMO COMENTARIO EN
084600*  MDDIRCMP, PARRAFO 5420.
084700 521-UNA-RONDA-DE-NIBBLES.
084800     DIVIDE WMD5-B-COPIA BY 16
084900         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-B.
085000     MOVE WMD5-MOD-COCIENTE TO WMD5-B-COPIA.
085100     DIVIDE WMD5-C-COPIA BY 16
085200         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-C.
085300     MOVE WMD5-MOD-COCIENTE TO WMD5-C-COPIA.
085400     DIVIDE WMD5-D-COPIA BY 16
085500         GIVING WMD5-MOD-COCIENTE REMAINDER WMD5-NIB-D.
085600     MOVE WMD5-MOD-COCIENTE TO WMD5-D-COPIA.
085700     PERFORM 522-CALCULAR-NIBBLE-F.
085800     COMPUTE WMD5-F = WMD5-F + (WMD5-NIB-F * WMD5-PESO-NIBBLE).
085900     COMPUTE WMD5-PESO-NIBBLE = WMD5-PESO-NIBBLE * 16.
086000
086100*  522-CALCULAR-NIBBLE-F -- VER EL MISMO COMENTARIO EN MDDIRCMP,
086200*  PARRAFO 5430.
086300 522-CALCULAR-NIBBLE-F.
086400     EVALUATE TRUE
086500         WHEN WMD5-RONDA < 16
086600*           CALCULA EL VALOR DEL CAMPO INDICADO.
086700             COMPUTE WMD5-IX-AND1 =
086800                 (WMD5-NIB-B * 16) + WMD5-NIB-C + 1
086900*           COPIA WMD5-AND(WMD5-IX-AND1) A WMD5-NIB-T1.
087000             MOVE WMD5-AND(WMD5-IX-AND1) TO WMD5-NIB-T1
087100*           CALCULA EL VALOR DEL CAMPO INDICADO.
087200             COMPUTE WMD5-IX-AND2 =
087300                 ((15 - WMD5-NIB-B) * 16) + WMD5-NIB-D + 1
087400*           COPIA WMD5-AND(WMD5-IX-AND2) A WMD5-NIB-T2.
087500             MOVE WMD5-AND(WMD5-IX-AND2) TO WMD5-NIB-T2
087600*           CALCULA EL VALOR DEL CAMPO INDICADO.
087700             COMPUTE WMD5-IX-OR =
087800                 ((15 - WMD5-NIB-T1) * 16) + (15 - WMD5-NIB-T2) + 1
087900*           CALCULA EL VALOR DEL CAMPO INDICADO.
088000             COMPUTE WMD5-NIB-F = 15 - WMD5-AND(WMD5-IX-OR)
088100         WHEN WMD5-RONDA < 32
088200*           CALCULA EL VALOR DEL CAMPO INDICADO.
088300             COMPUTE WMD5-IX-AND1 =
088400                 (WMD5-NIB-D * 16) + WMD5-NIB-B + 1
088500*           COPIA WMD5-AND(WMD5-IX-AND1) A WMD5-NIB-T1.
088600             MOVE WMD5-AND(WMD5-IX-AND1) TO WMD5-NIB-T1
088700*           CALCULA EL VALOR DEL CAMPO INDICADO.
088800             COMPUTE WMD5-IX-AND2 =
088900                 ((15 - WMD5-NIB-D) * 16) + WMD5-NIB-C + 1
089000*           COPIA WMD5-AND(WMD5-IX-AND2) A WMD5-NIB-T2.
089100             MOVE WMD5-AND(WMD5-IX-AND2) TO WMD5-NIB-T2
089200*           CALCULA EL VALOR DEL CAMPO INDICADO.
089300             COMPUTE WMD5-IX-OR =
089400                 ((15 - WMD5-NIB-T1) * 16) + (15 - WMD5-NIB-T2) + 1
089500*           CALCULA EL VALOR DEL CAMPO INDICADO.
089600             COMPUTE WMD5-NIB-F = 15 - WMD5-AND(WMD5-IX-OR)
089700         WHEN WMD5-RONDA < 48
089800*           CALCULA EL VALOR DEL CAMPO INDICADO.
089900             COMPUTE WMD5-IX-XOR1 =
090000                 (WMD5-NIB-B * 16) + WMD5-NIB-C + 1
090100*           COPIA WMD5-XOR(WMD5-IX-XOR1) A WMD5-NIB-T1.
090200             MOVE WMD5-XOR(WMD5-IX-XOR1) TO WMD5-NIB-T1
090300*           CALCULA EL VALOR DEL CAMPO INDICADO.
090400             COMPUTE WMD5-IX-OR =
090500                 (WMD5-NIB-T1 * 16) + WMD5-NIB-D + 1
090600*           CALCULA EL VALOR DEL CAMPO INDICADO.
090700             COMPUTE WMD5-NIB-F = WMD5-XOR(WMD5-IX-OR)
090800         WHEN OTHER
090900*           CALCULA EL VALOR DEL CAMPO INDICADO.
091000             COMPUTE WMD5-IX-AND1 =
091100                 ((15 - WMD5-NIB-B) * 16) + WMD5-NIB-D + 1
091200*           CALCULA EL VALOR DEL CAMPO INDICADO.
091300             COMPUTE WMD5-NIB-T1 = 15 - WMD5-AND(WMD5-IX-AND1)
091400*           CALCULA EL VALOR DEL CAMPO INDICADO.
091500             COMPUTE WMD5-IX-XOR1 =
091600                 (WMD5-NIB-C * 16) + WMD5-NIB-T1 + 1
091700*           CALCULA EL VALOR DEL CAMPO INDICADO.
091800             COMPUTE WMD5-NIB-F = WMD5-XOR(WMD5-IX-XOR1)
091900     END-EVALUATE.
092000
092100*  523-HALLAR-INDICE-M -- VER EL MISMO COMENTARIO EN MDDIRCMP,
092200*  PARRAFO 5440.
092300 523-HALLAR-INDICE-M.
092400     EVALUATE TRUE
092500         WHEN WMD5-RONDA < 16
092600*           CALCULA EL VALOR DEL CAMPO INDICADO.
092700             COMPUTE WMD5-IX-M = WMD5-RONDA + 1
092800         WHEN WMD5-RONDA < 32
092900*           CALCULA EL VALOR DEL CAMPO INDICADO.
093000             COMPUTE WMD5-MOD-ENTRADA = (5 * WMD5-RONDA) + 1
093100             DIVIDE WMD5-MOD-ENTRADA BY 16
093200                 GIVING WMD5-MOD-COCIENTE
093300                 REMAINDER WMD5-MOD-RESTO
093400*           CALCULA EL VALOR DEL CAMPO INDICADO.
093500             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
093600         WHEN WMD5-RONDA < 48
093700*           CALCULA EL VALOR DEL CAMPO INDICADO.
093800             COMPUTE WMD5-MOD-ENTRADA = (3 * WMD5-RONDA) + 5
093900             DIVIDE WMD5-MOD-ENTRADA BY 16
094000                 GIVING WMD5-MOD-COCIENTE
094100                 REMAINDER WMD5-MOD-RESTO
094200*           CALCULA EL VALOR DEL CAMPO INDICADO.
094300             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
094400         WHEN OTHER
094500*           CALCULA EL VALOR DEL CAMPO INDICADO.
094600             COMPUTE WMD5-MOD-ENTRADA = 7 * WMD5-RONDA
094700             DIVIDE WMD5-MOD-ENTRADA BY 16
094800                 GIVING WMD5-MOD-COCIENTE
094900                 REMAINDER WMD5-MOD-RESTO
095000*           CALCULA EL VALOR DEL CAMPO INDICADO.
095100             COMPUTE WMD5-IX-M = WMD5-MOD-RESTO + 1
095200     END-EVALUATE.
095300
095400*  530-REDUCIR-MODULO-32 -- VER EL MISMO COMENTARIO EN MDDIRCMP.
095500 530-REDUCIR-MODULO-32.
095600     DIVIDE WMD5-MOD-ENTRADA BY WMD5-MOD-DIVISOR
095700         GIVING WMD5-MOD-COCIENTE
095800         REMAINDER WMD5-MOD-RESTO.
095900
096000* ROTACION CIRCULAR A LA IZQUIERDA DE UNA PALABRA DE 32 BITS EN
096100* WMD5-ROT-CANT POSICIONES, NIBBLE A NIBBLE CON LAS TABLAS AND/XOR.
096200 525-ROTAR-IZQUIERDA.
096300     COMPUTE WMD5-MOD-ENTRADA =
096400         WMD5-A + WMD5-F + WMD5-K(WMD5-RONDA + 1)
096500             + WMD5-M(WMD5-IX-M).
096600     PERFORM 530-REDUCIR-MODULO-32.
096700     COMPUTE WMD5-MOD-ENTRADA =
096800         WMD5-B + (WMD5-MOD-RESTO * (2 ** WMD5-S(WMD5-RONDA
096900             + 1))).
097000     PERFORM 530-REDUCIR-MODULO-32.
097100     MOVE WMD5-MOD-RESTO TO WMD5-TEMP.
097200
097300* SUMA AA/BB/CC/DD A WMD5-A/B/C/D AL CIERRE DEL BLOQUE, TAMBIEN
097400* MODULO 2**32.
097500 540-SUMAR-MOD-32BITS.
097600     COMPUTE WMD5-MOD-ENTRADA = WMD5-A + WMD5-AA.
097700     PERFORM 530-REDUCIR-MODULO-32.
097800     MOVE WMD5-MOD-RESTO TO WMD5-A.
097900     COMPUTE WMD5-MOD-ENTRADA = WMD5-B + WMD5-BB.
098000     PERFORM 530-REDUCIR-MODULO-32.
098100     MOVE WMD5-MOD-RESTO TO WMD5-B.
098200     COMPUTE WMD5-MOD-ENTRADA = WMD5-C + WMD5-CC.
098300     PERFORM 530-REDUCIR-MODULO-32.
098400     MOVE WMD5-MOD-RESTO TO WMD5-C.
098500     COMPUTE WMD5-MOD-ENTRADA = WMD5-D + WMD5-DD.
098600     PERFORM 530-REDUCIR-MODULO-32.
098700     MOVE WMD5-MOD-RESTO TO WMD5-D.
098800
098900* VUELCA WMD5-A/B/C/D, CHIQUITO-PRIMERO, A WMD5-DIGEST-HEX EN
099000* HEXADECIMAL MINUSCULA.
099100 545-ARMAR-DIGEST-HEXA.
099200     MOVE SPACES TO WMD5-DIGEST-HEX.
099300     MOVE WMD5-A TO WMD5-MOD-ENTRADA.
099400     MOVE 1 TO WMD5-HEX-BASE.
099500     PERFORM 546-VOLCAR-REGISTRO.
099600     MOVE WMD5-B TO WMD5-MOD-ENTRADA.
099700     MOVE 9 TO WMD5-HEX-BASE.
099800     PERFORM 546-VOLCAR-REGISTRO.
099900     MOVE WMD5-C TO WMD5-MOD-ENTRADA.
100000     MOVE 17 TO WMD5-HEX-BASE.
100100     PERFORM 546-VOLCAR-REGISTRO.
100200     MOVE WMD5-D TO WMD5-MOD-ENTRADA.
100300     MOVE 25 TO WMD5-HEX-BASE.
100400     PERFORM 546-VOLCAR-REGISTRO.
100500
100600* VUELCA UNA PALABRA DE 32 BITS A SUS OCHO NIBBLES HEXA.
100700 546-VOLCAR-REGISTRO.
100800     PERFORM 547-SACAR-UN-NIBBLE
100900         VARYING WMD5-NIBBLE-IX FROM 8 BY -1
101000         UNTIL WMD5-NIBBLE-IX < 1.
101100
101200* CONVIERTE UN NIBBLE (0-15) AL CARACTER HEXA CORRESPONDIENTE
101300* POR MEDIO DE WMD5-HEXA-TABLE.
101400 547-SACAR-UN-NIBBLE.
101500     DIVIDE WMD5-MOD-ENTRADA BY 16
101600         GIVING WMD5-MOD-COCIENTE
101700         REMAINDER WMD5-MOD-RESTO.
101800     COMPUTE WMD5-HEX-POS = WMD5-HEX-BASE + WMD5-NIBBLE-IX - 1.
101900     MOVE WMD5-HEXA-DIGITO(WMD5-MOD-RESTO + 1)
102000         TO WMD5-DIGEST-HEX(WMD5-HEX-POS:1).
102100     MOVE WMD5-MOD-COCIENTE TO WMD5-MOD-ENTRADA.
102200
102300*****************************************************************
102400*                           IMPRESION                           *
102500*****************************************************************
102600*  790/700-IMPRIMIR-CIERRE -- A DIFERENCIA DE MDDIRCMP, ESTE
102700*  TRAILER ES FIJO.  VER ENTRADA DEL CHANGE-LOG DEL 03/02/1994.
102800 700-IMPRIMIR-CIERRE.
102900     DISPLAY "Tests complete.".
103000
103100*****************************************************************
103200*                      CIERRE Y CANCELACION                     *
103300*****************************************************************
103400 800-CHECK-FILE-STATUS.
103500     IF WFS-CODE NOT = "00"
103600*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
103700         DISPLAY "CANCELACION POR ERROR"
103800*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
103900         DISPLAY "EN ARCHIVO: " WFS-ARCHIVO
104000*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
104100         DISPLAY "FILE STATUS: " WFS-CODE
104200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
104300         DISPLAY "CATEGORIA DE STATUS: " WFS-CAT
104400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
104500         DISPLAY "AL INTENTAR: " WFS-FUNCION
104600*       DESVIA EL FLUJO A 900-CANCELAR-PROGRAMA.
104700         GO TO 900-CANCELAR-PROGRAMA
104800     END-IF.
104900
105000* PUNTO DE SALIDA NORMAL, SIN PROCESAMIENTO ADICIONAL -- EL
105100* CIERRE YA SE IMPRIMIO EN 700.
105200 900-FINAL.
105300     CLOSE EX1-MANIFEST.
105400     CLOSE EX2-MANIFEST.
105500
105600* SALIDA ABRUPTA COMUN A TODOS LOS GO TO DE ERROR DEL PROGRAMA.
105700 900-CANCELAR-PROGRAMA.
105800     PERFORM 900-FINAL.
105900     DISPLAY "SALIDA POR CANCELACION DE PROGRAMA".
106000     STOP RUN.
