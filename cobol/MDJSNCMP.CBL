000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              MDJSNCMP.
000300 AUTHOR.                  R. HALLORAN.
000400 INSTALLATION.            MERIDIAN LITIGATION SUPPORT SVCS.
000500 DATE-WRITTEN.            09/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800************************************************************************
000900*
001000*   M D J S N C M P   --   JSON / LOAD FILE FIELD RECONCILE
001100*
001200*   COMPARES A JSON EXPORT (ARRAY OF FLAT OBJECTS, ONE KEY NAMED
001300*   "ID") AGAINST A DELIMITED LOAD FILE, MATCHING ROWS TO OBJECTS
001400*   BY ID.  THREE CARD-SELECTED MODES:
001500*     C = COUNT JSON OBJECTS ONLY.
001600*     P = PRINT EVERY FIELD FOR ONE ID, BOTH SIDES.
001700*     F = FULL FIELD-BY-FIELD COMPARISON, ALL IDs.
001800*   SEE MDJSNPRM FOR THE CONTROL-CARD LAYOUT (JSON PATH, DAT
001900*   PATH, MODE CHAR, TARGET ID -- THE LAST ONLY READ IN MODE P).
002000*
002100*---------------+------+----------------------------------------
002200*   DATE       | BY   | DESCRIPTION
002300*---------------+------+----------------------------------------
002400*   09/14/1993 | RH   | ORIGINAL CODING (REQ LIT-0344) -- REVIEW
002500*               |      | PLATFORM EXPORT RECONCILIATION.
002600*   02/02/1994 | DO   | PRINT-FOR-ID MODE ADDED PER PARALEGAL
002700*               |      | REQUEST (TICKET LIT-0401).
002800*   12/03/1998 | KPC  | Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS
002900*               |      | IN THIS PROGRAM, NO CHANGE REQUIRED.
003000*               |      | SIGNED OFF PER MEMO 98-114.
003100*   03/11/2001 | MBF  | NOTED FOR THE RECORD -- A DAT FIELD THAT
003200*               |      | IS BLANK AND ENTIRELY ABSENT FROM THE
003300*               |      | MATCHED JSON OBJECT STOPS THE FULL
003400*               |      | COMPARISON COLD, NO CLOSING LINE.  THIS
003500*               |      | IS HOW THE ORIGINAL LOGIC BEHAVES; LEAVE
003600*               |      | IT ALONE (TICKET LIT-1190 WAS CLOSED
003700*               |      | "WORKS AS DESIGNED").
003800*   06/05/2005 | MBF  | RAISED ENTRY/FIELD TABLE OCCURS LIMITS.
003900*---------------+------+----------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.         RM-COBOL-85.
004300 OBJECT-COMPUTER.         RM-COBOL-85.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800* TARJETA DE CONTROL DEL PROCESO -- RUTAS, MODO E ID.
004900     SELECT ARCH-PARM  ASSIGN TO "MDJSNPRM"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-PARM.
005200
005300     SELECT JSON-FILE  ASSIGN TO WS-RUTA-JSON
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-JSON.
005600
005700     SELECT DAT-FILE   ASSIGN TO WS-RUTA-DAT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-DAT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ARCH-PARM.
006400 01  PARM-REG                         PIC X(200).
006500
006600 FD  JSON-FILE.
006700 01  JSON-REG                         PIC X(4000).
006800*    VISTA CARACTER-POR-CARACTER PARA 5011-RETROCEDER-POSICION-LIN,
006900*    QUE RECORTA LOS ESPACIOS DE COLA DEL RENGLON ANTES DE
007000*    VOLCARLO AL BUFFER -- MISMA IDEA DE TABLA QUE WTOK-LINEA-TABLA.
007100 01  JSON-REG-TABLA REDEFINES JSON-REG.
007200     05  JSON-CARACTER  OCCURS 4000 TIMES PIC X.
007300
007400 FD  DAT-FILE.
007500 01  DAT-REG                          PIC X(4000).
007600
007700 WORKING-STORAGE SECTION.
007800************************************************************************
007900* RENGLONES DE FILE STATUS POR ARCHIVO, UNO POR SELECT.
008000************************************************************************
008100 01  FS-PARM                         PIC X(02).
008200     88  FS-PARM-OK                  VALUE "00".
008300 01  FS-JSON                         PIC X(02).
008400     88  FS-JSON-OK                   VALUE "00".
008500     88  FS-JSON-FIN                  VALUE "10".
008600 01  FS-DAT                          PIC X(02).
008700     88  FS-DAT-OK                    VALUE "00".
008800     88  FS-DAT-FIN                   VALUE "10".
008900 COPY WFILEST.
009000 COPY WTOKDLM.
009100
009200************************************************************************
009300* RUTAS Y MODO, LEIDOS DEL CONTROL-CARD MDJSNPRM.
009400************************************************************************
009500 01  WS-RUTA-JSON                     PIC X(200).
009600 01  WS-RUTA-DAT                      PIC X(200).
009700 01  WS-MODO-JSON                     PIC X VALUE SPACE.
009800     88  MODO-CONTAR                   VALUE "C".
009900     88  MODO-IMPRIMIR                 VALUE "P".
010000     88  MODO-COMPARAR                 VALUE "F".
010100 01  WS-ID-BUSCADO                    PIC X(4000) VALUE SPACES.
010200
010300************************************************************************
010400* TABLA DE OBJETOS JSON -- UNO POR ELEMENTO DEL ARREGLO, CADA UNO
010500* CON SU PROPIO CONJUNTO DE PARES CLAVE/VALOR (NI LA CANTIDAD NI
010600* LOS NOMBRES DE CLAVE SON FIJOS).
010700************************************************************************
010800 01  TABLA-JSON.
010900     05  JSON-ENTRY OCCURS 300 TIMES
011000                    INDEXED BY IX-JSON.
011100         10  JSON-ID                 PIC X(4000).
011200         10  JSON-CANT-CAMPOS        PIC S9(4) COMP.
011300         10  JSON-CAMPO OCCURS 40 TIMES
011400                       INDEXED BY IX-JCAMPO.
011500             15  JSON-NOMBRE         PIC X(64).
011600             15  JSON-VALOR          PIC X(4000).
011700 01  CANT-JSON                        PIC S9(4) COMP VALUE ZERO.
011800
011900************************************************************************
012000* TABLA DE RENGLONES DEL LOAD FILE, YA FUSIONADOS POR ID (LA
012100* COLUMNA 1 DEL ENCABEZADO HACE DE ID EN EL LADO DEL DAT).
012200************************************************************************
012300 01  TABLA-DAT.
012400     05  DAT-ENTRY  OCCURS 300 TIMES
012500                    INDEXED BY IX-DAT.
012600         10  DAT-ID                  PIC X(4000).
012700         10  DAT-CANT-CAMPOS         PIC S9(4) COMP.
012800         10  DAT-CAMPO  OCCURS 40 TIMES
012900                       INDEXED BY IX-DCAMPO.
013000             15  DAT-NOMBRE          PIC X(64).
013100             15  DAT-VALOR           PIC X(4000).
013200 01  CANT-DAT                         PIC S9(4) COMP VALUE ZERO.
013300
013400 01  TABLA-DAT-HDR.
013500     05  DAT-HDR-NOMBRE OCCURS 40 TIMES
013600                        INDEXED BY IX-DHDR PIC X(64).
013700 01  CANT-DAT-HDR                     PIC S9(4) COMP VALUE ZERO.
013800
013900************************************************************************
014000* BUFFER DE TEXTO COMPLETO DEL ARCHIVO JSON.  SE CARGA RENGLON A
014100* RENGLON (EL SALTO DE LINEA NO IMPORTA PARA JSON) Y SE RECORRE
014200* CARACTER POR CARACTER A TRAVES DE LA TABLA REDEFINIDA, IGUAL
014300* QUE LAS TABLAS DE CONSTANTES DEL DIGEST MD5 DE OTROS PROGRAMAS
014400* DE ESTE GRUPO.
014500************************************************************************
014600 01  WS-JBUFFER                       PIC X(65536) VALUE SPACES.
014700 01  WS-JBUFFER-TABLA REDEFINES WS-JBUFFER.
014800     05  WS-JCHAR       OCCURS 65536 TIMES PIC X.
014900 01  WS-JLARGO                       PIC S9(8) COMP VALUE ZERO.
015000 01  WS-JPUNTERO                     PIC S9(8) COMP VALUE ZERO.
015100 01  WS-JLINLEN                      PIC S9(4) COMP.
015200 01  WS-JLEN                         PIC S9(4) COMP.
015300 01  WS-JBARRA                       PIC X VALUE "\".
015400 01  WS-JTEMP                        PIC X(64)   VALUE SPACES.
015500 01  WS-JTEMP2                       PIC X(4000) VALUE SPACES.
015600 01  WS-JVALOR-LEIDO                 PIC X(4000) VALUE SPACES.
015700*    VISTA DE TABLA DE WS-JVALOR-LEIDO, PARA IR ACUMULANDO EL
015800*    VALOR DE CAMPO CARACTER A CARACTER SIN ENCADENAR REFERENCE
015900*    MODIFICATION EN 6022-EXAMINAR-UN-CARACTER-DATO.
016000 01  WS-JVAL-TABLA REDEFINES WS-JVALOR-LEIDO.
016100     05  WS-JVAL-CARACTER  OCCURS 4000 TIMES PIC X.
016200
016300************************************************************************
016400*    TICKET LIT-2477 (08/2005, JWL): SE QUITO EL VIEJO 9000-FINAL
016500*    QUE IMPRIMIA FECHA/HORA DE CORRIDA DESPUES DE LOS TRES MODOS
016600*    -- ESE BANNER VENIA DEL ENCABEZADO DE tp-TP, PERO NINGUNO DE
016700*    LOS TRES REPORTES DE ESTE PROGRAMA (CONTEO, IMPRESION POR
016800*    ID, COMPARACION COMPLETA) DEBE LLEVAR RENGLON DE CIERRE
016900*    ALGUNO, Y MUCHO MENOS UNO CON FECHA/HORA.  SE SACARON CON EL
017000*    BANNER LOS CAMPOS WS-FECHA-CORRIDA/WS-HORA-CORRIDA.
017100
017200************************************************************************
017300* SWITCHES Y CAMPOS DE TRABAJO DE LAS BUSQUEDAS Y COMPARACIONES.
017400************************************************************************
017500* LOS TRES WS-HALLADO-XXX SON BANDERAS DE USO UNICO DE SUS
017600* RESPECTIVAS BUSQUEDAS -- DE AHI EL NIVEL 77, NO 01.
017700 77  WS-HALLADO-JSON                  PIC X VALUE "N".
017800 77  WS-HALLADO-DAT                   PIC X VALUE "N".
017900 77  WS-HALLADO-DAT-FILA              PIC X VALUE "N".
018000 01  WS-HALLADO-CAMPO                 PIC X VALUE "N".
018100 01  WS-ID-NO-COINCIDE                PIC X VALUE "N".
018200 01  WS-ABORTO-SILENCIOSO             PIC X VALUE "N".
018300     88  SW-ABORTO-SILENCIOSO          VALUE "S".
018400 01  WS-IX-JSON-COINCIDE              PIC S9(4) COMP.
018500 01  WS-IX-DAT-COINCIDE               PIC S9(4) COMP.
018600 01  WS-IX-DAT-ENCONTRADO             PIC S9(4) COMP.
018700 01  WS-IX-DAT-DESTINO                PIC S9(4) COMP.
018800 01  WS-DAT-ID-TEMP                   PIC X(4000) VALUE SPACES.
018900 01  WS-JSON-VALOR-ENCONTRADO         PIC X(4000) VALUE SPACES.
019000 01  WS-NOMBRE-A-AGREGAR              PIC X(64)   VALUE SPACES.
019100 01  WS-ID-A-AGREGAR                  PIC X(4000) VALUE SPACES.
019200 01  WS-DIFERENCIA-TXT                PIC X(4000) VALUE SPACES.
019300 01  WS-DIFERENCIA-ANTERIOR           PIC X(4000) VALUE SPACES.
019400 01  WS-LISTA-ID-TXT                  PIC X(4000) VALUE SPACES.
019500 01  WS-LISTA-ID-ANTERIOR             PIC X(4000) VALUE SPACES.
019600 01  CANT-NOCOINCIDE                  PIC S9(4) COMP VALUE ZERO.
019700
019800 PROCEDURE DIVISION.
019900************************************************************************
020000*                       RUTINA PRINCIPAL
020100************************************************************************
020200 0000-PROGRAMA-PRINCIPAL.
020300     DISPLAY "MDJSNCMP - INICIA RECONCILIACION JSON/DAT".
020400     PERFORM 1000-INICIO.
020500     IF MODO-CONTAR
020600*       EJECUTA EL PARRAFO 2000-MODO-CONTAR-OBJETOS.
020700         PERFORM 2000-MODO-CONTAR-OBJETOS
020800     END-IF.
020900     IF MODO-IMPRIMIR
021000*       EJECUTA EL PARRAFO 3000-MODO-IMPRIMIR-POR-ID.
021100         PERFORM 3000-MODO-IMPRIMIR-POR-ID
021200     END-IF.
021300     IF MODO-COMPARAR
021400*       EJECUTA EL PARRAFO 4000-MODO-COMPARACION-COMPLETA.
021500         PERFORM 4000-MODO-COMPARACION-COMPLETA
021600     END-IF.
021700     DISPLAY "MDJSNCMP - FINALIZA RECONCILIACION".
021800     STOP RUN.
021900
022000************************************************************************
022100*                         APERTURAS
022200************************************************************************
022300 1000-INICIO.
022400     PERFORM 1100-LEER-CONTROL-CARD.
022500
022600* LEE LA RUTA DEL ARCHIVO JSON, LA RUTA DEL ARCHIVO DAT, EL
022700* FLAG DE MODO (C=CONTAR, P=IMPRIMIR POR ID, CUALQUIER OTRA
022800* COSA=COMPARACION COMPLETA) Y, EN MODO P, EL ID BUSCADO.
022900 1100-LEER-CONTROL-CARD.
023000     OPEN INPUT ARCH-PARM.
023100     MOVE FS-PARM    TO WFS-CODE.
023200     MOVE "MDJSNPRM" TO WFS-ARCHIVO.
023300     MOVE "ABRIR"    TO WFS-FUNCION.
023400     PERFORM 8900-CHECK-FILE-STATUS.
023500
023600     READ ARCH-PARM INTO WS-RUTA-JSON
023700         AT END
023800*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
023900             DISPLAY "MDJSNPRM SIN TARJETA DE ARCHIVO JSON"
024000*           DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
024100             GO TO 9999-CANCELAR-PROGRAMA
024200     END-READ.
024300     READ ARCH-PARM INTO WS-RUTA-DAT
024400         AT END
024500*           COPIA SPACES A WS-RUTA-DAT.
024600             MOVE SPACES TO WS-RUTA-DAT
024700     END-READ.
024800     READ ARCH-PARM
024900         AT END
025000*           COPIA "C" A PARM-REG.
025100             MOVE "C" TO PARM-REG
025200     END-READ.
025300     MOVE PARM-REG(1:1) TO WS-MODO-JSON.
025400     READ ARCH-PARM
025500         AT END
025600*           COPIA SPACES A PARM-REG.
025700             MOVE SPACES TO PARM-REG
025800     END-READ.
025900     MOVE PARM-REG TO WS-ID-BUSCADO.
026000     CLOSE ARCH-PARM.
026100
026200************************************************************************
026300*                   MODO: CONTAR OBJETOS JSON
026400************************************************************************
026500 2000-MODO-CONTAR-OBJETOS.
026600     PERFORM 5000-EXTRAER-JSON.
026700     DISPLAY "Objects count: " CANT-JSON.
026800
026900************************************************************************
027000*              MODO: IMPRIMIR TODOS LOS CAMPOS DE UN ID
027100************************************************************************
027200 3000-MODO-IMPRIMIR-POR-ID.
027300     PERFORM 5000-EXTRAER-JSON.
027400     PERFORM 6000-EXTRAER-DAT.
027500     MOVE "N" TO WS-HALLADO-JSON.
027600     PERFORM 3100-BUSCAR-ID-EN-JSON
027700         VARYING IX-JSON FROM 1 BY 1
027800         UNTIL IX-JSON > CANT-JSON OR WS-HALLADO-JSON = "S".
027900     MOVE "N" TO WS-HALLADO-DAT.
028000     PERFORM 3200-BUSCAR-ID-EN-DAT
028100         VARYING IX-DAT FROM 1 BY 1
028200         UNTIL IX-DAT > CANT-DAT OR WS-HALLADO-DAT = "S".
028300     IF WS-HALLADO-JSON = "S"
028400*       EJECUTA EL PARRAFO 3300-IMPRIMIR-UN-CAMPO-JSON.
028500         PERFORM 3300-IMPRIMIR-UN-CAMPO-JSON
028600             VARYING IX-JCAMPO FROM 1 BY 1
028700             UNTIL IX-JCAMPO >
028800                   JSON-CANT-CAMPOS(WS-IX-JSON-COINCIDE)
028900     END-IF.
029000     IF WS-HALLADO-DAT = "S"
029100*       EJECUTA EL PARRAFO 3310-IMPRIMIR-UN-CAMPO-DAT.
029200         PERFORM 3310-IMPRIMIR-UN-CAMPO-DAT
029300             VARYING IX-DCAMPO FROM 1 BY 1
029400             UNTIL IX-DCAMPO >
029500                   DAT-CANT-CAMPOS(WS-IX-DAT-COINCIDE)
029600     END-IF.
029700     MOVE SPACES TO WS-DIFERENCIA-TXT.
029800     IF WS-HALLADO-JSON = "S" AND WS-HALLADO-DAT = "S"
029900*       EJECUTA EL PARRAFO 3400-AGREGAR-JSON-MENOS-DAT.
030000         PERFORM 3400-AGREGAR-JSON-MENOS-DAT
030100             VARYING IX-JCAMPO FROM 1 BY 1
030200             UNTIL IX-JCAMPO >
030300                   JSON-CANT-CAMPOS(WS-IX-JSON-COINCIDE)
030400     END-IF.
030500     DISPLAY "json minus dat: " WS-DIFERENCIA-TXT.
030600     MOVE SPACES TO WS-DIFERENCIA-TXT.
030700     IF WS-HALLADO-JSON = "S" AND WS-HALLADO-DAT = "S"
030800*       EJECUTA EL PARRAFO 3500-AGREGAR-DAT-MENOS-JSON.
030900         PERFORM 3500-AGREGAR-DAT-MENOS-JSON
031000             VARYING IX-DCAMPO FROM 1 BY 1
031100             UNTIL IX-DCAMPO >
031200                   DAT-CANT-CAMPOS(WS-IX-DAT-COINCIDE)
031300     END-IF.
031400     DISPLAY "dat minus json: " WS-DIFERENCIA-TXT.
031500
031600* BUSQUEDA LINEAL DEL ID PEDIDO ENTRE LOS OBJETOS JSON CARGADOS.
031700 3100-BUSCAR-ID-EN-JSON.
031800     IF JSON-ID(IX-JSON) = WS-ID-BUSCADO
031900*       COPIA "S" A WS-HALLADO-JSON.
032000         MOVE "S" TO WS-HALLADO-JSON
032100*       COPIA IX-JSON A WS-IX-JSON-COINCIDE.
032200         MOVE IX-JSON TO WS-IX-JSON-COINCIDE
032300     END-IF.
032400
032500* BUSQUEDA LINEAL DEL ID PEDIDO ENTRE LAS FILAS DAT CARGADAS.
032600 3200-BUSCAR-ID-EN-DAT.
032700     IF DAT-ID(IX-DAT) = WS-ID-BUSCADO
032800*       COPIA "S" A WS-HALLADO-DAT.
032900         MOVE "S" TO WS-HALLADO-DAT
033000*       COPIA IX-DAT A WS-IX-DAT-COINCIDE.
033100         MOVE IX-DAT TO WS-IX-DAT-COINCIDE
033200     END-IF.
033300
033400* MUESTRA UN CAMPO DEL OBJETO JSON ENCONTRADO.
033500 3300-IMPRIMIR-UN-CAMPO-JSON.
033600     DISPLAY "(json) "
033700         JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO) ": "
033800         JSON-VALOR(WS-IX-JSON-COINCIDE IX-JCAMPO).
033900
034000* MUESTRA UN CAMPO DE LA FILA DAT ENCONTRADA.
034100 3310-IMPRIMIR-UN-CAMPO-DAT.
034200     DISPLAY "(dat) "
034300         DAT-NOMBRE(WS-IX-DAT-COINCIDE IX-DCAMPO) ": "
034400         DAT-VALOR(WS-IX-DAT-COINCIDE IX-DCAMPO).
034500
034600* LISTA LOS NOMBRES DE CAMPO QUE TIENE EL OBJETO JSON Y NO TIENE
034700* LA FILA DAT CORRESPONDIENTE AL MISMO ID.
034800 3400-AGREGAR-JSON-MENOS-DAT.
034900     MOVE "N" TO WS-HALLADO-CAMPO.
035000     PERFORM 3410-BUSCAR-NOMBRE-JSON-EN-DAT
035100         VARYING IX-DCAMPO FROM 1 BY 1
035200         UNTIL IX-DCAMPO >
035300               DAT-CANT-CAMPOS(WS-IX-DAT-COINCIDE)
035400         OR WS-HALLADO-CAMPO = "S".
035500     IF WS-HALLADO-CAMPO = "N"
035600         MOVE JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO)
035700             TO WS-NOMBRE-A-AGREGAR
035800*       EJECUTA EL PARRAFO 9620-AGREGAR-NOMBRE-A-DIFERENCIA.
035900         PERFORM 9620-AGREGAR-NOMBRE-A-DIFERENCIA
036000     END-IF.
036100
036200* BUSCA UN NOMBRE DE CAMPO DEL JSON DENTRO DE LOS NOMBRES DAT.
036300 3410-BUSCAR-NOMBRE-JSON-EN-DAT.
036400     IF DAT-NOMBRE(WS-IX-DAT-COINCIDE IX-DCAMPO) =
036500        JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO)
036600*       COPIA "S" A WS-HALLADO-CAMPO.
036700         MOVE "S" TO WS-HALLADO-CAMPO
036800     END-IF.
036900
037000* EQUIVALENTE DE 3400 EN SENTIDO CONTRARIO.
037100 3500-AGREGAR-DAT-MENOS-JSON.
037200     MOVE "N" TO WS-HALLADO-CAMPO.
037300     PERFORM 3510-BUSCAR-NOMBRE-DAT-EN-JSON
037400         VARYING IX-JCAMPO FROM 1 BY 1
037500         UNTIL IX-JCAMPO >
037600               JSON-CANT-CAMPOS(WS-IX-JSON-COINCIDE)
037700         OR WS-HALLADO-CAMPO = "S".
037800     IF WS-HALLADO-CAMPO = "N"
037900         MOVE DAT-NOMBRE(WS-IX-DAT-COINCIDE IX-DCAMPO)
038000             TO WS-NOMBRE-A-AGREGAR
038100*       EJECUTA EL PARRAFO 9620-AGREGAR-NOMBRE-A-DIFERENCIA.
038200         PERFORM 9620-AGREGAR-NOMBRE-A-DIFERENCIA
038300     END-IF.
038400
038500* EQUIVALENTE DE 3410 EN SENTIDO CONTRARIO.
038600 3510-BUSCAR-NOMBRE-DAT-EN-JSON.
038700     IF JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO) =
038800        DAT-NOMBRE(WS-IX-DAT-COINCIDE IX-DCAMPO)
038900*       COPIA "S" A WS-HALLADO-CAMPO.
039000         MOVE "S" TO WS-HALLADO-CAMPO
039100     END-IF.
039200
039300************************************************************************
039400*                 MODO: COMPARACION COMPLETA
039500************************************************************************
039600 4000-MODO-COMPARACION-COMPLETA.
039700     PERFORM 5000-EXTRAER-JSON.
039800     PERFORM 6000-EXTRAER-DAT.
039900     IF CANT-JSON NOT = CANT-DAT
040000*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
040100         DISPLAY "JSON COUNT: " CANT-JSON " DAT COUNT: " CANT-DAT
040200*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
040300         DISPLAY "Object counts do not match."
040400     ELSE
040500*       COPIA "N" A WS-ABORTO-SILENCIOSO.
040600         MOVE "N" TO WS-ABORTO-SILENCIOSO
040700*       EJECUTA EL PARRAFO 4100-COMPARAR-UN-DAT.
040800         PERFORM 4100-COMPARAR-UN-DAT
040900             VARYING IX-DAT FROM 1 BY 1
041000             UNTIL IX-DAT > CANT-DAT
041100             OR SW-ABORTO-SILENCIOSO
041200*       VERIFICA LA CONDICION SIGUIENTE.
041300         IF NOT SW-ABORTO-SILENCIOSO
041400*           EJECUTA EL PARRAFO 4900-IMPRIMIR-LISTA-NOCOINCIDE.
041500             PERFORM 4900-IMPRIMIR-LISTA-NOCOINCIDE
041600         END-IF
041700     END-IF.
041800
041900* UBICA EL OBJETO JSON GEMELO DE LA FILA DAT ACTUAL POR ID Y
042000* COMPARA TODOS SUS CAMPOS.
042100 4100-COMPARAR-UN-DAT.
042200     MOVE "N" TO WS-HALLADO-JSON.
042300     PERFORM 4110-BUSCAR-ID-DAT-EN-JSON
042400         VARYING IX-JSON FROM 1 BY 1
042500         UNTIL IX-JSON > CANT-JSON OR WS-HALLADO-JSON = "S".
042600     IF WS-HALLADO-JSON = "N"
042700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
042800         DISPLAY DAT-ID(IX-DAT)
042900                 " found in dat but not found in JSON"
043000*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
043100         GO TO 9999-CANCELAR-PROGRAMA
043200     END-IF.
043300     MOVE SPACES TO WS-DIFERENCIA-TXT.
043400     PERFORM 4200-AGREGAR-JSON-MENOS-DAT-F
043500         VARYING IX-JCAMPO FROM 1 BY 1
043600         UNTIL IX-JCAMPO >
043700               JSON-CANT-CAMPOS(WS-IX-JSON-COINCIDE).
043800     IF WS-DIFERENCIA-TXT NOT = SPACES
043900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
044000         DISPLAY "json minus dat for " DAT-ID(IX-DAT)
044100                 ": " WS-DIFERENCIA-TXT
044200     END-IF.
044300     MOVE "N" TO WS-ID-NO-COINCIDE.
044400     PERFORM 4300-COMPARAR-UN-CAMPO
044500         VARYING IX-DCAMPO FROM 1 BY 1
044600         UNTIL IX-DCAMPO > DAT-CANT-CAMPOS(IX-DAT)
044700         OR SW-ABORTO-SILENCIOSO.
044800     IF NOT SW-ABORTO-SILENCIOSO AND WS-ID-NO-COINCIDE = "S"
044900*       COPIA DAT-ID(IX-DAT) A WS-ID-A-AGREGAR.
045000         MOVE DAT-ID(IX-DAT) TO WS-ID-A-AGREGAR
045100*       EJECUTA EL PARRAFO 9630-AGREGAR-ID-A-LISTA.
045200         PERFORM 9630-AGREGAR-ID-A-LISTA
045300     END-IF.
045400
045500* BUSQUEDA LINEAL DEL ID DE LA FILA DAT ACTUAL ENTRE LOS
045600* OBJETOS JSON.
045700 4110-BUSCAR-ID-DAT-EN-JSON.
045800     IF JSON-ID(IX-JSON) = DAT-ID(IX-DAT)
045900*       COPIA "S" A WS-HALLADO-JSON.
046000         MOVE "S" TO WS-HALLADO-JSON
046100*       COPIA IX-JSON A WS-IX-JSON-COINCIDE.
046200         MOVE IX-JSON TO WS-IX-JSON-COINCIDE
046300     END-IF.
046400
046500* IGUAL QUE 3400 PERO PARA UN SOLO PAR DE REGISTROS DENTRO DE
046600* LA COMPARACION COMPLETA.
046700 4200-AGREGAR-JSON-MENOS-DAT-F.
046800     MOVE "N" TO WS-HALLADO-CAMPO.
046900     PERFORM 4210-BUSCAR-NOMBRE-JSON-EN-DAT-F
047000         VARYING IX-DCAMPO FROM 1 BY 1
047100         UNTIL IX-DCAMPO > DAT-CANT-CAMPOS(IX-DAT)
047200         OR WS-HALLADO-CAMPO = "S".
047300     IF WS-HALLADO-CAMPO = "N"
047400         MOVE JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO)
047500             TO WS-NOMBRE-A-AGREGAR
047600*       EJECUTA EL PARRAFO 9620-AGREGAR-NOMBRE-A-DIFERENCIA.
047700         PERFORM 9620-AGREGAR-NOMBRE-A-DIFERENCIA
047800     END-IF.
047900
048000* BUSQUEDA DE NOMBRE EQUIVALENTE A 3410 PARA EL MODO COMPLETO.
048100 4210-BUSCAR-NOMBRE-JSON-EN-DAT-F.
048200     IF DAT-NOMBRE(IX-DAT IX-DCAMPO) =
048300        JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO)
048400*       COPIA "S" A WS-HALLADO-CAMPO.
048500         MOVE "S" TO WS-HALLADO-CAMPO
048600     END-IF.
048700
048800* 4300-COMPARAR-UN-CAMPO -- LA REGLA RARA: SI EL VALOR DEL DAT
048900* ESTA EN BLANCO Y EL CAMPO NO EXISTE DEL TODO DEL LADO JSON, SE
049000* ABANDONA TODA LA COMPARACION SIN IMPRIMIR NADA MAS.  ASI SE
049100* COMPORTABA EL PROGRAMA ORIGINAL; NO SE CORRIGE (VER LIT-1190).
049200 4300-COMPARAR-UN-CAMPO.
049300     MOVE "N" TO WS-HALLADO-CAMPO.
049400     PERFORM 4310-BUSCAR-CAMPO-EN-JSON-F
049500         VARYING IX-JCAMPO FROM 1 BY 1
049600         UNTIL IX-JCAMPO >
049700               JSON-CANT-CAMPOS(WS-IX-JSON-COINCIDE)
049800         OR WS-HALLADO-CAMPO = "S".
049900     IF DAT-VALOR(IX-DAT IX-DCAMPO) = SPACES
050000         AND WS-HALLADO-CAMPO = "N"
050100*       FIJA EL INDICE SW-ABORTO-SILENCIOSO EN TRUE.
050200         SET SW-ABORTO-SILENCIOSO TO TRUE
050300     ELSE
050400*       VERIFICA LA CONDICION SIGUIENTE.
050500         IF WS-HALLADO-CAMPO = "N"
050600*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
050700             DISPLAY "value does not match for " DAT-ID(IX-DAT)
050800                     " field "
050900                     DAT-NOMBRE(IX-DAT IX-DCAMPO)
051000*           COPIA "S" A WS-ID-NO-COINCIDE.
051100             MOVE "S" TO WS-ID-NO-COINCIDE
051200         ELSE
051300*           VERIFICA LA CONDICION SIGUIENTE.
051400             IF DAT-VALOR(IX-DAT IX-DCAMPO) NOT =
051500                WS-JSON-VALOR-ENCONTRADO
051600*               MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
051700                 DISPLAY "value does not match for "
051800                         DAT-ID(IX-DAT) " field "
051900                         DAT-NOMBRE(IX-DAT IX-DCAMPO)
052000*               COPIA "S" A WS-ID-NO-COINCIDE.
052100                 MOVE "S" TO WS-ID-NO-COINCIDE
052200             END-IF
052300         END-IF
052400     END-IF.
052500
052600* BUSCA EL NOMBRE DE CAMPO DE LA FILA DAT DENTRO DEL OBJETO
052700* JSON PARA OBTENER SU VALOR.
052800 4310-BUSCAR-CAMPO-EN-JSON-F.
052900     IF JSON-NOMBRE(WS-IX-JSON-COINCIDE IX-JCAMPO) =
053000        DAT-NOMBRE(IX-DAT IX-DCAMPO)
053100*       COPIA "S" A WS-HALLADO-CAMPO.
053200         MOVE "S" TO WS-HALLADO-CAMPO
053300         MOVE JSON-VALOR(WS-IX-JSON-COINCIDE IX-JCAMPO)
053400             TO WS-JSON-VALOR-ENCONTRADO
053500     END-IF.
053600
053700* MUESTRA LA LISTA DE IDS O CAMPOS SIN COINCIDENCIA ACUMULADA
053800* DURANTE LA COMPARACION COMPLETA.
053900 4900-IMPRIMIR-LISTA-NOCOINCIDE.
054000     IF CANT-NOCOINCIDE > ZERO
054100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
054200         DISPLAY "IDs with values that do not match: "
054300                 WS-LISTA-ID-TXT
054400     END-IF.
054500
054600************************************************************************
054700* 5000-EXTRAER-JSON -- CARGA EL ARCHIVO JSON COMPLETO A UN SOLO
054800* BUFFER Y LO RECORRE CARACTER POR CARACTER, BUSCANDO LLAVES,
054900* COMILLAS Y DOS PUNTOS A MANO (RM/COBOL-85 NO TRAE LIBRERIA JSON).
055000************************************************************************
055100 5000-EXTRAER-JSON.
055200     OPEN INPUT JSON-FILE.
055300     MOVE FS-JSON    TO WFS-CODE.
055400     MOVE "JSONFILE" TO WFS-ARCHIVO.
055500     MOVE "ABRIR"    TO WFS-FUNCION.
055600     PERFORM 8900-CHECK-FILE-STATUS.
055700
055800     MOVE SPACES TO WS-JBUFFER.
055900     MOVE ZERO TO WS-JLARGO.
056000     READ JSON-FILE AT END SET FS-JSON-FIN TO TRUE.
056100     PERFORM 5010-AGREGAR-RENGLON-AL-BUFFER UNTIL FS-JSON-FIN.
056200     CLOSE JSON-FILE.
056300
056400     MOVE ZERO TO CANT-JSON.
056500     MOVE 1 TO WS-JPUNTERO.
056600     PERFORM 5020-PARSEAR-UN-OBJETO UNTIL WS-JPUNTERO > WS-JLARGO.
056700
056800* AGREGA UN RENGLON LEIDO DEL ARCHIVO JSON AL BUFFER COMPLETO,
056900* RECORTANDO LOS ESPACIOS DE COLA (EL SALTO DE LINEA NO
057000* IMPORTA PARA EL FORMATO JSON).
057100 5010-AGREGAR-RENGLON-AL-BUFFER.
057200     MOVE 4000 TO WS-JLINLEN.
057300     PERFORM 5011-RETROCEDER-POSICION-LIN
057400         UNTIL WS-JLINLEN = ZERO
057500         OR JSON-CARACTER(WS-JLINLEN) NOT = SPACE.
057600     IF WS-JLINLEN = ZERO
057700*       COPIA 1 A WS-JLINLEN.
057800         MOVE 1 TO WS-JLINLEN
057900     END-IF.
058000     IF WS-JLARGO = ZERO
058100*       COPIA JSON-REG(1:WS-JLINLEN) A WS-JBUFFER(1:WS-JLINLEN).
058200         MOVE JSON-REG(1:WS-JLINLEN) TO WS-JBUFFER(1:WS-JLINLEN)
058300*       CALCULA EL VALOR DEL CAMPO INDICADO.
058400         COMPUTE WS-JLARGO = WS-JLINLEN + 1
058500     ELSE
058600         MOVE JSON-REG(1:WS-JLINLEN)
058700             TO WS-JBUFFER(WS-JLARGO + 1:WS-JLINLEN)
058800*       CALCULA EL VALOR DEL CAMPO INDICADO.
058900         COMPUTE WS-JLARGO = WS-JLARGO + WS-JLINLEN + 1
059000     END-IF.
059100     MOVE SPACE TO WS-JBUFFER(WS-JLARGO:1).
059200     READ JSON-FILE AT END SET FS-JSON-FIN TO TRUE.
059300
059400* RETROCEDE UNA POSICION AL BUSCAR EL FIN REAL DEL RENGLON.
059500 5011-RETROCEDER-POSICION-LIN.
059600     SUBTRACT 1 FROM WS-JLINLEN.
059700
059800* BUSCA LA SIGUIENTE LLAVE DE APERTURA "{" Y PARSEA TODOS LOS
059900* PARES NOMBRE:VALOR DE ESE OBJETO.
060000 5020-PARSEAR-UN-OBJETO.
060100     PERFORM 5021-AVANZAR-UNA-POSICION-LLAVE
060200         UNTIL WS-JPUNTERO > WS-JLARGO
060300         OR WS-JCHAR(WS-JPUNTERO) = "{".
060400     IF WS-JPUNTERO <= WS-JLARGO
060500*       ACUMULA 1 EN CANT-JSON.
060600         ADD 1 TO CANT-JSON
060700*       COPIA ZERO A JSON-CANT-CAMPOS(CANT-JSON).
060800         MOVE ZERO TO JSON-CANT-CAMPOS(CANT-JSON)
060900*       ACUMULA 1 EN WS-JPUNTERO.
061000         ADD 1 TO WS-JPUNTERO
061100*       EJECUTA EL PARRAFO 5030-SALTAR-SEPARADORES-JSON.
061200         PERFORM 5030-SALTAR-SEPARADORES-JSON
061300*       EJECUTA EL PARRAFO 5040-PARSEAR-UN-PAR.
061400         PERFORM 5040-PARSEAR-UN-PAR
061500             UNTIL WS-JPUNTERO > WS-JLARGO
061600             OR WS-JCHAR(WS-JPUNTERO) = "}"
061700*       VERIFICA LA CONDICION SIGUIENTE.
061800         IF WS-JPUNTERO <= WS-JLARGO
061900*           ACUMULA 1 EN WS-JPUNTERO.
062000             ADD 1 TO WS-JPUNTERO
062100         END-IF
062200     ELSE
062300*       CALCULA EL VALOR DEL CAMPO INDICADO.
062400         COMPUTE WS-JPUNTERO = WS-JLARGO + 1
062500     END-IF.
062600
062700* AVANZA UNA POSICION BUSCANDO LA LLAVE DE APERTURA.
062800 5021-AVANZAR-UNA-POSICION-LLAVE.
062900     ADD 1 TO WS-JPUNTERO.
063000
063100* SALTA ESPACIOS, COMAS Y DOS PUNTOS ENTRE UN PAR Y EL
063200* SIGUIENTE.
063300 5030-SALTAR-SEPARADORES-JSON.
063400     PERFORM 5031-AVANZAR-UN-SEPARADOR
063500         UNTIL WS-JPUNTERO > WS-JLARGO
063600         OR (WS-JCHAR(WS-JPUNTERO) NOT = SPACE
063700             AND WS-JCHAR(WS-JPUNTERO) NOT = ","
063800             AND WS-JCHAR(WS-JPUNTERO) NOT = ":").
063900
064000* AVANZA UNA POSICION SOBRE UN SEPARADOR.
064100 5031-AVANZAR-UN-SEPARADOR.
064200     ADD 1 TO WS-JPUNTERO.
064300
064400* LEE EL NOMBRE DEL CAMPO (SIEMPRE ENTRE COMILLAS) Y SU VALOR,
064500* Y LO AGREGA AL OBJETO ACTUAL.
064600 5040-PARSEAR-UN-PAR.
064700     PERFORM 5060-LEER-CADENA.
064800     MOVE WS-JVALOR-LEIDO TO WS-JTEMP.
064900     PERFORM 5030-SALTAR-SEPARADORES-JSON.
065000     PERFORM 5060-LEER-CADENA.
065100     MOVE WS-JVALOR-LEIDO TO WS-JTEMP2.
065200     ADD 1 TO JSON-CANT-CAMPOS(CANT-JSON).
065300     MOVE WS-JTEMP
065400         TO JSON-NOMBRE(CANT-JSON JSON-CANT-CAMPOS(CANT-JSON)).
065500     MOVE WS-JTEMP2
065600         TO JSON-VALOR(CANT-JSON JSON-CANT-CAMPOS(CANT-JSON)).
065700     IF WS-JTEMP = "ID"
065800*       COPIA WS-JTEMP2 A JSON-ID(CANT-JSON).
065900         MOVE WS-JTEMP2 TO JSON-ID(CANT-JSON)
066000     END-IF.
066100     PERFORM 5030-SALTAR-SEPARADORES-JSON.
066200
066300* LEE UNA CADENA JSON ENTRE COMILLAS, CARACTER POR CARACTER,
066400* RESOLVIENDO LOS ESCAPES CON BARRA INVERTIDA (VER 5070).
066500 5060-LEER-CADENA.
066600     MOVE SPACES TO WS-JVALOR-LEIDO.
066700     MOVE ZERO TO WS-JLEN.
066800     IF WS-JPUNTERO <= WS-JLARGO
066900*       ACUMULA 1 EN WS-JPUNTERO.
067000         ADD 1 TO WS-JPUNTERO
067100     END-IF.
067200     PERFORM 5070-LEER-UN-CARACTER-CADENA
067300         UNTIL WS-JPUNTERO > WS-JLARGO
067400         OR WS-JCHAR(WS-JPUNTERO) = QUOTE.
067500     IF WS-JPUNTERO <= WS-JLARGO
067600*       ACUMULA 1 EN WS-JPUNTERO.
067700         ADD 1 TO WS-JPUNTERO
067800     END-IF.
067900
068000* UN CARACTER DE LA CADENA; SI VIENE PRECEDIDO DE BARRA
068100* INVERTIDA SE TOMA EL SIGUIENTE TAL CUAL, SIN INTERPRETAR LA
068200* SECUENCIA DE ESCAPE.
068300 5070-LEER-UN-CARACTER-CADENA.
068400     IF WS-JCHAR(WS-JPUNTERO) = WS-JBARRA
068500*       ACUMULA 1 EN WS-JPUNTERO.
068600         ADD 1 TO WS-JPUNTERO
068700*       VERIFICA LA CONDICION SIGUIENTE.
068800         IF WS-JPUNTERO <= WS-JLARGO AND WS-JLEN < 4000
068900*           ACUMULA 1 EN WS-JLEN.
069000             ADD 1 TO WS-JLEN
069100             MOVE WS-JCHAR(WS-JPUNTERO)
069200                 TO WS-JVAL-CARACTER(WS-JLEN)
069300*           ACUMULA 1 EN WS-JPUNTERO.
069400             ADD 1 TO WS-JPUNTERO
069500         END-IF
069600     ELSE
069700*       VERIFICA LA CONDICION SIGUIENTE.
069800         IF WS-JLEN < 4000
069900*           ACUMULA 1 EN WS-JLEN.
070000             ADD 1 TO WS-JLEN
070100             MOVE WS-JCHAR(WS-JPUNTERO)
070200                 TO WS-JVAL-CARACTER(WS-JLEN)
070300         END-IF
070400*       ACUMULA 1 EN WS-JPUNTERO.
070500         ADD 1 TO WS-JPUNTERO
070600     END-IF.
070700
070800************************************************************************
070900* 6000-EXTRAER-DAT -- TOKENIZA EL LOAD FILE CON LA MISMA REGLA DE
071000* DELIMITADOR/ENCOMILLADO DE MDLODCMP Y FUSIONA RENGLONES QUE
071100* COMPARTEN ID (COLUMNA 1) CAMPO POR CAMPO.
071200************************************************************************
071300 6000-EXTRAER-DAT.
071400     OPEN INPUT DAT-FILE.
071500     MOVE FS-DAT    TO WFS-CODE.
071600     MOVE "DATFILE" TO WFS-ARCHIVO.
071700     MOVE "ABRIR"   TO WFS-FUNCION.
071800     PERFORM 8900-CHECK-FILE-STATUS.
071900
072000     MOVE ZERO TO CANT-DAT-HDR.
072100     MOVE ZERO TO CANT-DAT.
072200     READ DAT-FILE AT END SET FS-DAT-FIN TO TRUE.
072300     IF NOT FS-DAT-FIN
072400*       COPIA DAT-REG A WTOK-LINEA-CRUDA.
072500         MOVE DAT-REG TO WTOK-LINEA-CRUDA
072600*       EJECUTA EL PARRAFO 6010-QUITAR-BOM-DAT.
072700         PERFORM 6010-QUITAR-BOM-DAT
072800*       EJECUTA EL PARRAFO 6020-TOKENIZAR-DAT.
072900         PERFORM 6020-TOKENIZAR-DAT
073000*       EJECUTA EL PARRAFO 6030-COPIAR-ENCABEZADO.
073100         PERFORM 6030-COPIAR-ENCABEZADO
073200             VARYING WTOK-IDX FROM 1 BY 1
073300             UNTIL WTOK-IDX > WTOK-CANT-CAMPOS
073400*       COPIA WTOK-CANT-CAMPOS A CANT-DAT-HDR.
073500         MOVE WTOK-CANT-CAMPOS TO CANT-DAT-HDR
073600     END-IF.
073700     READ DAT-FILE AT END SET FS-DAT-FIN TO TRUE.
073800     PERFORM 6040-PROCESAR-UN-RENGLON-DATO UNTIL FS-DAT-FIN.
073900     CLOSE DAT-FILE.
074000
074100* LE QUITA LA MARCA BOM UTF-8 AL ENCABEZADO DEL ARCHIVO DAT SI
074200* EL VENDOR LA MANDO, IGUAL QUE EN MDLODCMP.
074300 6010-QUITAR-BOM-DAT.
074400     IF WTOK-LINEA-CRUDA(1:1) = WTOK-BOM-1
074500         AND WTOK-LINEA-CRUDA(2:1) = WTOK-BOM-2
074600         AND WTOK-LINEA-CRUDA(3:1) = WTOK-BOM-3
074700         MOVE WTOK-LINEA-CRUDA(4:3997)
074800             TO WTOK-LINEA-CRUDA(1:3997)
074900*       COPIA SPACES A WTOK-LINEA-CRUDA(3998:3).
075000         MOVE SPACES TO WTOK-LINEA-CRUDA(3998:3)
075100     END-IF.
075200
075300* 6020 MIDE EL RENGLON RETROCEDIENDO DESDE EL FINAL DEL CAMPO --
075400* RM/COBOL-85 NO TIENE INSPECT ... FOR TRAILING.
075500 6020-TOKENIZAR-DAT.
075600     MOVE ZERO TO WTOK-CANT-CAMPOS.
075700     MOVE 1 TO WTOK-INICIO-CAMPO.
075800     SET WTOK-EST-FUERA-COMILLAS TO TRUE.
075900     MOVE 4000 TO WTOK-LINEA-LONG.
076000     PERFORM 6021-RETROCEDER-POSICION-DAT
076100         UNTIL WTOK-LINEA-LONG = ZERO
076200         OR WTOK-LINEA-CRUDA(WTOK-LINEA-LONG:1) NOT = SPACE.
076300     IF WTOK-LINEA-LONG = ZERO
076400*       COPIA 1 A WTOK-LINEA-LONG.
076500         MOVE 1 TO WTOK-LINEA-LONG
076600     END-IF.
076700     PERFORM 6022-EXAMINAR-UN-CARACTER-DATO
076800         VARYING WTOK-PUNTERO FROM 1 BY 1
076900         UNTIL WTOK-PUNTERO > WTOK-LINEA-LONG.
077000     PERFORM 6024-CERRAR-ULTIMO-CAMPO-DATO.
077100
077200* RETROCEDE UNA POSICION AL BUSCAR EL FIN REAL DEL RENGLON DAT.
077300 6021-RETROCEDER-POSICION-DAT.
077400     SUBTRACT 1 FROM WTOK-LINEA-LONG.
077500
077600* UN CARACTER DEL RENGLON DAT: CAMBIA DE ESTADO ENTRE/FUERA DE
077700* COMILLAS O CIERRA EL CAMPO ACTUAL AL TOPAR EL DELIMITADOR.
077800 6022-EXAMINAR-UN-CARACTER-DATO.
077900     IF WTOK-LINEA-CRUDA(WTOK-PUNTERO:1) = WTOK-ENCOMILLADO
078000*       VERIFICA LA CONDICION SIGUIENTE.
078100         IF WTOK-EST-EN-COMILLAS
078200*           FIJA EL INDICE WTOK-EST-FUERA-COMILLAS EN TRUE.
078300             SET WTOK-EST-FUERA-COMILLAS TO TRUE
078400         ELSE
078500*           FIJA EL INDICE WTOK-EST-EN-COMILLAS EN TRUE.
078600             SET WTOK-EST-EN-COMILLAS TO TRUE
078700         END-IF
078800     ELSE
078900*       VERIFICA LA CONDICION SIGUIENTE.
079000         IF WTOK-LINEA-CRUDA(WTOK-PUNTERO:1) = WTOK-DELIMITADOR
079100             AND WTOK-EST-FUERA-COMILLAS
079200*           EJECUTA EL PARRAFO 6023-CERRAR-UN-CAMPO-DATO.
079300             PERFORM 6023-CERRAR-UN-CAMPO-DATO
079400         END-IF
079500     END-IF.
079600
079700* CIERRA EL CAMPO ACTUAL DEL RENGLON DAT.
079800 6023-CERRAR-UN-CAMPO-DATO.
079900     ADD 1 TO WTOK-CANT-CAMPOS.
080000     IF WTOK-PUNTERO > WTOK-INICIO-CAMPO
080100         MOVE WTOK-LINEA-CRUDA(WTOK-INICIO-CAMPO:
080200             WTOK-PUNTERO - WTOK-INICIO-CAMPO)
080300             TO WTOK-VALOR(WTOK-CANT-CAMPOS)
080400     ELSE
080500*       COPIA SPACES A WTOK-VALOR(WTOK-CANT-CAMPOS).
080600         MOVE SPACES TO WTOK-VALOR(WTOK-CANT-CAMPOS)
080700     END-IF.
080800     COMPUTE WTOK-INICIO-CAMPO = WTOK-PUNTERO + 1.
080900
081000* CIERRA EL ULTIMO CAMPO DEL RENGLON DAT.
081100 6024-CERRAR-ULTIMO-CAMPO-DATO.
081200     ADD 1 TO WTOK-CANT-CAMPOS.
081300     IF WTOK-LINEA-LONG >= WTOK-INICIO-CAMPO
081400         MOVE WTOK-LINEA-CRUDA(WTOK-INICIO-CAMPO:
081500             WTOK-LINEA-LONG - WTOK-INICIO-CAMPO + 1)
081600             TO WTOK-VALOR(WTOK-CANT-CAMPOS)
081700     ELSE
081800*       COPIA SPACES A WTOK-VALOR(WTOK-CANT-CAMPOS).
081900         MOVE SPACES TO WTOK-VALOR(WTOK-CANT-CAMPOS)
082000     END-IF.
082100
082200* COPIA LOS NOMBRES DE CAMPO DEL ENCABEZADO DAT TOKENIZADO A
082300* DAT-HDR-NOMBRE.
082400 6030-COPIAR-ENCABEZADO.
082500     MOVE WTOK-VALOR(WTOK-IDX) TO DAT-HDR-NOMBRE(WTOK-IDX).
082600
082700* TOKENIZA UNA FILA DE DATOS DAT Y LA AGREGA A LA TABLA DAT,
082800* UBICANDO SU CAMPO "ID" POR NOMBRE DE ENCABEZADO.
082900 6040-PROCESAR-UN-RENGLON-DATO.
083000     MOVE DAT-REG TO WTOK-LINEA-CRUDA.
083100     PERFORM 6020-TOKENIZAR-DAT.
083200     MOVE WTOK-VALOR(1) TO WS-DAT-ID-TEMP.
083300     MOVE "N" TO WS-HALLADO-DAT-FILA.
083400     PERFORM 6050-BUSCAR-ID-EXISTENTE
083500         VARYING IX-DAT FROM 1 BY 1
083600         UNTIL IX-DAT > CANT-DAT OR WS-HALLADO-DAT-FILA = "S".
083700     IF WS-HALLADO-DAT-FILA = "N"
083800*       ACUMULA 1 EN CANT-DAT.
083900         ADD 1 TO CANT-DAT
084000*       COPIA WS-DAT-ID-TEMP A DAT-ID(CANT-DAT).
084100         MOVE WS-DAT-ID-TEMP TO DAT-ID(CANT-DAT)
084200*       COPIA ZERO A DAT-CANT-CAMPOS(CANT-DAT).
084300         MOVE ZERO TO DAT-CANT-CAMPOS(CANT-DAT)
084400*       COPIA CANT-DAT A WS-IX-DAT-DESTINO.
084500         MOVE CANT-DAT TO WS-IX-DAT-DESTINO
084600     ELSE
084700*       COPIA WS-IX-DAT-ENCONTRADO A WS-IX-DAT-DESTINO.
084800         MOVE WS-IX-DAT-ENCONTRADO TO WS-IX-DAT-DESTINO
084900     END-IF.
085000     PERFORM 6060-COPIAR-CAMPO-DATO
085100         VARYING WTOK-IDX FROM 1 BY 1
085200         UNTIL WTOK-IDX > WTOK-CANT-CAMPOS.
085300     READ DAT-FILE AT END SET FS-DAT-FIN TO TRUE.
085400
085500* UBICA LA POSICION DEL CAMPO "ID" DENTRO DEL ENCABEZADO DAT.
085600 6050-BUSCAR-ID-EXISTENTE.
085700     IF DAT-ID(IX-DAT) = WS-DAT-ID-TEMP
085800*       COPIA "S" A WS-HALLADO-DAT-FILA.
085900         MOVE "S" TO WS-HALLADO-DAT-FILA
086000*       COPIA IX-DAT A WS-IX-DAT-ENCONTRADO.
086100         MOVE IX-DAT TO WS-IX-DAT-ENCONTRADO
086200     END-IF.
086300
086400* COPIA UN CAMPO TOKENIZADO DE LA FILA DAT A LA TABLA DAT.
086500 6060-COPIAR-CAMPO-DATO.
086600     IF WTOK-IDX <= CANT-DAT-HDR
086700*       COPIA "N" A WS-HALLADO-CAMPO.
086800         MOVE "N" TO WS-HALLADO-CAMPO
086900*       EJECUTA EL PARRAFO 6070-BUSCAR-CAMPO-EXISTENTE.
087000         PERFORM 6070-BUSCAR-CAMPO-EXISTENTE
087100             VARYING IX-DCAMPO FROM 1 BY 1
087200             UNTIL IX-DCAMPO >
087300                   DAT-CANT-CAMPOS(WS-IX-DAT-DESTINO)
087400             OR WS-HALLADO-CAMPO = "S"
087500*       VERIFICA LA CONDICION SIGUIENTE.
087600         IF WS-HALLADO-CAMPO = "S"
087700             MOVE WTOK-VALOR(WTOK-IDX)
087800                 TO DAT-VALOR(WS-IX-DAT-DESTINO IX-DCAMPO)
087900         ELSE
088000*           ACUMULA 1 EN DAT-CANT-CAMPOS(WS-IX-DAT-DESTINO).
088100             ADD 1 TO DAT-CANT-CAMPOS(WS-IX-DAT-DESTINO)
088200             MOVE DAT-HDR-NOMBRE(WTOK-IDX)
088300                 TO DAT-NOMBRE(WS-IX-DAT-DESTINO
088400                    DAT-CANT-CAMPOS(WS-IX-DAT-DESTINO))
088500             MOVE WTOK-VALOR(WTOK-IDX)
088600                 TO DAT-VALOR(WS-IX-DAT-DESTINO
088700                    DAT-CANT-CAMPOS(WS-IX-DAT-DESTINO))
088800         END-IF
088900     END-IF.
089000
089100* BUSCA UN NOMBRE DE CAMPO DENTRO DEL ENCABEZADO DAT TOKENIZADO.
089200 6070-BUSCAR-CAMPO-EXISTENTE.
089300     IF DAT-NOMBRE(WS-IX-DAT-DESTINO IX-DCAMPO) =
089400        DAT-HDR-NOMBRE(WTOK-IDX)
089500*       COPIA "S" A WS-HALLADO-CAMPO.
089600         MOVE "S" TO WS-HALLADO-CAMPO
089700     END-IF.
089800
089900************************************************************************
090000* RUTINAS GENERICAS DE ARMADO DE LISTAS SEPARADAS POR COMA.
090100************************************************************************
090200 9620-AGREGAR-NOMBRE-A-DIFERENCIA.
090300     IF WS-DIFERENCIA-TXT = SPACES
090400*       COPIA WS-NOMBRE-A-AGREGAR A WS-DIFERENCIA-TXT.
090500         MOVE WS-NOMBRE-A-AGREGAR TO WS-DIFERENCIA-TXT
090600     ELSE
090700*       COPIA WS-DIFERENCIA-TXT A WS-DIFERENCIA-ANTERIOR.
090800         MOVE WS-DIFERENCIA-TXT TO WS-DIFERENCIA-ANTERIOR
090900*       COPIA SPACES A WS-DIFERENCIA-TXT.
091000         MOVE SPACES TO WS-DIFERENCIA-TXT
091100*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
091200         STRING WS-DIFERENCIA-ANTERIOR DELIMITED BY SPACE
091300                "," DELIMITED BY SIZE
091400                WS-NOMBRE-A-AGREGAR DELIMITED BY SPACE
091500             INTO WS-DIFERENCIA-TXT
091600     END-IF.
091700
091800* ACUMULA UN ID SIN COINCIDENCIA EN LA LISTA A IMPRIMIR EN 4900.
091900 9630-AGREGAR-ID-A-LISTA.
092000     ADD 1 TO CANT-NOCOINCIDE.
092100     IF WS-LISTA-ID-TXT = SPACES
092200*       COPIA WS-ID-A-AGREGAR A WS-LISTA-ID-TXT.
092300         MOVE WS-ID-A-AGREGAR TO WS-LISTA-ID-TXT
092400     ELSE
092500*       COPIA WS-LISTA-ID-TXT A WS-LISTA-ID-ANTERIOR.
092600         MOVE WS-LISTA-ID-TXT TO WS-LISTA-ID-ANTERIOR
092700*       COPIA SPACES A WS-LISTA-ID-TXT.
092800         MOVE SPACES TO WS-LISTA-ID-TXT
092900*       ARMA UNA CADENA CONCATENANDO LOS CAMPOS SIGUIENTES.
093000         STRING WS-LISTA-ID-ANTERIOR DELIMITED BY SPACE
093100                "," DELIMITED BY SIZE
093200                WS-ID-A-AGREGAR DELIMITED BY SPACE
093300             INTO WS-LISTA-ID-TXT
093400     END-IF.
093500
093600************************************************************************
093700*                     CIERRE Y CANCELACION
093800************************************************************************
093900 8900-CHECK-FILE-STATUS.
094000     IF WFS-CODE NOT = "00"
094100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
094200         DISPLAY "CANCELACION POR ERROR"
094300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
094400         DISPLAY "EN ARCHIVO: " WFS-ARCHIVO
094500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
094600         DISPLAY "FILE STATUS: " WFS-CODE
094700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
094800         DISPLAY "CATEGORIA DE STATUS: " WFS-CAT
094900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
095000         DISPLAY "AL INTENTAR: " WFS-FUNCION
095100*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
095200         GO TO 9999-CANCELAR-PROGRAMA
095300     END-IF.
095400
095500* SALIDA ABRUPTA COMUN A TODOS LOS GO TO DE ERROR DEL PROGRAMA.
095600 9999-CANCELAR-PROGRAMA.
095700     DISPLAY "SALIDA POR CANCELACION DE PROGRAMA".
095800     STOP RUN.
