000100*****************************************************************
000200*  WTOKDLM  --  SHARED DELIMITED-ROW TOKENIZING WORK AREA.
000300*     COVERS BOTH THE ".DAT" LOAD FILES AND THE "ID"-KEYED
000400*     FLAT JSON EXPORTS.  FIELD DELIMITER IS X'14' (DC4),
000500*     FIELD ENCLOSURE/QUOTE IS X'FE'.  EMPTY FIELDS (TWO
000600*     DELIMITERS IN A ROW) ARE KEPT, NOT SKIPPED.
000700*****************************************************************
000800 01  WTOK-CONSTANTES.
000900     05  WTOK-DELIMITADOR                PIC X VALUE X'14'.
001000     05  WTOK-ENCOMILLADO                 PIC X VALUE X'FE'.
001100     05  WTOK-BOM-1                       PIC X VALUE X'EF'.
001200     05  WTOK-BOM-2                       PIC X VALUE X'BB'.
001300     05  WTOK-BOM-3                       PIC X VALUE X'BF'.
001400
001500 01  WTOK-LINEA-CRUDA                     PIC X(4000).
001600*    VISTA CARACTER-POR-CARACTER DEL RENGLON CRUDO, PARA PODER
001700*    RECORRERLO POR TABLA IGUAL QUE LAS TABLAS DE CONSTANTES DEL
001800*    DIGEST MD5 EN LOS OTROS PROGRAMAS DEL GRUPO, EN VEZ DE
001900*    ENCADENAR REFERENCE MODIFICATION EN CADA PARRAFO.
002000 01  WTOK-LINEA-TABLA REDEFINES WTOK-LINEA-CRUDA.
002100     05  WTOK-CARACTER  OCCURS 4000 TIMES PIC X.
002200 01  WTOK-LINEA-LONG                      PIC S9(4) COMP.
002300
002400 01  WTOK-CAMPOS.
002500     05  WTOK-CANT-CAMPOS                 PIC S9(4) COMP.
002600     05  WTOK-CAMPO OCCURS 200 TIMES
002700                    INDEXED BY WTOK-IDX.
002800         10  WTOK-VALOR                   PIC X(4000).
002900         10  WTOK-VALOR-LONG              PIC S9(4) COMP.
003000
003100 01  WTOK-PUNTERO                         PIC S9(4) COMP.
003200 01  WTOK-INICIO-CAMPO                    PIC S9(4) COMP.
003300 01  WTOK-DENTRO-COMILLAS                 PIC X VALUE 'N'.
003400     88  WTOK-EST-EN-COMILLAS             VALUE 'S'.
003500     88  WTOK-EST-FUERA-COMILLAS          VALUE 'N'.
