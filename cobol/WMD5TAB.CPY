000100*****************************************************************
000200*  WMD5TAB  --  NATIVE MD5 DIGEST WORK AREA AND CONSTANT TABLES.
000300*     RM/COBOL-85 HAS NO BITWISE INTRINSIC, SO THE 64 ROUND
000400*     CONSTANTS, THE PER-ROUND ROTATE COUNTS, AND THE 4-BIT
000500*     AND/XOR LOOKUP TABLES ARE LOADED THE SAME WAY THE OLD
000600*     CALENDAR ROUTINES IN THIS SHOP LOADED THEIR DAY-NAME AND
000700*     MONTH-LENGTH TABLES -- ONE PACKED LITERAL, REDEFINED INTO
000800*     AN OCCURS TABLE.  OR(A,B) IS TAKEN FROM THE AND TABLE BY
000900*     DE MORGAN'S RULE (NOT(A) FOR A NIBBLE IS SIMPLY 15-A), SO
001000*     ONLY AND AND XOR NEED THEIR OWN 256-ENTRY TABLE.
001100*****************************************************************
001200 01  WMD5-K-LIT                    PIC X(640).
001300     VALUE "361409036039054027100606105819325044196641185483"
001400-    "991200080426282173595542492613131770035416233655"
001500-    "287942949252332304563134180460368242546261952792"
001600-    "965006123653532941291707863225465664064371771339"
001700-    "210699943593408605003801608336344889613889429448"
001800-    "056844643832751636064107603335116353150128502858"
001900-    "294243563512173532847323683595624294588738227239"
002000-    "283318390305624259657740276397523612728933534139"
002100-    "469664320023665606812791743936430074357244531700"
002200-    "760291893654602809387315146105307425203299628645"
002300-    "409633645211268914152878612391423753324117004855"
002400-    "712399980690429391577322400444971873313359426435"
002500-    "555227347689161309151649414944422631747569170718"
002600-    "7872593951481745".
002700
002800 01  WMD5-K-TABLE REDEFINES WMD5-K-LIT.
002900     05  WMD5-K             OCCURS 64 TIMES
003000                             PIC 9(10).
003100
003200 01  WMD5-S-LIT                    PIC X(128).
003300     VALUE "071217220712172207121722071217220509142005091420"
003400-    "050914200509142004111623041116230411162304111623"
003500-    "06101521061015210610152106101521".
003600
003700 01  WMD5-S-TABLE REDEFINES WMD5-S-LIT.
003800     05  WMD5-S             OCCURS 64 TIMES
003900                             PIC 9(02).
004000
004100 01  WMD5-AND-LIT                    PIC X(512).
004200     VALUE "000000000000000000000000000000000001000100010001"
004300-    "000100010001000100000202000002020000020200000202"
004400-    "000102030001020300010203000102030000000004040404"
004500-    "000000000404040400010001040504050001000104050405"
004600-    "000002020404060600000202040406060001020304050607"
004700-    "000102030405060700000000000000000808080808080808"
004800-    "000100010001000108090809080908090000020200000202"
004900-    "080810100808101000010203000102030809101108091011"
005000-    "000000000404040408080808121212120001000104050405"
005100-    "080908091213121300000202040406060808101012121414"
005200-    "00010203040506070809101112131415".
005300
005400 01  WMD5-AND-TABLE REDEFINES WMD5-AND-LIT.
005500     05  WMD5-AND           OCCURS 256 TIMES
005600                             PIC 9(02).
005700
005800 01  WMD5-XOR-LIT                    PIC X(512).
005900     VALUE "000102030405060708091011121314150100030205040706"
006000-    "090811101312151402030001060704051011080914151213"
006100-    "030201000706050411100908151413120405060700010203"
006200-    "121314150809101105040706010003021312151409081110"
006300-    "060704050203000114151213101108090706050403020100"
006400-    "151413121110090808091011121314150001020304050607"
006500-    "090811101312151401000302050407061011080914151213"
006600-    "020300010607040511100908151413120302010007060504"
006700-    "121314150809101104050607000102031312151409081110"
006800-    "050407060100030214151213101108090607040502030001"
006900-    "15141312111009080706050403020100".
007000
007100 01  WMD5-XOR-TABLE REDEFINES WMD5-XOR-LIT.
007200     05  WMD5-XOR           OCCURS 256 TIMES
007300                             PIC 9(02).
007400
007500*****************************************************************
007600*  REGISTROS DE TRABAJO DEL DIGEST (A, B, C, D) Y PLANIFICACION
007700*  DE MENSAJE (16 PALABRAS DE 32 BITS POR BLOQUE DE 64 BYTES).
007800*****************************************************************
007900 01  WMD5-REGISTROS.
008000     05  WMD5-A                        PIC 9(10) COMP.
008100     05  WMD5-B                        PIC 9(10) COMP.
008200     05  WMD5-C                        PIC 9(10) COMP.
008300     05  WMD5-D                        PIC 9(10) COMP.
008400     05  WMD5-AA                       PIC 9(10) COMP.
008500     05  WMD5-BB                       PIC 9(10) COMP.
008600     05  WMD5-CC                       PIC 9(10) COMP.
008700     05  WMD5-DD                       PIC 9(10) COMP.
008800     05  WMD5-F                        PIC 9(10) COMP.
008900     05  WMD5-TEMP                     PIC 9(10) COMP.
009000     05  WMD5-RONDA                    PIC S9(4) COMP.
009100     05  WMD5-NIBBLE-IX                PIC S9(4) COMP.
009200*    CAMPOS DE APOYO PARA LA FUNCION NO LINEAL F/G/H/I.  COMO EL
009300*    COMPILADOR NO TIENE OPERADORES DE BITS, B, C Y D SE DESARMAN
009400*    NIBBLE A NIBBLE (IGUAL QUE 5920-SACAR-UN-NIBBLE MAS ABAJO) Y
009500*    SE COMBINAN CON LAS TABLAS WMD5-AND/WMD5-XOR DE MAS ARRIBA.
009600     05  WMD5-B-COPIA                  PIC 9(10) COMP.
009700     05  WMD5-C-COPIA                  PIC 9(10) COMP.
009800     05  WMD5-D-COPIA                  PIC 9(10) COMP.
009900     05  WMD5-NIB-B                    PIC 9(02) COMP.
010000     05  WMD5-NIB-C                    PIC 9(02) COMP.
010100     05  WMD5-NIB-D                    PIC 9(02) COMP.
010200     05  WMD5-NIB-F                    PIC 9(02) COMP.
010300     05  WMD5-NIB-T1                   PIC 9(02) COMP.
010400     05  WMD5-NIB-T2                   PIC 9(02) COMP.
010500     05  WMD5-PESO-NIBBLE              PIC 9(10) COMP.
010600     05  WMD5-IX-AND1                  PIC 9(03) COMP.
010700     05  WMD5-IX-AND2                  PIC 9(03) COMP.
010800     05  WMD5-IX-XOR1                  PIC 9(03) COMP.
010900     05  WMD5-IX-OR                    PIC 9(03) COMP.
011000     05  WMD5-IX-M                     PIC 9(03) COMP.
011100*    CAMPOS DE APOYO PARA LA SUMA MODULO 2**32 (RM/COBOL-85 NO
011200*    TIENE FUNCION MOD, ASI QUE SE HACE CON DIVIDE...REMAINDER,
011300*    IGUAL QUE LA VIEJA RUTINA DE PRORRATEO DE KILOMETRAJE).
011400     05  WMD5-MOD-ENTRADA              PIC 9(12) COMP.
011500     05  WMD5-MOD-DIVISOR              PIC 9(10) COMP
011600                                       VALUE 4294967296.
011700     05  WMD5-MOD-COCIENTE             PIC 9(10) COMP.
011800     05  WMD5-MOD-RESTO                PIC 9(10) COMP.
011900     05  WMD5-HEX-BASE                 PIC S9(4) COMP.
012000     05  WMD5-HEX-POS                  PIC S9(4) COMP.
012100
012200 01  WMD5-BLOQUE.
012300     05  WMD5-M             OCCURS 16 TIMES
012400                             PIC 9(10) COMP.
012500
012600 01  WMD5-BUFFER-MENSAJE               PIC X(65600).
012700 01  WMD5-LARGO-MENSAJE                PIC 9(8) COMP.
012800 01  WMD5-LARGO-BITS                   PIC 9(18) COMP-3.
012900 01  WMD5-CANT-BLOQUES                 PIC 9(6) COMP.
013000 01  WMD5-IX-BLOQUE                    PIC 9(6) COMP.
013100 01  WMD5-OFFSET                       PIC 9(8) COMP.
013200
013300*****************************************************************
013400*  WMD5-BYTE-TABLE -- LA TABLA INVERSA DE WMD5-HEXA-TABLE: DADO
013500*  UN CARACTER DEL BUFFER DE MENSAJE, DEVUELVE SU VALOR 0-255.
013600*  EL COMPILADOR NO TIENE FUNCION ORD, ASI QUE SE ARMA LA TABLA
013700*  DE LOS 256 VALORES DE BYTE EN ORDEN Y SE BUSCA POR RECORRIDO,
013800*  IGUAL QUE CUALQUIER OTRA TABLA CARGADA POR LITERAL EN ESTA
013900*  COPIA.
014000*****************************************************************
014100 01  WMD5-BYTE-LIT.
014200     05  WMD5-BYTE-FILA-01         PIC X(16)
014300                             VALUE X"000102030405060708090A0B0C0D0E0F".
014400     05  WMD5-BYTE-FILA-02         PIC X(16)
014500                             VALUE X"101112131415161718191A1B1C1D1E1F".
014600     05  WMD5-BYTE-FILA-03         PIC X(16)
014700                             VALUE X"202122232425262728292A2B2C2D2E2F".
014800     05  WMD5-BYTE-FILA-04         PIC X(16)
014900                             VALUE X"303132333435363738393A3B3C3D3E3F".
015000     05  WMD5-BYTE-FILA-05         PIC X(16)
015100                             VALUE X"404142434445464748494A4B4C4D4E4F".
015200     05  WMD5-BYTE-FILA-06         PIC X(16)
015300                             VALUE X"505152535455565758595A5B5C5D5E5F".
015400     05  WMD5-BYTE-FILA-07         PIC X(16)
015500                             VALUE X"606162636465666768696A6B6C6D6E6F".
015600     05  WMD5-BYTE-FILA-08         PIC X(16)
015700                             VALUE X"707172737475767778797A7B7C7D7E7F".
015800     05  WMD5-BYTE-FILA-09         PIC X(16)
015900                             VALUE X"808182838485868788898A8B8C8D8E8F".
016000     05  WMD5-BYTE-FILA-10         PIC X(16)
016100                             VALUE X"909192939495969798999A9B9C9D9E9F".
016200     05  WMD5-BYTE-FILA-11         PIC X(16)
016300                             VALUE X"A0A1A2A3A4A5A6A7A8A9AAABACADAEAF".
016400     05  WMD5-BYTE-FILA-12         PIC X(16)
016500                             VALUE X"B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF".
016600     05  WMD5-BYTE-FILA-13         PIC X(16)
016700                             VALUE X"C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF".
016800     05  WMD5-BYTE-FILA-14         PIC X(16)
016900                             VALUE X"D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF".
017000     05  WMD5-BYTE-FILA-15         PIC X(16)
017100                             VALUE X"E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF".
017200     05  WMD5-BYTE-FILA-16         PIC X(16)
017300                             VALUE X"F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF".
017400
017500 01  WMD5-BYTE-TABLE REDEFINES WMD5-BYTE-LIT.
017600     05  WMD5-BYTE          OCCURS 256 TIMES
017700                             PIC X.
017800
017900 01  WMD5-BYTE-BUSCAR                  PIC X.
018000 01  WMD5-BYTE-IX                      PIC S9(4) COMP.
018100 01  WMD5-ORD-ENCONTRADO               PIC 9(03) COMP.
018200 01  WMD5-ORD0                         PIC 9(03) COMP.
018300 01  WMD5-ORD1                         PIC 9(03) COMP.
018400 01  WMD5-ORD2                         PIC 9(03) COMP.
018500 01  WMD5-ORD3                         PIC 9(03) COMP.
018600
018700 01  WMD5-DIGEST-HEX                   PIC X(32).
018800 01  WMD5-HEXA-LIT                     PIC X(16)
018900                             VALUE "0123456789abcdef".
019000 01  WMD5-HEXA-TABLE REDEFINES WMD5-HEXA-LIT.
019100     05  WMD5-HEXA-DIGITO   OCCURS 16 TIMES
019200                             PIC X.
