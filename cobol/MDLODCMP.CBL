000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              MDLODCMP.
000300 AUTHOR.                  D. OKONKWO.
000400 INSTALLATION.            MERIDIAN LITIGATION SUPPORT SVCS.
000500 DATE-WRITTEN.            02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL.
000800************************************************************************
000900*
001000*   M D L O D C M P   --   LOAD FILE HEADER/ROW RECONCILE
001100*
001200*   COMPARES TWO DELIMITED LOAD FILES (VENDOR "DAT" EXPORTS,
001300*   FIELD DELIMITER X'14', ENCLOSURE X'FE') FOR HEADER-SET
001400*   DIFFERENCES, AND VALIDATES EVERY DATA ROW'S COLUMN COUNT
001500*   AGAINST ITS OWN HEADER.  ALSO RUNS A ROW-COUNT-ONLY
001600*   "INVENTORY" PASS OVER A SINGLE LOAD FILE, REPLACING THE
001700*   OLD PRACTICE OF OPENING THE FILE IN A TEXT EDITOR AND
001800*   WATCHING THE LINE COUNTER.  SEE MDLODPRM FOR THE
001900*   CONTROL-CARD LAYOUT (FILE-1, FILE-2, MODE FLAG).
002000*
002100*---------------+------+----------------------------------------
002200*   DATE       | BY   | DESCRIPTION
002300*---------------+------+----------------------------------------
002400*   02/11/1991 | DO   | ORIGINAL CODING (REQ LIT-0201).
002500*   08/30/1992 | RH   | INVENTORY MODE ADDED -- VOLUME DESK
002600*               |      | WANTED A ROW COUNT WITHOUT A FULL
002700*               |      | COMPARE RUN (TICKET LIT-0288).
002800*   04/14/1994 | DLO  | BOM STRIP ON HEADER LINE -- VENDOR
002900*               |      | STARTED SHIPPING UTF-8 WITH A MARK.
003000*   12/03/1998 | KPC  | Y2K REVIEW -- NO TWO-DIGIT YEAR
003100*               |      | FIELDS IN THIS PROGRAM, NO CHANGE
003200*               |      | REQUIRED.  SIGNED OFF PER MEMO 98-114.
003300*   11/19/2002 | MBF  | ROW COLUMN-COUNT MISMATCH IS NOW
003400*               |      | INFORMATIONAL ONLY -- DOES NOT FLIP
003500*               |      | THE CLOSING LINE.  ONLY HEADER-NAME
003600*               |      | DIFFERENCES DO THAT (TICKET LIT-2100).
003700*   06/05/2005 | MBF  | RAISED FIELD-NAME TABLE OCCURS LIMIT
003800*               |      | TO 200 TO MATCH WTOKDLM COPY.
003900*---------------+------+----------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.         RM-COBOL-85.
004300 OBJECT-COMPUTER.         RM-COBOL-85.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS MODO-INVENTARIO-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900* TARJETA DE CONTROL DEL PROCESO -- RUTAS Y MODO.
005000     SELECT ARCH-PARM  ASSIGN TO "MDLODPRM"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-PARM.
005300
005400     SELECT LOAD-FILE-1 ASSIGN TO WS-RUTA-ARCHIVO-1
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-ARCH1.
005700
005800     SELECT LOAD-FILE-2 ASSIGN TO WS-RUTA-ARCHIVO-2
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-ARCH2.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ARCH-PARM.
006500 01  PARM-REG                         PIC X(200).
006600*    LA PRIMERA TARJETA DEL CONTROL CARD ES LA RUTA DE ARCHIVO 1
006700*    COMPLETA, ASI QUE ESTE DESGLOSE SOLO SE USA PARA LA TERCERA
006800*    TARJETA, EL FLAG DE MODO -- PERO VIVE AQUI, NO EN UN 01
006900*    SEPARADO, PORQUE ES EL MISMO RENGLON DEL ARCHIVO.
007000 01  PARM-REG-DESGLOSE REDEFINES PARM-REG.
007100     05  PARM-MODO-FLAG               PIC X.
007200     05  FILLER                       PIC X(199).
007300
007400 FD  LOAD-FILE-1.
007500 01  LOD1-REG                         PIC X(4000).
007600
007700 FD  LOAD-FILE-2.
007800 01  LOD2-REG                         PIC X(4000).
007900
008000 WORKING-STORAGE SECTION.
008100************************************************************************
008200* RENGLONES DE FILE STATUS POR ARCHIVO, UNO POR SELECT.  CADA
008300* UNO SE VUELCA A WFS-CODE ANTES DE IR A 8900-CHECK-FILE-STATUS.
008400************************************************************************
008500 01  FS-PARM                         PIC X(02).
008600     88  FS-PARM-OK                  VALUE "00".
008700 01  FS-ARCH1                        PIC X(02).
008800     88  FS-ARCH1-OK                  VALUE "00".
008900     88  FS-ARCH1-FIN                 VALUE "10".
009000 01  FS-ARCH2                        PIC X(02).
009100     88  FS-ARCH2-OK                  VALUE "00".
009200     88  FS-ARCH2-FIN                 VALUE "10".
009300 COPY WFILEST.
009400 COPY WTOKDLM.
009500
009600************************************************************************
009700* RUTAS DE ARCHIVO, LEIDAS DEL CONTROL-CARD MDLODPRM.
009800************************************************************************
009900 01  WS-RUTA-ARCHIVO-1                PIC X(200).
010000 01  WS-RUTA-ARCHIVO-2                PIC X(200).
010100
010200************************************************************************
010300* TABLAS DE NOMBRES DE CAMPO DEL ENCABEZADO, UNA POR ARCHIVO.
010400************************************************************************
010500 01  TABLA-HDR1.
010600     05  HDR1-NOMBRE   OCCURS 200 TIMES
010700                       INDEXED BY IX-H1 BY IX-H1B
010800                       PIC X(4000).
010900 01  CANT-HDR1                        PIC S9(4) COMP VALUE ZERO.
011000
011100 01  TABLA-HDR2.
011200     05  HDR2-NOMBRE   OCCURS 200 TIMES
011300                       INDEXED BY IX-H2 BY IX-H2B
011400                       PIC X(4000).
011500 01  CANT-HDR2                        PIC S9(4) COMP VALUE ZERO.
011600
011700************************************************************************
011800* CONTADORES DE RENGLON Y SWITCHES DE CIERRE.
011900************************************************************************
012000 01  WS-CANT-RENGLONES                PIC 9(8) COMP VALUE ZERO.
012100 01  WS-NRO-RENGLON-DATO              PIC 9(8) COMP VALUE ZERO.
012200 01  WS-HUBO-DIFERENCIA               PIC X VALUE "N".
012300     88  WS-SIN-DIFERENCIAS            VALUE "N".
012400     88  WS-CON-DIFERENCIAS            VALUE "S".
012500* WS-HALLADO Y WS-IX-BUSQUEDA SON CAMPOS DE USO UNICO DE LAS
012600* BUSQUEDAS DE DIFERENCIA DE ENCABEZADOS Y DEL CORTE DE CONTROL
012700* POR 500 RENGLONES -- DE AHI EL NIVEL 77, NO 01.
012800 77  WS-HALLADO                       PIC X VALUE "N".
012900 77  WS-IX-BUSQUEDA                   PIC S9(4) COMP.
013000
013100************************************************************************
013200*    TICKET LIT-2477 (08/2005, JWL): EL VIEJO BANNER DE CIERRE CON
013300*    FECHA/HORA DE CORRIDA SE QUITO DE 4000-IMPRIMIR-CIERRE --
013400*    DUPLICABA EL FORMATO DE ENCABEZADO DE tp-TP, PERO EL REPORTE
013500*    DE LOAD FILE NUNCA DEBIO LLEVAR ESA LINEA (EL PROPIO CIERRE
013600*    SOLO ES "All tests passed."/"Tests complete.").  SE SACARON
013700*    TAMBIEN LOS CAMPOS WS-FECHA-CORRIDA/WS-HORA-CORRIDA Y EL
013800*    RENGLON DE TITULO QUE LOS ACOMPANABA (WS-LT-TODO NUNCA SE
013900*    LLEGO A IMPRIMIR EN NINGUNA VERSION DE ESTE PROGRAMA).
014000************************************************************************
014100
014200 PROCEDURE DIVISION.
014300************************************************************************
014400*                       RUTINA PRINCIPAL
014500************************************************************************
014600 0000-PROGRAMA-PRINCIPAL.
014700     DISPLAY "MDLODCMP - INICIA RECONCILIACION DE LOAD FILE".
014800     PERFORM 1000-INICIO.
014900     IF MODO-INVENTARIO-SW
015000*       EJECUTA EL PARRAFO 2000-MODO-INVENTARIO.
015100         PERFORM 2000-MODO-INVENTARIO
015200     ELSE
015300*       EJECUTA EL PARRAFO 3000-MODO-COMPARAR.
015400         PERFORM 3000-MODO-COMPARAR
015500     END-IF.
015600     DISPLAY "MDLODCMP - FINALIZA RECONCILIACION".
015700     PERFORM 9000-FINAL.
015800     STOP RUN.
015900
016000************************************************************************
016100*                         APERTURAS
016200************************************************************************
016300 1000-INICIO.
016400     PERFORM 1100-LEER-CONTROL-CARD.
016500
016600* LEE LAS TRES TARJETAS DEL CONTROL CARD: RUTA DE ARCHIVO 1,
016700* RUTA DE ARCHIVO 2 (O BLANCO EN MODO INVENTARIO) Y EL FLAG DE
016800* MODO ("I" = SOLO CONTEO, CUALQUIER OTRA COSA = COMPARAR).
016900 1100-LEER-CONTROL-CARD.
017000     OPEN INPUT ARCH-PARM.
017100     MOVE FS-PARM    TO WFS-CODE.
017200     MOVE "MDLODPRM" TO WFS-ARCHIVO.
017300     MOVE "ABRIR"    TO WFS-FUNCION.
017400     PERFORM 8900-CHECK-FILE-STATUS.
017500
017600     READ ARCH-PARM INTO WS-RUTA-ARCHIVO-1
017700         AT END
017800*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
017900             DISPLAY "MDLODPRM SIN TARJETA DE ARCHIVO 1"
018000*           DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
018100             GO TO 9999-CANCELAR-PROGRAMA
018200     END-READ.
018300     READ ARCH-PARM
018400         AT END
018500*           COPIA SPACES A PARM-REG.
018600             MOVE SPACES TO PARM-REG
018700     END-READ.
018800     MOVE PARM-REG TO WS-RUTA-ARCHIVO-2.
018900     READ ARCH-PARM
019000         AT END
019100*           COPIA "N" A PARM-REG.
019200             MOVE "N" TO PARM-REG
019300     END-READ.
019400     IF PARM-MODO-FLAG = "I" OR PARM-MODO-FLAG = "i"
019500*       FIJA EL INDICE MODO-INVENTARIO-SW EN TRUE.
019600         SET MODO-INVENTARIO-SW TO TRUE
019700     END-IF.
019800     CLOSE ARCH-PARM.
019900
020000************************************************************************
020100*             MODO DE INVENTARIO (SOLO ARCHIVO 1)
020200************************************************************************
020300 2000-MODO-INVENTARIO.
020400     OPEN INPUT LOAD-FILE-1.
020500     MOVE FS-ARCH1 TO WFS-CODE.
020600     MOVE "LODFILE1" TO WFS-ARCHIVO.
020700     MOVE "ABRIR"  TO WFS-FUNCION.
020800     PERFORM 8900-CHECK-FILE-STATUS.
020900
021000     READ LOAD-FILE-1 AT END SET FS-ARCH1-FIN TO TRUE.
021100     MOVE ZERO TO WS-CANT-RENGLONES.
021200     PERFORM 2100-CONTAR-UN-RENGLON UNTIL FS-ARCH1-FIN.
021300     DISPLAY "Rows: " WS-CANT-RENGLONES.
021400     CLOSE LOAD-FILE-1.
021500
021600* CUENTA UN RENGLON MAS Y MUESTRA UN HITO CADA 500 (VER 2110).
021700 2100-CONTAR-UN-RENGLON.
021800     READ LOAD-FILE-1 AT END SET FS-ARCH1-FIN TO TRUE.
021900     IF NOT FS-ARCH1-FIN
022000*       ACUMULA 1 EN WS-CANT-RENGLONES.
022100         ADD 1 TO WS-CANT-RENGLONES
022200*       EJECUTA EL PARRAFO 2110-VERIFICAR-HITO-500.
022300         PERFORM 2110-VERIFICAR-HITO-500
022400*       VERIFICA LA CONDICION SIGUIENTE.
022500         IF WS-NRO-RENGLON-DATO = ZERO
022600*           MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
022700             DISPLAY "Row: " WS-CANT-RENGLONES
022800         END-IF
022900     END-IF.
023000
023100* EL HITO DE CADA 500 RENGLONES SE DETECTA CON EL RESTO DE LA
023200* DIVISION, IGUAL QUE LOS VIEJOS CORTES DE CONTROL POR LOTE DE
023300* TARJETAS -- RM/COBOL-85 NO TIENE FUNCION MOD.
023400 2110-VERIFICAR-HITO-500.
023500     DIVIDE WS-CANT-RENGLONES BY 500
023600         GIVING WS-IX-BUSQUEDA
023700         REMAINDER WS-NRO-RENGLON-DATO.
023800
023900************************************************************************
024000*               MODO DE COMPARACION (DEFECTO)
024100************************************************************************
024200 3000-MODO-COMPARAR.
024300     PERFORM 3100-PROCESAR-ARCHIVO-1.
024400     PERFORM 3200-PROCESAR-ARCHIVO-2.
024500     PERFORM 3300-COMPARAR-HDR1-MENOS-HDR2.
024600     PERFORM 3400-COMPARAR-HDR2-MENOS-HDR1.
024700     PERFORM 4000-IMPRIMIR-CIERRE.
024800
024900* TOKENIZA EL ENCABEZADO DEL ARCHIVO 1, LO COPIA A TABLA-HDR1 Y
025000* VALIDA CADA RENGLON DE DATOS CONTRA ESE CONTEO DE COLUMNAS.
025100 3100-PROCESAR-ARCHIVO-1.
025200     OPEN INPUT LOAD-FILE-1.
025300     MOVE FS-ARCH1   TO WFS-CODE.
025400     MOVE "LODFILE1" TO WFS-ARCHIVO.
025500     MOVE "ABRIR"    TO WFS-FUNCION.
025600     PERFORM 8900-CHECK-FILE-STATUS.
025700
025800     READ LOAD-FILE-1 AT END SET FS-ARCH1-FIN TO TRUE.
025900     MOVE LOD1-REG TO WTOK-LINEA-CRUDA.
026000     PERFORM 6100-QUITAR-BOM.
026100     PERFORM 6000-TOKENIZAR-RENGLON.
026200     MOVE WTOK-CANT-CAMPOS TO CANT-HDR1.
026300     PERFORM 3110-COPIAR-CAMPO-HDR1
026400         VARYING WTOK-IDX FROM 1 BY 1
026500         UNTIL WTOK-IDX > CANT-HDR1.
026600     DISPLAY "FILE 1 HEADER FIELD COUNT: " CANT-HDR1.
026700
026800     MOVE ZERO TO WS-NRO-RENGLON-DATO.
026900     PERFORM 3120-LEER-RENGLON-1.
027000     PERFORM 3130-VALIDAR-UN-RENGLON-1 UNTIL FS-ARCH1-FIN.
027100     CLOSE LOAD-FILE-1.
027200
027300* COPIA UN CAMPO TOKENIZADO DEL ENCABEZADO 1 A TABLA-HDR1.
027400 3110-COPIAR-CAMPO-HDR1.
027500     MOVE WTOK-VALOR(WTOK-IDX) TO HDR1-NOMBRE(WTOK-IDX).
027600
027700* LEE UN RENGLON DE DATOS DEL ARCHIVO 1.
027800 3120-LEER-RENGLON-1.
027900     READ LOAD-FILE-1 AT END SET FS-ARCH1-FIN TO TRUE.
028000
028100* TOKENIZA EL RENGLON Y AVISA SI SU CANTIDAD DE CAMPOS NO
028200* COINCIDE CON CANT-HDR1 -- SOLO INFORMATIVO DESDE EL TICKET
028300* LIT-2100, NO CAMBIA EL RENGLON DE CIERRE.
028400 3130-VALIDAR-UN-RENGLON-1.
028500     ADD 1 TO WS-NRO-RENGLON-DATO.
028600     MOVE LOD1-REG TO WTOK-LINEA-CRUDA.
028700     PERFORM 6000-TOKENIZAR-RENGLON.
028800     IF WTOK-CANT-CAMPOS NOT = CANT-HDR1
028900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
029000         DISPLAY "FILE 1 ROW " WS-NRO-RENGLON-DATO
029100                 " COLUMN COUNT DOES NOT MATCH HEADER COUNT: "
029200                 WTOK-CANT-CAMPOS " VS " CANT-HDR1
029300     END-IF.
029400     PERFORM 3120-LEER-RENGLON-1.
029500
029600* EQUIVALENTE DE 3100 PARA EL ARCHIVO 2.
029700 3200-PROCESAR-ARCHIVO-2.
029800     OPEN INPUT LOAD-FILE-2.
029900     MOVE FS-ARCH2   TO WFS-CODE.
030000     MOVE "LODFILE2" TO WFS-ARCHIVO.
030100     MOVE "ABRIR"    TO WFS-FUNCION.
030200     PERFORM 8900-CHECK-FILE-STATUS.
030300
030400     READ LOAD-FILE-2 AT END SET FS-ARCH2-FIN TO TRUE.
030500     MOVE LOD2-REG TO WTOK-LINEA-CRUDA.
030600     PERFORM 6100-QUITAR-BOM.
030700     PERFORM 6000-TOKENIZAR-RENGLON.
030800     MOVE WTOK-CANT-CAMPOS TO CANT-HDR2.
030900     PERFORM 3210-COPIAR-CAMPO-HDR2
031000         VARYING WTOK-IDX FROM 1 BY 1
031100         UNTIL WTOK-IDX > CANT-HDR2.
031200     DISPLAY "FILE 2 HEADER FIELD COUNT: " CANT-HDR2.
031300
031400     MOVE ZERO TO WS-NRO-RENGLON-DATO.
031500     PERFORM 3220-LEER-RENGLON-2.
031600     PERFORM 3230-VALIDAR-UN-RENGLON-2 UNTIL FS-ARCH2-FIN.
031700     CLOSE LOAD-FILE-2.
031800
031900* EQUIVALENTE DE 3110 PARA EL ARCHIVO 2.
032000 3210-COPIAR-CAMPO-HDR2.
032100     MOVE WTOK-VALOR(WTOK-IDX) TO HDR2-NOMBRE(WTOK-IDX).
032200
032300* EQUIVALENTE DE 3120 PARA EL ARCHIVO 2.
032400 3220-LEER-RENGLON-2.
032500     READ LOAD-FILE-2 AT END SET FS-ARCH2-FIN TO TRUE.
032600
032700* EQUIVALENTE DE 3130 PARA EL ARCHIVO 2.
032800 3230-VALIDAR-UN-RENGLON-2.
032900     ADD 1 TO WS-NRO-RENGLON-DATO.
033000     MOVE LOD2-REG TO WTOK-LINEA-CRUDA.
033100     PERFORM 6000-TOKENIZAR-RENGLON.
033200     IF WTOK-CANT-CAMPOS NOT = CANT-HDR2
033300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
033400         DISPLAY "FILE 2 ROW " WS-NRO-RENGLON-DATO
033500                 " COLUMN COUNT DOES NOT MATCH HEADER COUNT: "
033600                 WTOK-CANT-CAMPOS " VS " CANT-HDR2
033700     END-IF.
033800     PERFORM 3220-LEER-RENGLON-2.
033900
034000************************************************************************
034100*         DIFERENCIA DE CONJUNTOS DE ENCABEZADOS
034200************************************************************************
034300 3300-COMPARAR-HDR1-MENOS-HDR2.
034400     PERFORM 3310-BUSCAR-UNO-EN-HDR2
034500         VARYING IX-H1 FROM 1 BY 1 UNTIL IX-H1 > CANT-HDR1.
034600
034700* BUSCA UN NOMBRE DE CAMPO DE HDR1 DENTRO DE TODO HDR2.
034800 3310-BUSCAR-UNO-EN-HDR2.
034900     MOVE "N" TO WS-HALLADO.
035000     PERFORM 3320-COMPARAR-CAMPO-HDR2
035100         VARYING IX-H2 FROM 1 BY 1
035200         UNTIL IX-H2 > CANT-HDR2
035300         OR WS-HALLADO = "S".
035400     IF WS-HALLADO = "N"
035500*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
035600         SET WS-CON-DIFERENCIAS TO TRUE
035700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
035800         DISPLAY "FILE 1 HEADER ONLY: " HDR1-NOMBRE(IX-H1)
035900     END-IF.
036000
036100* COMPARACION DE UN PAR DE NOMBRES DE CAMPO.
036200 3320-COMPARAR-CAMPO-HDR2.
036300     IF HDR1-NOMBRE(IX-H1) = HDR2-NOMBRE(IX-H2)
036400*       COPIA "S" A WS-HALLADO.
036500         MOVE "S" TO WS-HALLADO
036600     END-IF.
036700
036800* MISMO CHEQUEO DE 3300 PERO EN SENTIDO CONTRARIO.
036900 3400-COMPARAR-HDR2-MENOS-HDR1.
037000     PERFORM 3410-BUSCAR-UNO-EN-HDR1
037100         VARYING IX-H2 FROM 1 BY 1 UNTIL IX-H2 > CANT-HDR2.
037200
037300* EQUIVALENTE DE 3310 EN SENTIDO CONTRARIO.
037400 3410-BUSCAR-UNO-EN-HDR1.
037500     MOVE "N" TO WS-HALLADO.
037600     PERFORM 3420-COMPARAR-CAMPO-HDR1
037700         VARYING IX-H1 FROM 1 BY 1
037800         UNTIL IX-H1 > CANT-HDR1
037900         OR WS-HALLADO = "S".
038000     IF WS-HALLADO = "N"
038100*       FIJA EL INDICE WS-CON-DIFERENCIAS EN TRUE.
038200         SET WS-CON-DIFERENCIAS TO TRUE
038300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
038400         DISPLAY "FILE 2 HEADER ONLY: " HDR2-NOMBRE(IX-H2)
038500     END-IF.
038600
038700* EQUIVALENTE DE 3320 EN SENTIDO CONTRARIO.
038800 3420-COMPARAR-CAMPO-HDR1.
038900     IF HDR2-NOMBRE(IX-H2) = HDR1-NOMBRE(IX-H1)
039000*       COPIA "S" A WS-HALLADO.
039100         MOVE "S" TO WS-HALLADO
039200     END-IF.
039300
039400************************************************************************
039500* 6000-TOKENIZAR-RENGLON -- PARTE WTOK-LINEA-CRUDA EN CAMPOS
039600* USANDO EL DELIMITADOR X'14', RESPETANDO EL ENCOMILLADO X'FE'.
039700* LOS CAMPOS VACIOS (DOS DELIMITADORES SEGUIDOS) SE CONSERVAN.
039800************************************************************************
039900 6000-TOKENIZAR-RENGLON.
040000     MOVE ZERO TO WTOK-CANT-CAMPOS.
040100     MOVE 1 TO WTOK-INICIO-CAMPO.
040200     SET WTOK-EST-FUERA-COMILLAS TO TRUE.
040300     MOVE 4000 TO WTOK-LINEA-LONG.
040400     PERFORM 6005-RETROCEDER-POSICION-LIN
040500         UNTIL WTOK-LINEA-LONG = ZERO
040600         OR WTOK-LINEA-CRUDA(WTOK-LINEA-LONG:1) NOT = SPACE.
040700     IF WTOK-LINEA-LONG = ZERO
040800*       COPIA 1 A WTOK-LINEA-LONG.
040900         MOVE 1 TO WTOK-LINEA-LONG
041000     END-IF.
041100     PERFORM 6010-EXAMINAR-UN-CARACTER
041200         VARYING WTOK-PUNTERO FROM 1 BY 1
041300         UNTIL WTOK-PUNTERO > WTOK-LINEA-LONG.
041400     PERFORM 6030-CERRAR-ULTIMO-CAMPO.
041500
041600* RETROCEDE UNA POSICION AL BUSCAR EL FIN REAL DEL RENGLON.
041700 6005-RETROCEDER-POSICION-LIN.
041800     SUBTRACT 1 FROM WTOK-LINEA-LONG.
041900
042000* UN CARACTER DEL RENGLON: SI ES EL ENCOMILLADO CAMBIA DE
042100* ESTADO, SI ES EL DELIMITADOR Y NO ESTA ENTRE COMILLAS CIERRA
042200* EL CAMPO ACTUAL.
042300 6010-EXAMINAR-UN-CARACTER.
042400*    SE MIRA EL CARACTER POR TABLA (WTOK-CARACTER), NO POR
042500*    REFERENCE MODIFICATION -- MAS RAPIDO DE LEER PARA EL QUE
042600*    MANTIENE ESTO Y CONSISTENTE CON COMO SE RECORREN LAS TABLAS
042700*    DE CONSTANTES EN MDDIRCMP/MDTXTCMP.
042800     IF WTOK-CARACTER(WTOK-PUNTERO) = WTOK-ENCOMILLADO
042900*       VERIFICA LA CONDICION SIGUIENTE.
043000         IF WTOK-EST-EN-COMILLAS
043100*           FIJA EL INDICE WTOK-EST-FUERA-COMILLAS EN TRUE.
043200             SET WTOK-EST-FUERA-COMILLAS TO TRUE
043300         ELSE
043400*           FIJA EL INDICE WTOK-EST-EN-COMILLAS EN TRUE.
043500             SET WTOK-EST-EN-COMILLAS TO TRUE
043600         END-IF
043700     ELSE
043800*       VERIFICA LA CONDICION SIGUIENTE.
043900         IF WTOK-CARACTER(WTOK-PUNTERO) = WTOK-DELIMITADOR
044000             AND WTOK-EST-FUERA-COMILLAS
044100*           EJECUTA EL PARRAFO 6020-CERRAR-UN-CAMPO.
044200             PERFORM 6020-CERRAR-UN-CAMPO
044300         END-IF
044400     END-IF.
044500
044600* CIERRA EL CAMPO ACTUAL AL TOPAR CON UN DELIMITADOR.
044700 6020-CERRAR-UN-CAMPO.
044800     ADD 1 TO WTOK-CANT-CAMPOS.
044900     IF WTOK-PUNTERO > WTOK-INICIO-CAMPO
045000         MOVE WTOK-LINEA-CRUDA(WTOK-INICIO-CAMPO:
045100             WTOK-PUNTERO - WTOK-INICIO-CAMPO)
045200             TO WTOK-VALOR(WTOK-CANT-CAMPOS)
045300     ELSE
045400*       COPIA SPACES A WTOK-VALOR(WTOK-CANT-CAMPOS).
045500         MOVE SPACES TO WTOK-VALOR(WTOK-CANT-CAMPOS)
045600     END-IF.
045700     COMPUTE WTOK-INICIO-CAMPO = WTOK-PUNTERO + 1.
045800
045900* CIERRA EL ULTIMO CAMPO DEL RENGLON AL LLEGAR AL FINAL.
046000 6030-CERRAR-ULTIMO-CAMPO.
046100     ADD 1 TO WTOK-CANT-CAMPOS.
046200     IF WTOK-LINEA-LONG >= WTOK-INICIO-CAMPO
046300         MOVE WTOK-LINEA-CRUDA(WTOK-INICIO-CAMPO:
046400             WTOK-LINEA-LONG - WTOK-INICIO-CAMPO + 1)
046500             TO WTOK-VALOR(WTOK-CANT-CAMPOS)
046600     ELSE
046700*       COPIA SPACES A WTOK-VALOR(WTOK-CANT-CAMPOS).
046800         MOVE SPACES TO WTOK-VALOR(WTOK-CANT-CAMPOS)
046900     END-IF.
047000
047100************************************************************************
047200* 6100-QUITAR-BOM -- SI EL RENGLON CRUDO EMPIEZA CON LA MARCA
047300* DE ORDEN DE BYTES UTF-8 (EF BB BF), SE RECORRE TRES POSICIONES.
047400************************************************************************
047500 6100-QUITAR-BOM.
047600     IF WTOK-LINEA-CRUDA(1:1) = WTOK-BOM-1
047700         AND WTOK-LINEA-CRUDA(2:1) = WTOK-BOM-2
047800         AND WTOK-LINEA-CRUDA(3:1) = WTOK-BOM-3
047900         MOVE WTOK-LINEA-CRUDA(4:3997) TO WTOK-LINEA-CRUDA(1:3997)
048000*       COPIA SPACES A WTOK-LINEA-CRUDA(3998:3).
048100         MOVE SPACES TO WTOK-LINEA-CRUDA(3998:3)
048200     END-IF.
048300
048400************************************************************************
048500*                          IMPRESION
048600************************************************************************
048700 4000-IMPRIMIR-CIERRE.
048800*    SOLO LA LINEA DE CIERRE -- NADA DE FECHA/HORA DE CORRIDA
048900*    AQUI (VER TICKET LIT-2477 ARRIBA EN WORKING-STORAGE).
049000     IF WS-SIN-DIFERENCIAS
049100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
049200         DISPLAY "All tests passed."
049300     ELSE
049400*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
049500         DISPLAY "Tests complete."
049600     END-IF.
049700
049800************************************************************************
049900*                     CIERRE Y CANCELACION
050000************************************************************************
050100 8900-CHECK-FILE-STATUS.
050200     IF WFS-CODE NOT = "00"
050300*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
050400         DISPLAY "CANCELACION POR ERROR"
050500*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
050600         DISPLAY "EN ARCHIVO: " WFS-ARCHIVO
050700*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
050800         DISPLAY "FILE STATUS: " WFS-CODE
050900*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
051000         DISPLAY "CATEGORIA DE STATUS: " WFS-CAT
051100*       MUESTRA UN RENGLON INFORMATIVO AL OPERADOR.
051200         DISPLAY "AL INTENTAR: " WFS-FUNCION
051300*       DESVIA EL FLUJO A 9999-CANCELAR-PROGRAMA.
051400         GO TO 9999-CANCELAR-PROGRAMA
051500     END-IF.
051600
051700* PUNTO DE SALIDA NORMAL.
051800 9000-FINAL.
051900     CONTINUE.
052000
052100* SALIDA ABRUPTA COMUN A TODOS LOS GO TO DE ERROR DEL PROGRAMA.
052200 9999-CANCELAR-PROGRAMA.
052300     DISPLAY "SALIDA POR CANCELACION DE PROGRAMA".
052400     STOP RUN.
